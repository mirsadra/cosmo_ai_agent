000100******************************************************************        
000110**   SUMMREC  --  RECIPE SUMMARY RECORD                                   
000120**                                                                        
000130**   ONE RECORD PER REQUEST, WRITTEN BY FORMBLD ALONGSIDE THE             
000140**   DETAIL LINES ON FMOUTREC.  CARRIES THE DERIVED FIGURES               
000150**   FROM RECPROP AND THE COMPLIANCE STATUS AS OF GENERATION              
000160**   TIME (COMPLCHK RE-DERIVES AND MAY OVERRIDE THE STATUS).              
000170******************************************************************        
000180**   CHANGE LOG                                                           
000190**   05/02/95  RSK  ORIGINAL LAYOUT                               RSK95A  
000200**   11/30/98  TGD  Y2K REVIEW - NO DATE FIELDS ON REC, N/C       TGD98Y2K
000210**   06/19/01  RSK  ADDED SUM-PRED-PH, SUM-STABILITY PER REQ 2290 RSK01C  
000220******************************************************************        
000230 01  RECIPE-SUMMARY-REC.                                                  
000240     05  SUM-REQ-ID                      PIC X(10).                       
000250     05  SUM-PRODUCT-TYPE                PIC X(10).                       
000260     05  SUM-ING-COUNT                   PIC 9(3).                        
000270     05  SUM-TOTAL-PCT                   PIC 9(3)V99.                     
000280     05  SUM-COST-PER-KG                 PIC 9(5)V99.                     
000290     05  SUM-PRED-PH                     PIC 9(2)V9.              RSK01C  
000300     05  SUM-STABILITY                   PIC 9(2)V9.              RSK01C  
000310     05  SUM-COMPLY-STATUS               PIC X(16).                       
000320         88  SUM-COMPLIANT       VALUE "COMPLIANT       ".                
000330         88  SUM-NON-COMPLIANT   VALUE "NON-COMPLIANT   ".                
000340         88  SUM-NEEDS-REVIEW    VALUE "REQUIRES-REVIEW ".                
000350     05  SUM-SHELF-LIFE                  PIC 9(3).                        
000360     05  FILLER                          PIC X(06).                       
000370******************************************************************        
000380**   END OF SUMMREC - 66 BYTE RECORD                                      
000390******************************************************************        
