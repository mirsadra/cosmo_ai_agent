000100******************************************************************        
000110**   REQDATA  --  FORMULATION REQUEST RECORD                              
000120**                                                                        
000130**   ONE RECORD PER INCOMING FORMULATION REQUEST.  READ IN                
000140**   ARRIVAL ORDER - NO SEQUENCE CHECKING IS PERFORMED.                   
000150**   REQ-REQUIRED AND REQ-EXCLUDED ARE PARALLEL 3-DEEP TABLES             
000160**   OF INGREDIENT KEYS; A BLANK ENTRY MEANS THE SLOT IS UNUSED.          
000170******************************************************************        
000180**   CHANGE LOG                                                           
000190**   05/02/95  RSK  ORIGINAL LAYOUT - CREAM/LOTION LAB WORK       RSK95A  
000200**   11/30/98  TGD  Y2K REVIEW - NO DATE FIELDS ON REC, N/C       TGD98Y2K
000210**   06/19/01  RSK  ADDED TARGET-PROPERTY FLAGS PER REQ 2290      RSK01B  
000220******************************************************************        
000230 01  FORMULATION-REQUEST-REC.                                             
000240     05  REQ-ID                          PIC X(10).                       
000250     05  REQ-PRODUCT-TYPE                PIC X(10).                       
000260         88  REQ-IS-CREAM   VALUE "CREAM     ".                           
000270         88  REQ-IS-SERUM   VALUE "SERUM     ".                           
000280         88  REQ-IS-LOTION  VALUE "LOTION    ".                           
000290     05  REQ-REQUIRED-TAB OCCURS 3 TIMES.                                 
000300         10  REQ-REQUIRED-ID             PIC X(20).                       
000310     05  REQ-EXCLUDED-TAB OCCURS 3 TIMES.                                 
000320         10  REQ-EXCLUDED-ID             PIC X(20).                       
000330     05  REQ-MAX-COST                    PIC 9(5)V99.                     
000340     05  REQ-NATURAL-PREF                PIC X(01).               RSK01B  
000350         88  REQ-WANTS-NATURAL   VALUE "Y".                               
000360     05  REQ-PERF-PRIORITY               PIC X(01).                       
000370         88  REQ-WANTS-PERFORMANCE  VALUE "Y".                            
000380     05  REQ-ANTI-AGING                  PIC X(01).               RSK01B  
000390         88  REQ-TARGETS-ANTI-AGING VALUE "Y".                            
000400     05  REQ-MOISTURIZING                PIC X(01).               RSK01B  
000410         88  REQ-TARGETS-MOISTURE   VALUE "Y".                            
000420     05  REQ-BRIGHTENING                 PIC X(01).               RSK01B  
000430         88  REQ-TARGETS-BRIGHTEN   VALUE "Y".                            
000440     05  FILLER                          PIC X(08).                       
000450******************************************************************        
000460**   END OF REQDATA - 160 BYTE RECORD                                     
000470******************************************************************        
