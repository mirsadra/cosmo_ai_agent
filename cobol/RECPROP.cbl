000100IDENTIFICATION DIVISION.                                                  
000110******************************************************************        
000120PROGRAM-ID.  RECPROP.                                                     
000130AUTHOR. L. M. PETRAKIS.                                                   
000140INSTALLATION. FORMULATION LAB - COBOL DEVELOPMENT CENTER.                 
000150DATE-WRITTEN. 09/09/96.                                                   
000160DATE-COMPILED. 09/09/96.                                                  
000170SECURITY. NON-CONFIDENTIAL.                                               
000180******************************************************************        
000190**REMARKS.                                                                
000200**                                                                        
000210**     CALLED BY FORMBLD ONCE PER FINISHED RECIPE TO PREDICT THE          
000220**     RECIPE'S COST PER KILOGRAM, PH AND STABILITY SCORE, AND TO         
000230**     BUILD THE MANUFACTURING INSTRUCTION LINES PRINTED TO SYSOUT        
000240**     BEHIND THE SUMMARY RECORD.  SHELF LIFE IS A FLAT 24 MONTHS         
000250**     PER THE LAB'S STANDARD FORMULA - NOT DERIVED HERE.                 
000260**                                                                        
000270**     THIS IS THE ONE PLACE IN THE WHOLE SUITE WHERE ALL THREE OF        
000280**     COST, PH AND STABILITY GET LOOKED AT TOGETHER, FOR ONE             
000290**     RECIPE, AFTER THE RECIPE IS ALREADY FROZEN.  OPTCONC AND           
000300**     SCORCALC RUN WHILE THE RECIPE IS STILL BEING ASSEMBLED AND         
000310**     ONLY EVER SEE ONE INGREDIENT AT A TIME.  RECPROP SEES THE          
000320**     WHOLE TABLE AT ONCE, WHICH IS WHY IT IS THE ONLY ONE OF THE        
000330**     THREE THAT LOOPS OVER RP-ING-COUNT MORE THAN ONCE.                 
000340**                                                                        
000350**     NONE OF THESE THREE NUMBERS FEED BACK INTO THE RECIPE.  IF         
000360**     COST COMES BACK TOO HIGH THAT IS A FACT PRINTED ON THE             
000370**     SUMMARY RECORD FOR SOMEONE TO READ, NOT A REASON FOR FORMBLD       
000380**     TO GO BACK AND REBUILD THE RECIPE.  DO NOT ADD A RETRY LOOP        
000390**     HERE WITHOUT TALKING TO THE FORMULATION STANDARDS COMMITTEE        
000400**     FIRST - THEY HAVE ASKED FOR THIS BEHAVIOR TWICE ALREADY.           
000410**                                                                        
000420**     NO FILES.  LINKAGE ONLY.                                           
000430**                                                                        
000440**   CHANGE LOG                                                           
000450**   ----------                                                           
000460**   09/09/96  LMP  ORIGINAL - COST AND STABILITY ONLY            LMP96C  
000470**   11/30/98  TGD  Y2K REVIEW - NO DATE FIELDS USED, N/C         TGD98Y2K
000480**   06/19/01  RSK  REQ 2290 - ADDED CONCENTRATION-WEIGHTED PH    RSK01E  
000490**                  BEFORE THIS THE PH FIELD WAS A PLAIN AVERAGE          
000500**                  OF WHATEVER WAS IN THE TABLE, INGREDIENT AT 2%        
000510**                  COUNTED THE SAME AS ONE AT 40%.  A LOTION SHOWED      
000520**                  A PREDICTED PH OF 6.0 ON PAPER AND CAME BACK          
000530**                  FROM THE BENCH AT 4.8 BECAUSE THE ACID PRESERVE-      
000540**                  ATIVE WAS ONLY 2% OF THE FORMULA BUT WAS SITTING      
000550**                  IN THE AVERAGE AS A FULL VOTE.  RSK WEIGHTED THE      
000560**                  NUMERATOR AND DENOMINATOR BY CONCENTRATION SO A       
000570**                  SMALL-DOSE INGREDIENT CANNOT SWING THE RESULT.        
000580**   02/08/05  BC   REQ 4471 - ADDED INSTRUCTION TEXT BUILD       BC05E   
000590**                  MANUFACTURING WAS RETYPING THE SAME SEVEN LINES       
000600**                  OF MIXING STEPS BY HAND FOR EVERY BATCH TICKET        
000610**                  BASED ON PRODUCT TYPE ALONE.  BC MOVED THE THREE      
000620**                  STANDARD PROCEDURE TEXTS IN HERE SO FORMBLD CAN       
000630**                  PRINT THEM STRAIGHT ONTO THE SYSOUT BEHIND THE        
000640**                  RECIPE.  IF THE LAB CHANGES A MIXING PROCEDURE,       
000650**                  CHANGE THE TEXT HERE, NOT ON THE SHOP FLOOR.          
000660******************************************************************        
000670ENVIRONMENT DIVISION.                                                     
000680CONFIGURATION SECTION.                                                    
000690SOURCE-COMPUTER. IBM-390.                                                 
000700OBJECT-COMPUTER. IBM-390.                                                 
000710INPUT-OUTPUT SECTION.                                                     
000720*                                                                         
000730*    NO SELECT ENTRIES - THIS PROGRAM HAS NO FILES OF ITS OWN.            
000740*    ALL DATA COMES IN THROUGH LINKAGE FROM THE CALLING PROGRAM.          
000750DATA DIVISION.                                                            
000760FILE SECTION.                                                             
000770*                                                                         
000780WORKING-STORAGE SECTION.                                                  
000790*                                                                         
000800*    SUBSCRIPT FOR THE INGREDIENT TABLE PASSED IN LINKAGE.  KEPT          
000810*    IN COMP FOR THE SAME REASON EVERY OTHER SUBSCRIPT IN THE SHOP        
000820*    IS - AN AVERAGE-BINARY ITEM CANNOT SEARCH A TABLE PROPERLY.          
00083001  WS-SUB1                           PIC S9(4) COMP.                     
000840*                                                                         
000850*    PH NUMERATOR AND DENOMINATOR FOR THE CONCENTRATION-WEIGHTED          
000860*    AVERAGE ADDED BY RSK01E.  KEPT IN COMP-3 BECAUSE THE                 
000870*    NUMERATOR CAN CARRY A LOT OF DECIMAL PLACES ONCE PH-VALUE IS         
000880*    MULTIPLIED BY CONCENTRATION FOR TWENTY ROWS AND ZONED                
000890*    ARITHMETIC ON A FIELD THAT SIZE WASTES CYCLES FOR NO REASON.         
00090001  WS-PH-NUMER                       PIC S9(7)V999 COMP-3.               
00091001  WS-PH-DENOM                       PIC S9(5)V99 COMP-3.                
000920*                                                                         
000930*    FOUND-COUNTERS FOR THE VITAMIN C / RETINOL STABILITY PENALTY.        
000940*    SEE 310-CHECK-STABILITY-LINE FOR WHY THIS IS AN INSPECT              
000950*    TALLYING AGAINST THE INGREDIENT ID RATHER THAN A FUNCTION-CODE       
000960*    COMPARE - THE CATALOG HAS NO SEPARATE "ACTIVE SUB-TYPE" FIELD.       
00097001  WS-VITC-CNT                       PIC S9(4) COMP.                     
00098001  WS-RETINOL-CNT                    PIC S9(4) COMP.                     
000990*    FOLDED-TO-UPPER COPY OF THE INGREDIENT ID SCANNED BELOW - THE        
001000*    CATALOG'S OWN ID VALUES RUN LOWER CASE (SEE INCOMPAT.CPY'S           
001010*    REFERENCE TABLE), SO "VITAMIN_C" AND "RETINOL" WOULD NEVER           
001020*    MATCH THE RAW ID TEXT WITHOUT THIS FOLD.                             
00103001  WS-ING-ID-UC                      PIC X(20).                          
001040*                                                                         
001050*    ONCE-PER-RECIPE FLAGS.  SET AS SOON AS ONE ROW MATCHES AND           
001060*    NEVER CLEARED BACK, SO ORDER OF THE TABLE DOES NOT MATTER.           
00107001  WS-VITC-FOUND-SW                  PIC X(01).                          
001080    88  WS-VITC-FOUND       VALUE "Y".                                    
00109001  WS-RETINOL-FOUND-SW               PIC X(01).                          
001100    88  WS-RETINOL-FOUND    VALUE "Y".                                    
001110*                                                                         
001120**  RESULT GROUP HELD NUMERIC, EDITED VIEW REDEFINED OVER IT              
001130**  FOR THE SYSOUT TRACE DISPLAY WHEN THE LAB ASKS FOR ONE.               
001140**  THIS IS NOT WRITTEN TO SYSOUT ON EVERY RUN - IT IS HERE SO            
001150**  A PROGRAMMER CAN ADD A ONE-LINE DISPLAY STATEMENT DURING A            
001160**  BENCH INVESTIGATION WITHOUT HAVING TO DECLARE A NEW FIELD.            
00117001  WS-RESULT-TRACE.                                                      
001180    05  WS-TR-COST                    PIC 9(5)V99.                        
001190    05  WS-TR-PH                      PIC 9(2)V9.                         
001200    05  WS-TR-STABILITY               PIC 9(2)V9.                         
00121001  WS-RESULT-TRACE-EDIT REDEFINES WS-RESULT-TRACE.                       
001220    05  WS-TR-COST-EDIT               PIC ZZZZ9.99.                       
001230    05  WS-TR-PH-EDIT                 PIC Z9.9.                           
001240    05  WS-TR-STABILITY-EDIT          PIC Z9.9.                           
001250*                                                                         
001260*    ONE LINKAGE SECTION - RP-PARM-REC CARRIES THE WHOLE FINISHED         
001270*    RECIPE IN, AND THE RESULT FIELDS BACK OUT, IN THE SAME               
001280*    COPYBOOK-STYLE GROUP.  NO SEPARATE RETURN RECORD.                    
001290LINKAGE SECTION.                                                          
00130001  RP-PARM-REC.                                                          
001310*        PRODUCT TYPE DRIVES WHICH SET OF MIXING INSTRUCTIONS             
001320*        500-BUILD-INSTRUCTIONS SELECTS - SEE THE EVALUATE BELOW.         
001330    05  RP-PRODUCT-TYPE             PIC X(10).                            
001340        88  RP-IS-CREAM   VALUE "CREAM     ".                             
001350        88  RP-IS-SERUM   VALUE "SERUM     ".                             
001360        88  RP-IS-LOTION  VALUE "LOTION    ".                             
001370    05  RP-ING-COUNT                PIC 9(3).                             
001380*        THE FINISHED RECIPE TABLE.  BY THE TIME THIS PROGRAM             
001390*        SEES IT, FORMBLD HAS ALREADY NORMALIZED, VALIDATED AND           
001400*        DROPPED ANY INCOMPATIBLE ROWS - RECPROP DOES NOT                 
001410*        RE-CHECK ANY OF THAT, IT ONLY MEASURES WHAT IT IS GIVEN.         
001420    05  RP-ING-TAB OCCURS 20 TIMES.                                       
001430        10  RP-ING-ID               PIC X(20).                            
001440        10  RP-ING-FUNCTION         PIC X(12).                            
001450        10  RP-ING-COST-PER-KG      PIC 9(5)V99.                          
001460        10  RP-ING-CONCENTRATION    PIC 9(3)V99.                          
001470        10  RP-ING-PH-VALUE         PIC 9V9.                              
001480*        BELOW HERE ARE THE FIVE RESULT FIELDS.  ALL FIVE ARE             
001490*        ZERO ON ENTRY AND FILLED IN BY THE 100/200/300 SERIES            
001500*        PARAGRAPHS BEFORE RETURN - NONE OF THEM IS AN "OPTIONAL"         
001510*        OUTPUT, FORMBLD ALWAYS COPIES ALL FIVE TO SUMMARY-OUT.           
001520    05  RP-RESULT-COST              PIC 9(5)V99.                          
001530    05  RP-RESULT-PH                PIC 9(2)V9.                           
001540    05  RP-RESULT-STABILITY         PIC 9(2)V9.                           
001550    05  RP-RESULT-SHELF-LIFE        PIC 9(3).                             
001560*        SEVEN LINES IS THE MOST ANY OF THE THREE PRODUCT TYPES           
001570*        NEEDS (CREAM AND LOTION).  SERUM ONLY USES SIX AND THE           
001580*        "OTHER" CATCH-ALL ONLY USES ONE - THE UNUSED TRAILING            
001590*        ROWS ARE LEFT AS SPACES, WHICH FORMBLD SKIPS ON PRINT.           
001600    05  RP-RESULT-INSTR-TAB OCCURS 7 TIMES.                               
001610        10  RP-RESULT-INSTR-LINE    PIC X(70).                            
001620*        RETURN CODE.  ALWAYS ZERO - THIS PROGRAM HAS NO FAILURE          
001630*        PATH OF ITS OWN, IT ALWAYS PRODUCES SOME ANSWER EVEN FOR         
001640*        AN EMPTY RECIPE (SEE THE ING-COUNT = ZERO SHORT CIRCUITS         
001650*        IN 100-CALC-COST AND 200-CALC-PH).  THE FIELD IS KEPT            
001660*        FOR SYMMETRY WITH OPTCONC AND SCORCALC, WHICH DO USE IT.         
00167001  RP-RETURN-CD                     PIC S9(4) COMP.                      
001680******************************************************************        
001690**   PRODUCT-TYPE FLAG BYTE, EDITED SIDE-BY-SIDE WITH THE                 
001700**   RAW TEXT FOR THE SYSOUT TRACE DISPLAY.                               
00171001  RP-PARM-REC-EDIT REDEFINES RP-PARM-REC.                               
001720    05  RP-TRACE-PRODUCT-TYPE   PIC X(10).                                
001730    05  FILLER                  PIC X(1429).                              
001740**   TABLE ROW REDEFINED FOR A FASTER PACKED MOVE OF THE COST AND         
001750**   CONCENTRATION SUB-FIELDS WHEN RP-ING-COUNT IS AT ITS MAXIMUM.        
00176001  RP-ING-TAB-EDIT REDEFINES RP-ING-TAB OCCURS 20 TIMES.                 
001770    05  FILLER                      PIC X(32).                            
001780    05  RP-ING-COST-EDIT            PIC ZZZZ9.99.                         
001790    05  FILLER                      PIC X(4).                             
001800******************************************************************        
001810PROCEDURE DIVISION USING RP-PARM-REC, RP-RETURN-CD.                       
001820*                                                                         
001830*    MAINLINE.  FOUR INDEPENDENT MEASUREMENTS TAKEN IN SEQUENCE -         
001840*    COST, PH, STABILITY, THEN THE PRINTED INSTRUCTIONS.  THE             
001850*    ORDER DOES NOT MATTER TO THE MATH, EACH PARAGRAPH READS THE          
001860*    SAME RP-ING-TAB AND WRITES ITS OWN RESULT FIELD ONLY, BUT            
001870*    KEEP THIS ORDER ANYWAY - IT MATCHES THE ORDER THE FIELDS             
001880*    APPEAR ON THE SUMMARY RECORD AND ON THE PRINTED REPORT, WHICH        
001890*    MAKES A BENCH REVIEW EASIER TO FOLLOW LINE FOR LINE.                 
001900    PERFORM 100-CALC-COST THRU 100-EXIT.                                  
001910    PERFORM 200-CALC-PH THRU 200-EXIT.                                    
001920    PERFORM 300-CALC-STABILITY THRU 300-EXIT.                             
001930    MOVE 24 TO RP-RESULT-SHELF-LIFE.                                      
001940*        SHELF LIFE IS NOT DERIVED FROM THE RECIPE AT ALL - IT IS         
001950*        THE LAB'S FLAT STANDARD FOR EVERY PRODUCT THAT LEAVES            
001960*        THIS SYSTEM.  IF THAT EVER CHANGES PER PRODUCT TYPE THIS         
001970*        IS WHERE THE LOGIC BELONGS, NOT IN FORMBLD.                      
001980    PERFORM 500-BUILD-INSTRUCTIONS THRU 500-EXIT.                         
001990*        COPY THE THREE RESULT FIELDS INTO THE TRACE GROUP SO A           
002000*        DISPLAY OF WS-RESULT-TRACE-EDIT DURING A BENCH RUN SHOWS         
002010*        CURRENT VALUES RATHER THAN WHATEVER WAS LEFT FROM THE            
002020*        PROGRAM'S LAST INVOCATION IN THIS RUN OF THE JOB STEP.           
002030    MOVE RP-RESULT-COST      TO WS-TR-COST.                               
002040    MOVE RP-RESULT-PH        TO WS-TR-PH.                                 
002050    MOVE RP-RESULT-STABILITY TO WS-TR-STABILITY.                          
002060    MOVE ZERO TO RP-RETURN-CD.                                            
002070    GOBACK.                                                               
002080*                                                                         
002090100-CALC-COST.                                                            
002100*                                                                         
002110*    COST PER KILOGRAM IS SIMPLY THE SUM, OVER EVERY ROW IN THE           
002120*    RECIPE, OF THAT INGREDIENT'S COST-PER-KG TIMES ITS SHARE OF          
002130*    THE FORMULA.  CONCENTRATION IS STORED AS A WHOLE PERCENT             
002140*    (E.G. 5.00 MEANS 5%) SO IT IS DIVIDED BY 100 BEFORE BEING            
002150*    APPLIED AS A WEIGHT - THIS IS THE SAME PERCENT-TO-FRACTION           
002160*    CONVENTION USED THROUGHOUT THE SUITE, NOT JUST HERE.                 
002170    MOVE ZERO TO RP-RESULT-COST.                                          
002180*        AN EMPTY RECIPE HAS NO COST TO ACCUMULATE - SHORT CIRCUIT        
002190*        RATHER THAN LET THE PERFORM VARYING RUN ZERO TIMES AND           
002200*        LEAVE THE READER WONDERING WHETHER THAT WAS INTENDED.            
002210    IF RP-ING-COUNT = ZERO                                                
002220        GO TO 100-EXIT.                                                   
002230    PERFORM 110-ACCUM-COST-LINE VARYING WS-SUB1 FROM 1 BY 1               
002240            UNTIL WS-SUB1 > RP-ING-COUNT.                                 
002250100-EXIT.                                                                 
002260    EXIT.                                                                 
002270*                                                                         
002280110-ACCUM-COST-LINE.                                                      
002290*        SKIP ANY ROW WITH A ZERO COST-PER-KG.  A ZERO HERE               
002300*        NORMALLY MEANS THE CATALOG ROW WAS ADDED WITHOUT A               
002310*        PRICE YET (A NEW RAW MATERIAL BEING SAMPLED) - LETTING           
002320*        IT THROUGH WOULD NOT CHANGE THE SUM ANYWAY SINCE THE             
002330*        TERM WOULD BE ZERO, BUT THE IF KEEPS THE INTENT VISIBLE.         
002340    IF RP-ING-COST-PER-KG (WS-SUB1) > ZERO                                
002350        COMPUTE RP-RESULT-COST ROUNDED = RP-RESULT-COST +                 
002360            ( RP-ING-COST-PER-KG (WS-SUB1) *                              
002370              ( RP-ING-CONCENTRATION (WS-SUB1) / 100 ) ).                 
002380*                                                                         
002390200-CALC-PH.                                                              
002400*                                                                         
002410*    PH IS A CONCENTRATION-WEIGHTED AVERAGE OF EVERY ROW'S PH             
002420*    VALUE, ADDED UNDER REQ 2290 (RSK01E) TO REPLACE THE OLD              
002430*    PLAIN AVERAGE - SEE THE CHANGE LOG ABOVE FOR THE LOTION              
002440*    FAILURE THAT DROVE THIS CHANGE.  6.5 IS THE LAB'S DEFAULT            
002450*    NEUTRAL-SKIN PH FOR WHEN THERE IS NOTHING TO WEIGHT.                 
002460    MOVE ZERO TO WS-PH-NUMER, WS-PH-DENOM.                        RSK01E  
002470    IF RP-ING-COUNT = ZERO                                                
002480        MOVE 6.5 TO RP-RESULT-PH                                          
002490        GO TO 200-EXIT.                                                   
002500    PERFORM 210-ACCUM-PH-LINE VARYING WS-SUB1 FROM 1 BY 1                 
002510            UNTIL WS-SUB1 > RP-ING-COUNT.                                 
002520    IF WS-PH-DENOM = ZERO                                                 
002530*            EVERY ROW HAD A ZERO PH-VALUE (CATALOG DATA GAP) -           
002540*            FALL BACK TO THE SAME 6.5 DEFAULT RATHER THAN DIVIDE         
002550*            BY ZERO, WHICH WOULD ABEND THE STEP.                         
002560        MOVE 6.5 TO RP-RESULT-PH                                          
002570    ELSE                                                                  
002580        COMPUTE RP-RESULT-PH ROUNDED =                                    
002590            WS-PH-NUMER / WS-PH-DENOM.                                    
002600200-EXIT.                                                                 
002610    EXIT.                                                                 
002620*                                                                         
002630210-ACCUM-PH-LINE.                                                        
002640*        NUMERATOR ACCUMULATES PH-VALUE TIMES CONCENTRATION FOR           
002650*        THIS ROW; DENOMINATOR ACCUMULATES CONCENTRATION ALONE.           
002660*        THE FINAL DIVIDE IN 200-CALC-PH TURNS THAT BACK INTO A           
002670*        WEIGHTED AVERAGE.  A ROW WITH A ZERO PH-VALUE (CATALOG           
002680*        GAP, SAME AS ABOVE) CONTRIBUTES NOTHING TO EITHER SIDE           
002690*        AND SO CANNOT DRAG THE AVERAGE TOWARD ZERO.                      
002700    IF RP-ING-PH-VALUE (WS-SUB1) > ZERO                                   
002710        COMPUTE WS-PH-NUMER = WS-PH-NUMER +                               
002720            ( RP-ING-PH-VALUE (WS-SUB1) *                                 
002730              RP-ING-CONCENTRATION (WS-SUB1) )                            
002740        ADD RP-ING-CONCENTRATION (WS-SUB1) TO WS-PH-DENOM.                
002750*                                                                         
002760300-CALC-STABILITY.                                                       
002770*                                                                         
002780*    STABILITY STARTS AT 7.0 (THE LAB'S BASELINE FOR "AN ORDINARY         
002790*    FORMULA WITH NO SPECIAL HELP AND NO SPECIAL RISK") AND MOVES         
002800*    UP FOR EVERY STABILIZING FUNCTION PRESENT, THEN DOWN 2.0 IF          
002810*    BOTH VITAMIN C AND RETINOL SHOW UP TOGETHER - THOSE TWO              
002820*    ACTIVES ARE KNOWN TO DESTABILIZE EACH OTHER IN THE SAME BASE,        
002830*    WHICH IS WHY THIS PENALTY EXISTS SEPARATELY FROM THE                 
002840*    INCOMPATIBILITY MATRIX FORMBLD CHECKS EARLIER - THAT MATRIX          
002850*    BLOCKS THE PAIR OUTRIGHT FOR SOME BASES, THIS ONE JUST MARKS         
002860*    DOWN THE SCORE FOR THE BASES WHERE THE PAIR IS STILL ALLOWED.        
002870    MOVE 7.0 TO RP-RESULT-STABILITY.                                      
002880    MOVE "N" TO WS-VITC-FOUND-SW, WS-RETINOL-FOUND-SW.                    
002890    IF RP-ING-COUNT = ZERO                                                
002900        GO TO 300-EXIT.                                                   
002910    PERFORM 310-CHECK-STABILITY-LINE VARYING WS-SUB1 FROM 1               
002920            BY 1 UNTIL WS-SUB1 > RP-ING-COUNT.                            
002930*        APPLY THE VITAMIN C / RETINOL CLASH PENALTY ONLY ONCE,           
002940*        AFTER THE WHOLE TABLE HAS BEEN SCANNED - NOT INSIDE THE          
002950*        PER-ROW PARAGRAPH, OR A RECIPE WITH TWO VITAMIN C ROWS           
002960*        WOULD GET DOUBLE-PENALIZED FOR THE SAME CLASH.                   
002970    IF WS-VITC-FOUND AND WS-RETINOL-FOUND                                 
002980        SUBTRACT 2.0 FROM RP-RESULT-STABILITY.                            
002990*        CLAMP TO THE 0.0 - 10.0 SCALE THE SUMMARY RECORD AND THE         
003000*        COMPLIANCE REPORT BOTH EXPECT.  WITHOUT THIS A RECIPE            
003010*        HEAVY IN STABILIZERS COULD PRINT AN 11 OR 12, WHICH LOOKS        
003020*        LIKE A DATA ERROR TO ANYONE READING THE REPORT.                  
003030    IF RP-RESULT-STABILITY < 0.0                                          
003040        MOVE 0.0 TO RP-RESULT-STABILITY.                                  
003050    IF RP-RESULT-STABILITY > 10.0                                         
003060        MOVE 10.0 TO RP-RESULT-STABILITY.                                 
003070300-EXIT.                                                                 
003080    EXIT.                                                                 
003090*                                                                         
003100310-CHECK-STABILITY-LINE.                                                 
003110*        THREE FUNCTION CODES ADD STRAIGHT TO THE STABILITY SCORE.        
003120*        EMULSIFIERS HOLD THE OIL AND WATER PHASES TOGETHER,              
003130*        PRESERVATIVES STOP MICROBIAL GROWTH OVER SHELF LIFE, AND         
003140*        ANTIOXIDANTS SLOW OXIDATION OF THE OILS - ALL THREE MAKE         
003150*        A FORMULA MORE STABLE OVER TIME, WHICH IS WHY EACH GETS A        
003160*        POSITIVE BUMP.  A RECIPE CAN CARRY MORE THAN ONE OF EACH.        
003170    IF RP-ING-FUNCTION (WS-SUB1) = "EMULSIFIER  "                         
003180        ADD 1.0 TO RP-RESULT-STABILITY.                                   
003190    IF RP-ING-FUNCTION (WS-SUB1) = "PRESERVATIVE"                         
003200        ADD 1.5 TO RP-RESULT-STABILITY.                                   
003210    IF RP-ING-FUNCTION (WS-SUB1) = "ANTIOXIDANT "                         
003220        ADD 0.5 TO RP-RESULT-STABILITY.                                   
003230*        VITAMIN C / RETINOL CLASH CHECK.  THE CATALOG HAS NO             
003240*        "ACTIVE SUB-TYPE" FIELD SEPARATE FROM THE INGREDIENT ID,         
003250*        SO THE ONLY RELIABLE WAY TO SPOT THESE TWO ACTIVES IS TO         
003260*        SCAN THE ID TEXT FOR THE KEYWORD - SAME APPROACH SCORCALC        
003270*        USES FOR ITS OWN ANTI-AGING BONUS, FOR THE SAME REASON,          
003280*        INCLUDING THE UPPER-CASE FOLD BELOW BEFORE THE SCAN RUNS.        
003290    MOVE ZERO TO WS-VITC-CNT WS-RETINOL-CNT.                              
003300    MOVE RP-ING-ID (WS-SUB1) TO WS-ING-ID-UC.                             
003310    INSPECT WS-ING-ID-UC CONVERTING                                       
003320        "abcdefghijklmnopqrstuvwxyz" TO                                   
003330        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                     
003340    INSPECT WS-ING-ID-UC TALLYING WS-VITC-CNT                             
003350        FOR ALL "VITAMIN_C".                                              
003360    INSPECT WS-ING-ID-UC TALLYING WS-RETINOL-CNT                          
003370        FOR ALL "RETINOL".                                                
003380*        ONCE SET, THESE SWITCHES STAY SET FOR THE REST OF THE            
003390*        SCAN - SEE THE COMMENT ABOVE 300-CALC-STABILITY'S CALL TO        
003400*        THIS PARAGRAPH FOR WHY THE PENALTY IS APPLIED ONLY ONCE.         
003410    IF WS-VITC-CNT > ZERO                                                 
003420        MOVE "Y" TO WS-VITC-FOUND-SW.                                     
003430    IF WS-RETINOL-CNT > ZERO                                              
003440        MOVE "Y" TO WS-RETINOL-FOUND-SW.                                  
003450*                                                                         
003460500-BUILD-INSTRUCTIONS.                                           BC05E   
003470*                                                                         
003480*    ADDED UNDER REQ 4471 - SEE THE CHANGE LOG FOR THE BACKSTORY.         
003490*    EACH PRODUCT TYPE GETS ITS OWN FIXED SET OF MIXING STEPS,            
003500*    KEPT AS LITERAL TEXT RATHER THAN BUILT UP FROM PIECES,               
003510*    BECAUSE THE WORDING ON THE BATCH TICKET IS WHAT MANUFACTURING        
003520*    ACTUALLY FOLLOWS ON THE FLOOR - IT HAS TO READ EXACTLY RIGHT,        
003530*    NOT JUST BE TECHNICALLY CORRECT.  IF THE LAB CHANGES A               
003540*    PROCEDURE, EDIT THE LITERAL BELOW, DO NOT TRY TO PARAMETERIZE        
003550*    TEMPERATURES OR TIMES OUT OF THIS TEXT.                              
003560    MOVE SPACES TO RP-RESULT-INSTR-TAB (1)                                
003570        RP-RESULT-INSTR-TAB (2) RP-RESULT-INSTR-TAB (3)                   
003580        RP-RESULT-INSTR-TAB (4) RP-RESULT-INSTR-TAB (5)                   
003590        RP-RESULT-INSTR-TAB (6) RP-RESULT-INSTR-TAB (7).                  
003600    EVALUATE TRUE                                                         
003610*            CREAM: OIL AND WATER PHASES HEATED SEPARATELY TO 70C         
003620*            SO THE EMULSIFIER CAN DO ITS JOB, THEN COMBINED              
003630*            UNDER HIGH SHEAR AND COOLED BEFORE HEAT-SENSITIVE            
003640*            ACTIVES AND THE PRESERVATIVE GO IN BELOW 40C.                
003650        WHEN RP-IS-CREAM                                                  
003660            MOVE "1. HEAT WATER PHASE TO 70C IN JACKETED KETTLE."         
003670                TO RP-RESULT-INSTR-LINE (1)                               
003680            MOVE "2. HEAT OIL PHASE TO 70C SEPARATELY."                   
003690                TO RP-RESULT-INSTR-LINE (2)                               
003700            MOVE "3. ADD OIL PHASE TO WATER, HIGH-SHEAR MIX."             
003710                TO RP-RESULT-INSTR-LINE (3)                               
003720            MOVE "4. HOMOGENIZE FOR 5 MINUTES."                           
003730                TO RP-RESULT-INSTR-LINE (4)                               
003740            MOVE "5. COOL TO 40C WITH SLOW AGITATION."                    
003750                TO RP-RESULT-INSTR-LINE (5)                               
003760            MOVE "6. ADD ACTIVES AND PRESERVATIVE BELOW 40C."             
003770                TO RP-RESULT-INSTR-LINE (6)                               
003780            MOVE "7. MIX TO UNIFORMITY AND CHECK PH."                     
003790                TO RP-RESULT-INSTR-LINE (7)                               
003800*            SERUM: NO OIL PHASE TO SPEAK OF - EVERYTHING IS              
003810*            WATER-SOLUBLE AND MIXED AT ROOM TEMPERATURE, SO THIS         
003820*            SET SKIPS THE HEAT AND COOL STEPS ENTIRELY AND ONLY          
003830*            NEEDS SIX LINES INSTEAD OF SEVEN.                            
003840        WHEN RP-IS-SERUM                                                  
003850            MOVE "1. COMBINE WATER-SOLUBLE INGREDIENTS AT ROOM."          
003860                TO RP-RESULT-INSTR-LINE (1)                               
003870            MOVE "2. MIX UNTIL FULLY DISSOLVED."                          
003880                TO RP-RESULT-INSTR-LINE (2)                               
003890            MOVE "3. CHECK SOLUTION FOR CLARITY."                         
003900                TO RP-RESULT-INSTR-LINE (3)                               
003910            MOVE "4. ADD ACTIVES LAST, LOW-SHEAR MIX."                    
003920                TO RP-RESULT-INSTR-LINE (4)                               
003930            MOVE "5. ADJUST PH AS REQUIRED."                              
003940                TO RP-RESULT-INSTR-LINE (5)                               
003950            MOVE "6. FILTER BEFORE FILLING."                              
003960                TO RP-RESULT-INSTR-LINE (6)                               
003970*            LOTION: SAME SHAPE AS CREAM BUT A LIGHTER BASE, SO           
003980*            THE HEAT IS 65C INSTEAD OF 70C AND THE HOMOGENIZE            
003990*            STEP IS SHORTER - A HEAVIER CREAM BASE NEEDS MORE            
004000*            MECHANICAL WORK TO GET A STABLE EMULSION.                    
004010        WHEN RP-IS-LOTION                                                 
004020            MOVE "1. HEAT WATER PHASE TO 65C IN JACKETED KETTLE."         
004030                TO RP-RESULT-INSTR-LINE (1)                               
004040            MOVE "2. HEAT OIL PHASE TO 65C SEPARATELY."                   
004050                TO RP-RESULT-INSTR-LINE (2)                               
004060            MOVE "3. COMBINE PHASES WITH MODERATE-SHEAR MIX."             
004070                TO RP-RESULT-INSTR-LINE (3)                               
004080            MOVE "4. HOMOGENIZE FOR 3 MINUTES."                           
004090                TO RP-RESULT-INSTR-LINE (4)                               
004100            MOVE "5. COOL TO 40C WITH SLOW AGITATION."                    
004110                TO RP-RESULT-INSTR-LINE (5)                               
004120            MOVE "6. ADD ACTIVES AND PRESERVATIVE BELOW 40C."             
004130                TO RP-RESULT-INSTR-LINE (6)                               
004140            MOVE "7. MIX TO UNIFORMITY AND CHECK PH."                     
004150                TO RP-RESULT-INSTR-LINE (7)                               
004160*            SHOULD NEVER HAPPEN - FORMBLD VALIDATES PRODUCT TYPE         
004170*            AGAINST THE TEMPLATE TABLE BEFORE THIS PROGRAM IS            
004180*            EVER CALLED.  KEPT AS A SAFETY NET, NOT A REAL PATH.         
004190        WHEN OTHER                                                        
004200            MOVE "MIX ALL INGREDIENTS PER STANDARD LAB PROCEDURE."        
004210                TO RP-RESULT-INSTR-LINE (1)                               
004220    END-EVALUATE.                                                         
004230500-EXIT.                                                                 
004240    EXIT.                                                                 
