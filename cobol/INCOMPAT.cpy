000100******************************************************************        
000110**   INCOMPAT  --  INGREDIENT INCOMPATIBILITY / COMPOSITION               
000120**                 REFERENCE TABLES                                       
000130**                                                                        
000140**   WS-INCOMPAT-TABLE - PER REQ 3105 (FORMULATION LAB SAFETY             
000150**   REVIEW).  EACH ROW IS AN OWNER INGREDIENT AND UP TO TWO              
000160**   PARTNER IDS IT MAY NOT SHARE A RECIPE WITH.  THE CHECK IS            
000170**   ONE-DIRECTIONAL BY DESIGN - AN ID NOT CARRIED AS AN OWNER            
000180**   HAS NO RESTRICTIONS OF ITS OWN.                                      
000190**                                                                        
000200**   WS-COMPOSITION-TABLE - PRODUCT-TYPE DESIGN RANGES HANDED             
000210**   DOWN BY THE FORMULATION LAB.  REFERENCE ONLY - THE ACTUAL            
000220**   RECIPE COMPOSITION IS DRIVEN BY THE TEMPLATE AND REQUIRED-           
000230**   INGREDIENT MECHANISM IN FORMBLD, NOT BY THIS TABLE.                  
000240******************************************************************        
000250**   CHANGE LOG                                                           
000260**   09/02/96  LMP  ORIGINAL INCOMPATIBILITY TABLE - REQ 3105     LMP96B  
000270**   02/08/05  BC   ADDED COMPOSITION REFERENCE TABLE, REQ 4471   BC05B   
000280******************************************************************        
00029001  WS-INCOMPAT-INIT.                                                     
000300    05  FILLER                     PIC X(60) VALUE                        
000310   "vitamin_c           niacinamide                             ".        
000320    05  FILLER                     PIC X(60) VALUE                        
000330   "retinol             vitamin_c           aha_bha             ".        
000340    05  FILLER                     PIC X(60) VALUE                        
000350   "niacinamide         vitamin_c                               ".        
00036001  WS-INCOMPAT-TABLE REDEFINES WS-INCOMPAT-INIT.                         
000370    05  WS-INCOMPAT-ENTRY OCCURS 3 TIMES.                                 
000380        10  WS-INCOMPAT-OWNER          PIC X(20).                         
000390        10  WS-INCOMPAT-PARTNER-1      PIC X(20).                         
000400        10  WS-INCOMPAT-PARTNER-2      PIC X(20).                         
000410******************************************************************        
00042001  WS-COMPOSITION-INIT.                                                  
000430    05  FILLER PIC X(10) VALUE "CREAM     ".                              
000440    05  FILLER PIC 9(2)V9 VALUE 040.0.                                    
000450    05  FILLER PIC 9(2)V9 VALUE 080.0.                                    
000460    05  FILLER PIC 9(2)V9 VALUE 010.0.                                    
000470    05  FILLER PIC 9(2)V9 VALUE 030.0.                                    
000480    05  FILLER PIC 9(2)V9 VALUE 002.0.                                    
000490    05  FILLER PIC 9(2)V9 VALUE 008.0.                                    
000500    05  FILLER PIC 9(1)V99 VALUE 0.10.                                    
000510    05  FILLER PIC 9(1)V99 VALUE 1.00.                                    
000520    05  FILLER PIC X(1) VALUE "Y".                                        
000530    05  FILLER PIC X(1) VALUE "Y".                                        
000540    05  FILLER PIC X(10) VALUE "SERUM     ".                              
000550    05  FILLER PIC 9(2)V9 VALUE 070.0.                                    
000560    05  FILLER PIC 9(2)V9 VALUE 095.0.                                    
000570    05  FILLER PIC 9(2)V9 VALUE 000.0.                                    
000580    05  FILLER PIC 9(2)V9 VALUE 010.0.                                    
000590    05  FILLER PIC 9(2)V9 VALUE 001.0.                                    
000600    05  FILLER PIC 9(2)V9 VALUE 020.0.                                    
000610    05  FILLER PIC 9(1)V99 VALUE 0.10.                                    
000620    05  FILLER PIC 9(1)V99 VALUE 1.00.                                    
000630    05  FILLER PIC X(1) VALUE "N".                                        
000640    05  FILLER PIC X(1) VALUE "Y".                                        
000650    05  FILLER PIC X(10) VALUE "LOTION    ".                              
000660    05  FILLER PIC 9(2)V9 VALUE 060.0.                                    
000670    05  FILLER PIC 9(2)V9 VALUE 085.0.                                    
000680    05  FILLER PIC 9(2)V9 VALUE 005.0.                                    
000690    05  FILLER PIC 9(2)V9 VALUE 025.0.                                    
000700    05  FILLER PIC 9(2)V9 VALUE 001.0.                                    
000710    05  FILLER PIC 9(2)V9 VALUE 005.0.                                    
000720    05  FILLER PIC 9(1)V99 VALUE 0.10.                                    
000730    05  FILLER PIC 9(1)V99 VALUE 1.00.                                    
000740    05  FILLER PIC X(1) VALUE "Y".                                        
000750    05  FILLER PIC X(1) VALUE "Y".                                        
00076001  WS-COMPOSITION-TABLE REDEFINES WS-COMPOSITION-INIT.                   
000770    05  WS-COMPOSITION-ENTRY OCCURS 3 TIMES.                              
000780        10  WS-COMP-PRODUCT-TYPE       PIC X(10).                         
000790        10  WS-COMP-WATER-MIN          PIC 9(2)V9.                        
000800        10  WS-COMP-WATER-MAX          PIC 9(2)V9.                        
000810        10  WS-COMP-OIL-MIN            PIC 9(2)V9.                        
000820        10  WS-COMP-OIL-MAX            PIC 9(2)V9.                        
000830        10  WS-COMP-EMUL-MIN           PIC 9(2)V9.                        
000840        10  WS-COMP-EMUL-MAX           PIC 9(2)V9.                        
000850        10  WS-COMP-PRESERV-MIN        PIC 9(1)V99.                       
000860        10  WS-COMP-PRESERV-MAX        PIC 9(1)V99.                       
000870        10  WS-COMP-NEEDS-EMULSIFIER   PIC X(1).                          
000880        10  WS-COMP-NEEDS-PRESERV      PIC X(1).                          
000890******************************************************************        
000900**   END OF INCOMPAT                                                      
000910******************************************************************        
