000100******************************************************************        
000110**   FMOUTREC  --  FORMULATION OUTPUT RECORD                              
000120**                                                                        
000130**   ONE RECORD PER RECIPE LINE, GROUPED BY OUT-REQ-ID IN THE             
000140**   ORDER FORMBLD BUILT THE RECIPE (TEMPLATE BASE FIRST, THEN            
000150**   REQUIRED INGREDIENTS, THEN THE COMPLEMENTARY FILL).  THIS            
000160**   FILE IS THE INPUT TO COMPLCHK.                                       
000170******************************************************************        
000180**   CHANGE LOG                                                           
000190**   05/02/95  RSK  ORIGINAL LAYOUT                               RSK95A  
000200**   11/30/98  TGD  Y2K REVIEW - NO DATE FIELDS ON REC, N/C       TGD98Y2K
000210******************************************************************        
000220 01  FORMULATION-OUTPUT-REC.                                              
000230     05  OUT-REQ-ID                      PIC X(10).                       
000240     05  OUT-ING-ID                      PIC X(20).                       
000250     05  OUT-ING-NAME                    PIC X(30).                       
000260     05  OUT-INCI-NAME                   PIC X(30).                       
000270     05  OUT-FUNCTION                    PIC X(12).                       
000280     05  OUT-CONCENTRATION               PIC 9(3)V99.                     
000290     05  FILLER                          PIC X(10).                       
000300******************************************************************        
000310**   END OF FMOUTREC - 117 BYTE RECORD                                    
000320******************************************************************        
