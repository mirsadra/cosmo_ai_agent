000100******************************************************************        
000110**                                                                        
000120**   INGMSTR  --  INGREDIENT MASTER RECORD                                
000130**                                                                        
000140**   ONE ENTRY PER CATALOG INGREDIENT.  READ SEQUENTIALLY AT              
000150**   JOB START AND LOADED INTO TABLE ING-TAB (SEE WORKING-                
000160**   STORAGE) FOR KEYED LOOK-UP BY ING-ID THROUGHOUT THE RUN.             
000170**   FILE IS MAINTAINED OFF-LINE BY THE FORMULATION LAB - THIS            
000180**   PROGRAM SUITE DOES NOT UPDATE IT.                                    
000190**                                                                        
000200******************************************************************        
000210**   CHANGE LOG                                                           
000220**   ----------                                                           
000230**   03/14/94  RSK  ORIGINAL LAYOUT - CREAM/LOTION LAB WORK       RSK94A  
000240**   09/02/96  LMP  ADDED ING-NATURAL FOR VEGAN LINE REQUEST      LMP96A  
000250**   11/30/98  TGD  Y2K REVIEW - NO DATE FIELDS ON REC, N/C       TGD98Y2K
000260**   06/19/01  RSK  ADDED ING-PH-VALUE FOR PH PREDICTOR PGM       RSK01A  
000270**   02/08/05  BC   REQ 4471 - ADDED PH-ADJUSTER FUNCTION CODE    BC05A   
000280******************************************************************        
000290 01  INGREDIENT-MASTER-REC.                                               
000300     05  ING-ID                          PIC X(20).                       
000310     05  ING-NAME                        PIC X(30).                       
000320     05  ING-INCI-NAME                   PIC X(30).                       
000330     05  ING-FUNCTION                    PIC X(12).               BC05A   
000340         88  FUNCTION-SOLVENT      VALUE "SOLVENT     ".                  
000350         88  FUNCTION-MOISTURISER  VALUE "MOISTURISER ".                  
000360         88  FUNCTION-EMULSIFIER   VALUE "EMULSIFIER  ".                  
000370         88  FUNCTION-PRESERVATIVE VALUE "PRESERVATIVE".                  
000380         88  FUNCTION-ACTIVE       VALUE "ACTIVE      ".                  
000390         88  FUNCTION-ANTIOXIDANT  VALUE "ANTIOXIDANT ".                  
000400         88  FUNCTION-THICKENER    VALUE "THICKENER   ".                  
000410         88  FUNCTION-FRAGRANCE    VALUE "FRAGRANCE   ".                  
000420         88  FUNCTION-SURFACTANT   VALUE "SURFACTANT  ".                  
000430         88  FUNCTION-COLORANT     VALUE "COLORANT    ".                  
000440         88  FUNCTION-PH-ADJUSTER  VALUE "PH-ADJUSTER ".          BC05A   
000450         88  VALID-ING-FUNCTION    VALUES                                 
000460                 "SOLVENT     " "MOISTURISER " "EMULSIFIER  "             
000470                 "PRESERVATIVE" "ACTIVE      " "ANTIOXIDANT "             
000480                 "THICKENER   " "FRAGRANCE   " "SURFACTANT  "             
000490                 "COLORANT    " "PH-ADJUSTER ".                           
000500     05  ING-CATEGORY                    PIC X(12).                       
000510     05  ING-LIMITS.                                                      
000520         10  ING-MAX-CONC                PIC 9(3)V99.                     
000530         10  ING-MIN-CONC                PIC 9(3)V99.                     
000540     05  ING-LIMITS-EDIT REDEFINES ING-LIMITS.                            
000550         10  ING-MAX-CONC-EDIT           PIC ZZ9.99.                      
000560         10  ING-MIN-CONC-EDIT           PIC ZZ9.99.                      
000570     05  ING-COST-PER-KG                 PIC 9(5)V99.                     
000580     05  ING-PROHIBITED                  PIC X(01).                       
000590         88  ING-IS-PROHIBITED     VALUE "Y".                             
000600         88  ING-NOT-PROHIBITED    VALUE "N".                             
000610     05  ING-RESTRICTED                  PIC X(01).                       
000620         88  ING-IS-RESTRICTED     VALUE "Y".                             
000630         88  ING-NOT-RESTRICTED    VALUE "N".                             
000640     05  ING-NATURAL                     PIC X(01).                       
000650         88  ING-IS-NATURAL        VALUE "Y".                     LMP96A  
000660         88  ING-NOT-NATURAL       VALUE "N".                             
000670     05  ING-PH-VALUE                    PIC 9V9.                 RSK01A  
000680     05  FILLER                          PIC X(54).                       
000690******************************************************************        
000700**   END OF INGMSTR - 180 BYTE RECORD                                     
000710******************************************************************        
