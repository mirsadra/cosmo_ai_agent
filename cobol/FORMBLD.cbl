000100IDENTIFICATION DIVISION.                                                  
000110******************************************************************        
000120PROGRAM-ID.  FORMBLD.                                                     
000130AUTHOR. JON SAYLES.                                                       
000140INSTALLATION. FORMULATION LAB - COBOL DEVELOPMENT CENTER.                 
000150DATE-WRITTEN. 05/02/95.                                                   
000160DATE-COMPILED. 05/02/95.                                                  
000170SECURITY. NON-CONFIDENTIAL.                                               
000180******************************************************************        
000190**REMARKS.                                                                
000200**                                                                        
000210**     THE THREE CALLED SUBPROGRAMS EACH OWN ONE PIECE OF THE             
000220**     DECISION - OPTCONC PICKS HOW MUCH OF AN INGREDIENT TO USE,         
000230**     SCORCALC RANKS CANDIDATES AGAINST EACH OTHER, RECPROP              
000240**     PREDICTS WHAT THE FINISHED BATCH WILL ACTUALLY DO ON THE           
000250**     BENCH.  THIS PROGRAM NEVER DUPLICATES THEIR ARITHMETIC - IT        
000260**     ONLY BUILDS THEIR PARAMETER AREAS AND ACTS ON THE ANSWER           
000270**     THEY HAND BACK.  KEEPING THE THREE DECISIONS SEPARATE IS           
000280**     DELIBERATE: A CHANGE TO HOW STABILITY IS SCORED SHOULD NOT         
000290**     RISK BREAKING HOW CONCENTRATIONS ARE SIZED, AND VICE VERSA.        
000300**                                                                        
000310**     THIS PROGRAM BUILDS A COSMETIC PRODUCT RECIPE FOR EVERY            
000320**     FORMULATION REQUEST SUBMITTED BY THE FORMULARY DESK.  IT           
000330**     STARTS FROM THE BASE TEMPLATE FOR THE REQUESTED PRODUCT            
000340**     TYPE, ADDS THE CUSTOMER'S REQUIRED INGREDIENTS, FILLS THE          
000350**     REMAINDER WITH THE HIGHEST-SCORING COMPLEMENTARY                   
000360**     INGREDIENTS FROM THE CATALOG, NORMALIZES THE RECIPE TO             
000370**     100 PERCENT, VALIDATES CONCENTRATION LIMITS AND                    
000380**     INCOMPATIBLE PAIRS, AND COMPUTES THE PREDICTED COST, PH            
000390**     AND STABILITY.                                                     
000400**                                                                        
000410**     THE INGREDIENT AND TEMPLATE CATALOGS ARE LOADED INTO               
000420**     WORKING-STORAGE TABLES AT STARTUP.  REQUESTS STREAM                
000430**     THROUGH ONE AT A TIME - THERE IS NO TRAILER RECORD ON              
000440**     THE REQUEST FILE, SO END OF FILE ENDS THE RUN.                     
000450**                                                                        
000460**   CHANGE LOG                                                           
000470**   ----------                                                           
000480*   05/02/95  RSK  ORIGINAL                                       RSK95E  
000490*                  THE ORIGINAL PROGRAM SIZED EVERY CANDIDATE AT A        
000500*                  FLAT MIDPOINT OF ITS MIN/MAX RANGE - NO SCORING,       
000510*                  NO PERFORMANCE-PRIORITY WEIGHTING.  THAT               
000520*                  APPROACH WAS REPLACED WHEN THE FORMULARY DESK          
000530*                  ASKED FOR RECIPES THAT ACTUALLY DIFFERED BY            
000540*                  PRODUCT GOAL - SEE LMP96D BELOW.                       
000550*   09/09/96  LMP  ADDED CALL TO RECPROP FOR PROPERTY PREDICT     LMP96D  
000560*                  BEFORE THIS CHANGE THE PREDICTED COST, PH AND          
000570*                  STABILITY WERE FIGURED BY HAND ON THE FORMULARY        
000580*                  DESK'S OWN WORKSHEET AFTER THE RECIPE PRINTED -        
000590*                  A SLOW STEP THAT ALSO INTRODUCED TRANSCRIPTION         
000600*                  ERRORS WHEN A DESK CLERK COPIED A CONCENTRATION        
000610*                  WRONG.  RECPROP FOLDS THAT WORKSHEET LOGIC BACK        
000620*                  INTO THE BATCH RUN SO THE NUMBERS ARE COMPUTED         
000630*                  AND PRINTED FOR EVERY RECIPE, EVERY TIME.              
000640*   11/30/98  TGD  Y2K REVIEW - NO DATE FIELDS ON ANY REC, N/C    TGD98Y2K
000650*   06/19/01  RSK  REQ 2290 - TARGET-PROPERTY FLAGS PASSED        RSK01F  
000660*                  THRU TO SCORCALC FOR ANTI-AGING/BRIGHTENING    RSK01F  
000670*                  THIS WAS THE SAME REQUEST THAT DROVE THE               
000680*                  CONCENTRATION-WEIGHTED PH FIX OVER IN RECPROP -        
000690*                  THE FORMULARY DESK WANTED THE WHOLE SCORING AND        
000700*                  PREDICTION CHAIN TO RESPECT A REQUEST'S STATED         
000710*                  PERFORMANCE GOALS, NOT JUST ITS BASE PRODUCT           
000720*                  TYPE.  REQ-ANTI-AGING, REQ-MOISTURIZING AND            
000730*                  REQ-BRIGHTENING NOW FLOW STRAIGHT THROUGH THIS         
000740*                  PROGRAM INTO SCORCALC'S OWN PARM AREA WITHOUT          
000750*                  BEING INTERPRETED HERE AT ALL.                         
000760*   02/08/05  BC   REQ 4471 - INCOMPATIBILITY CHECK AND           BC05F   
000770*                  MOISTURIZING SCORING ADDED                     BC05F   
000780*                  THE INCOMPATIBILITY CHECK WAS ADDED AFTER A            
000790*                  BENCH BATCH CAME BACK DISCOLORED - A VITAMIN C         
000800*                  DERIVATIVE AND A RETINOL HAD BOTH LANDED IN THE        
000810*                  SAME RECIPE THROUGH TWO SEPARATE COMPLEMENTARY-        
000820*                  FILL PASSES ON THE SAME REQUEST, AND NOTHING IN        
000830*                  THE ORIGINAL LOGIC WOULD HAVE CAUGHT THE               
000840*                  COMBINATION UNTIL THE BATCH WAS ALREADY MIXED.         
000850*                  650-CHECK-INCOMPATIBLE AND THE COPY INCOMPAT           
000860*                  TABLE DATE FROM THIS FIX.                              
000870******************************************************************        
000880*                                                                         
000890*          INPUT FILE   1        -   DDS0001.INGMSTR                      
000900*                                                                         
000910*          INPUT FILE   2        -   DDS0001.TPLDATA                      
000920*                                                                         
000930*          INPUT FILE   3        -   DDS0001.REQDATA                      
000940*                                                                         
000950*          OUTPUT FILE  1        -   DDS0001.FORMOUT                      
000960*                                                                         
000970*          OUTPUT FILE  2        -   DDS0001.SUMMOUT                      
000980*                                                                         
000990*          DUMP FILE             -   SYSOUT                               
001000*                                                                         
001010******************************************************************        
001020ENVIRONMENT DIVISION.                                                     
001030*                                                                         
001040*    STANDARD SHOP BOILERPLATE - SOURCE-COMPUTER/OBJECT-COMPUTER          
001050*    ARE CARRIED FORWARD ON EVERY PROGRAM REGARDLESS OF WHETHER           
001060*    THE TARGET HARDWARE EVER CHANGES, PER THE INSTALLATION               
001070*    STANDARDS MANUAL.                                                    
001080*                                                                         
001090CONFIGURATION SECTION.                                                    
001100SOURCE-COMPUTER. IBM-390.                                                 
001110OBJECT-COMPUTER. IBM-390.                                                 
001120SPECIAL-NAMES.                                                            
001130    C01 IS TOP-OF-FORM.                                                   
001140INPUT-OUTPUT SECTION.                                                     
001150FILE-CONTROL.                                                             
001160    SELECT SYSOUT                                                         
001170*        DUMP/TRACE STREAM - ALSO CARRIES THE MANUFACTURING-              
001180*        INSTRUCTIONS TEXT FOR EACH RECIPE, SEE 850-WRITE-SUMMARY.        
001190    ASSIGN TO UT-S-SYSOUT                                                 
001200        ORGANIZATION IS SEQUENTIAL.                                       
001210*                                                                         
001220    SELECT INGMSTR                                                        
001230*        MASTER INGREDIENT CATALOG - LOADED WHOLE INTO WS-ING-            
001240*        CATALOG AT STARTUP, NEVER RE-READ DURING THE RUN.                
001250    ASSIGN TO UT-S-INGMSTR                                                
001260        ACCESS MODE IS SEQUENTIAL                                         
001270        FILE STATUS IS WS-INGMSTR-STATUS.                                 
001280*                                                                         
001290    SELECT TPLDATA                                                        
001300*        PRODUCT-TYPE TEMPLATES - LOADED WHOLE INTO WS-TPL-               
001310*        CATALOG AT STARTUP, NEVER RE-READ DURING THE RUN.                
001320    ASSIGN TO UT-S-TPLDATA                                                
001330        ACCESS MODE IS SEQUENTIAL                                         
001340        FILE STATUS IS WS-TPLDATA-STATUS.                                 
001350*                                                                         
001360    SELECT REQDATA                                                        
001370*        FORMULATION REQUESTS - READ ONE AT A TIME, DRIVES THE            
001380*        MAINLINE LOOP.                                                   
001390    ASSIGN TO UT-S-REQDATA                                                
001400        ACCESS MODE IS SEQUENTIAL                                         
001410        FILE STATUS IS WS-REQDATA-STATUS.                                 
001420*                                                                         
001430    SELECT FORMOUT                                                        
001440*        DETAIL OUTPUT - ONE RECORD PER SURVIVING RECIPE LINE.            
001450    ASSIGN TO UT-S-FORMOUT                                                
001460        ACCESS MODE IS SEQUENTIAL                                         
001470        FILE STATUS IS WS-FORMOUT-STATUS.                                 
001480*                                                                         
001490    SELECT SUMMOUT                                                        
001500*        SUMMARY OUTPUT - ONE RECORD PER REQUEST.                         
001510    ASSIGN TO UT-S-SUMMOUT                                                
001520        ACCESS MODE IS SEQUENTIAL                                         
001530        FILE STATUS IS WS-SUMMOUT-STATUS.                                 
001540*                                                                         
001550DATA DIVISION.                                                            
001560*                                                                         
001570*    THE FIVE FDs BELOW ARE IN THE ORDER THE PROGRAM OPENS THEM -         
001580*    TWO REFERENCE FILES LOADED WHOLE INTO WORKING-STORAGE AT             
001590*    STARTUP (INGMSTR, TPLDATA), ONE TRANSACTION-STYLE INPUT READ         
001600*    ONE RECORD AT A TIME (REQDATA), AND TWO OUTPUTS BUILT FRESH          
001610*    FOR EVERY REQUEST (FORMOUT, SUMMOUT).  SYSOUT IS THE DUMP/           
001620*    TRACE STREAM AND CARRIES NO BUSINESS DATA OF ITS OWN.                
001630*                                                                         
001640FILE SECTION.                                                             
001650FD  SYSOUT                                                                
001660    RECORDING MODE IS F                                                   
001670    LABEL RECORDS ARE STANDARD                                            
001680    RECORD CONTAINS 100 CHARACTERS                                        
001690    BLOCK CONTAINS 0 RECORDS                                              
001700    DATA RECORD IS SYSOUT-REC.                                            
00171001  SYSOUT-REC                        PIC X(100).                         
001720*                                                                         
001730******* INGREDIENT CATALOG - LOADED INTO WS-ING-CATALOG AT START          
001740FD  INGMSTR                                                               
001750    RECORDING MODE IS F                                                   
001760    LABEL RECORDS ARE STANDARD                                            
001770    RECORD CONTAINS 180 CHARACTERS                                        
001780    BLOCK CONTAINS 0 RECORDS                                              
001790    DATA RECORD IS INGREDIENT-MASTER-REC.                                 
001800COPY INGMSTR.                                                             
001810*                                                                         
001820******* FORMULARY TEMPLATE LINES - LOADED INTO WS-TPL-CATALOG             
001830FD  TPLDATA                                                               
001840    RECORDING MODE IS F                                                   
001850    LABEL RECORDS ARE STANDARD                                            
001860    RECORD CONTAINS 70 CHARACTERS                                         
001870    BLOCK CONTAINS 0 RECORDS                                              
001880    DATA RECORD IS TEMPLATE-REC.                                          
001890COPY TPLDATA.                                                             
001900*                                                                         
001910******* ONE FORMULATION REQUEST PER RECORD, NO TRAILER RECORD             
001920FD  REQDATA                                                               
001930*        FIELD LAYOUT PER COPY REQDATA - REQ-ID, REQ-PRODUCT-TYPE,        
001940*        UP TO THREE REQUIRED AND THREE EXCLUDED INGREDIENT IDS,          
001950*        AND THE PERFORMANCE-GOAL SWITCHES (NATURAL PREFERENCE,           
001960*        MAX COST, ANTI-AGING, MOISTURIZING, BRIGHTENING).                
001970    RECORDING MODE IS F                                                   
001980    LABEL RECORDS ARE STANDARD                                            
001990    RECORD CONTAINS 160 CHARACTERS                                        
002000    BLOCK CONTAINS 0 RECORDS                                              
002010    DATA RECORD IS FORMULATION-REQUEST-REC.                               
002020COPY REQDATA.                                                             
002030*                                                                         
002040FD  FORMOUT                                                               
002050*        ONE OUTPUT RECORD PER SURVIVING RECIPE LINE - SEE                
002060*        800-WRITE-RECIPE-LINES BELOW.                                    
002070    RECORDING MODE IS F                                                   
002080    LABEL RECORDS ARE STANDARD                                            
002090    RECORD CONTAINS 117 CHARACTERS                                        
002100    BLOCK CONTAINS 0 RECORDS                                              
002110    DATA RECORD IS FORMULATION-OUTPUT-REC.                                
002120COPY FMOUTREC.                                                            
002130*                                                                         
002140FD  SUMMOUT                                                               
002150*        ONE OUTPUT RECORD PER REQUEST, WRITTEN AFTER ALL OF THAT         
002160*        REQUEST'S DETAIL LINES - SEE 850-WRITE-SUMMARY BELOW.            
002170    RECORDING MODE IS F                                                   
002180    LABEL RECORDS ARE STANDARD                                            
002190    RECORD CONTAINS 66 CHARACTERS                                         
002200    BLOCK CONTAINS 0 RECORDS                                              
002210    DATA RECORD IS RECIPE-SUMMARY-REC.                                    
002220COPY SUMMREC.                                                             
002230*                                                                         
002240WORKING-STORAGE SECTION.                                                  
002250*                                                                         
002260*    FILE STATUS SAVE AREA FIRST, THEN THE SHOP-STANDARD ABEND            
002270*    RECORD LAYOUT, THEN THE TWO IN-MEMORY CATALOG TABLES, THEN           
002280*    THE RECIPE-IN-PROGRESS, THEN THE THREE CALLED-SUBPROGRAM             
002290*    PARAMETER AREAS, IN THE SAME ORDER THE MAINLINE CALLS THEM.          
002300*                                                                         
00231001  FILE-STATUS-CODES.                                                    
002320    05  WS-INGMSTR-STATUS       PIC X(2).                                 
002330*        FILE STATUS FIELDS ARE CARRIED FOR EVERY SELECTED FILE           
002340*        BUT ARE ONLY INSPECTED INFORMALLY DURING BENCH TESTING -         
002350*        A HARD I/O ERROR ON ANY OF THESE FILES SHOWS UP AS AN            
002360*        ABEND FROM THE COMPILER-GENERATED I/O ERROR PROCEDURE            
002370*        RATHER THAN A TESTED FILE-STATUS BRANCH IN THIS PROGRAM.         
002380    05  WS-TPLDATA-STATUS       PIC X(2).                                 
002390    05  WS-REQDATA-STATUS       PIC X(2).                                 
002400    05  WS-FORMOUT-STATUS       PIC X(2).                                 
002410    05  WS-SUMMOUT-STATUS       PIC X(2).                                 
002420*                                                                         
002430COPY ABENDREC.                                                            
002440*        SHOP-STANDARD ABEND LAYOUT - PARA-NAME, ABEND-REASON,            
002450*        EXPECTED-VAL AND ACTUAL-VAL - SHARED ACROSS EVERY BATCH          
002460*        PROGRAM IN THE FORMULATION SUITE SO A DUMP FROM ANY ONE          
002470*        OF THEM LOOKS THE SAME TO WHOEVER IS ON CALL.                    
002480*                                                                         
002490COPY INCOMPAT.                                                            
002500*        THE LAB SAFETY TABLE IS DELIBERATELY SMALL AND HAND-             
002510*        MAINTAINED - IT IS NOT WORTH THE OVERHEAD OF A SEPARATE          
002520*        MASTER FILE FOR THREE INCOMPATIBLE PAIRS, BUT IF THE             
002530*        TOXICOLOGY REVIEW BOARD EVER PUSHES THIS PAST TEN OR SO          
002540*        ENTRIES IT SHOULD BE MOVED TO A REAL FILE LIKE INGMSTR.          
002550*                                                                         
002560******************************************************************        
002570**   IN-MEMORY CATALOG TABLES, LOADED ONCE AT STARTUP BY                  
002580**   050-LOAD-INGREDIENT-TABLE AND 060-LOAD-TEMPLATE-TABLE.               
002590******************************************************************        
00260001  WS-ING-CATALOG.                                                       
002610    05  WS-ING-COUNT                PIC S9(4) COMP.                       
002620    05  WS-ING-ENTRY OCCURS 50 TIMES INDEXED BY WS-ING-IDX.               
002630        10  WS-ING-ID               PIC X(20).                            
002640*        SAME 20-BYTE KEY FORMAT AS EVERY OTHER FILE IN THE SUITE         
002650*        THAT REFERENCES AN INGREDIENT - INGMSTR, TPLDATA, REQDATA        
002660*        AND BOTH OUTPUT FILES ALL AGREE ON THIS WIDTH.                   
002670        10  WS-ING-NAME             PIC X(30).                            
002680        10  WS-ING-INCI-NAME        PIC X(30).                            
002690        10  WS-ING-FUNCTION         PIC X(12).                            
002700*        FUNCTION CODE (EMULSIFIER, PRESERVATIVE, HUMECTANT, AND          
002710*        SO ON) - USED BY 429-CHECK-FUNCTION-USED TO SPREAD THE           
002720*        COMPLEMENTARY FILL ACROSS DIFFERENT INGREDIENT ROLES.            
002730        10  WS-ING-MAX-CONC         PIC 9(3)V99.                          
002740*        DEFAULTS TO 5.00 WHEN THE MASTER RECORD LEAVES THIS ZERO -       
002750*        SEE 055-LOAD-ONE-INGREDIENT'S UNSET-LIMIT LOGIC BELOW.           
002760        10  WS-ING-MIN-CONC         PIC 9(3)V99.                          
002770*        DEFAULTS TO 0.01 WHEN THE MASTER RECORD LEAVES THIS ZERO -       
002780*        SAME DEFAULTING RULE AS THE MAXIMUM ABOVE.                       
002790        10  WS-ING-COST-PER-KG      PIC 9(5)V99.                          
002800*        COST IS CARRIED HERE IN THE SAME UNITS AS THE MASTER -           
002810*        WHOLE CURRENCY UNITS PER KILOGRAM OF RAW INGREDIENT AT           
002820*        100 PERCENT CONCENTRATION - AND IS NOT CONVERTED TO A            
002830*        PER-BATCH FIGURE UNTIL RECPROP'S OWN COST CALCULATION.           
002840        10  WS-ING-PROHIBITED       PIC X(01).                            
002850*        THIS PROGRAM DOES NOT ITSELF REFUSE A PROHIBITED                 
002860*        INGREDIENT - THAT ENFORCEMENT LIVES IN COMPLCHK'S SEPARATE       
002870*        COMPLIANCE PASS.  FORMBLD SIMPLY BUILDS THE RECIPE THE           
002880*        REQUEST AND TEMPLATE CALL FOR.                                   
002890        10  WS-ING-RESTRICTED       PIC X(01).                            
002900*        CARRIED HERE FOR COMPLETENESS BUT NOT ACTED ON BY THIS           
002910*        PROGRAM - RESTRICTED-INGREDIENT WARNINGS ARE A COMPLCHK          
002920*        CONCERN, NOT A FORMBLD ONE.                                      
002930        10  WS-ING-NATURAL          PIC X(01).                            
002940*        PASSED THROUGH TO SCORCALC AS PART OF EVERY CANDIDATE'S          
002950*        ATTRIBUTES SO A REQUEST'S NATURAL-INGREDIENT PREFERENCE          
002960*        CAN BE WEIGHED INTO THE SCORE.                                   
002970        10  WS-ING-PH-VALUE         PIC 9V9.                              
002980*        THE INGREDIENT'S OWN NEAT PH, PASSED THROUGH TO RECPROP          
002990*        SO THE FINISHED RECIPE'S BLENDED PH CAN BE PREDICTED.            
003000*                                                                         
003010**   EDITED VIEW OF THE CATALOG ROW FOR THE SYSOUT TRACE DISPLAY.         
00302001  WS-ING-ENTRY-EDIT REDEFINES WS-ING-ENTRY OCCURS 50 TIMES.             
003030    05  FILLER                      PIC X(102).                           
003040    05  WS-ING-COST-EDIT            PIC ZZZ9.99.                          
003050    05  FILLER                      PIC X(05).                            
003060*                                                                         
00307001  WS-TPL-CATALOG.                                                       
003080    05  WS-TPL-COUNT                PIC S9(4) COMP.                       
003090    05  WS-TPL-ENTRY OCCURS 50 TIMES INDEXED BY WS-TPL-IDX.               
003100        10  WS-TPL-ID               PIC X(20).                            
003110*        GROUPING KEY FOR THE TEMPLATE FILE - ALL ROWS SHARING            
003120*        ONE TPL-ID MAKE UP ONE PRODUCT TYPE'S STARTING RECIPE.           
003130        10  WS-TPL-PRODUCT-TYPE     PIC X(10).                            
003140*        MATCHED AGAINST REQ-PRODUCT-TYPE BY                              
003150*        205-SCAN-FOR-TEMPLATE BELOW.                                     
003160        10  WS-TPL-ING-ID           PIC X(20).                            
003170        10  WS-TPL-CONCENTRATION    PIC 9(3)V99.                          
003180*        A TEMPLATE ROW'S CONCENTRATION IS THE LAB'S STANDARD             
003190*        STARTING POINT FOR THAT INGREDIENT IN THAT PRODUCT TYPE -        
003200*        IT IS NOT RE-VALIDATED AGAINST THE CATALOG'S MIN/MAX HERE        
003210*        BECAUSE 600-VALIDATE-RECIPE CLAMPS EVERY LINE LATER,             
003220*        TEMPLATE-SOURCED OR NOT.                                         
003230*                                                                         
003240******************************************************************        
003250**   ONE RECIPE UNDER CONSTRUCTION.  CLEARED AT THE TOP OF EACH           
003260**   REQUEST BY 150-INIT-RECIPE.  WS-ING-AVAIL-SW PARALLELS THE           
003270**   CATALOG TABLE AND TRACKS WHICH INGREDIENTS ARE STILL FREE            
003280**   TO BE PICKED FOR THIS REQUEST'S COMPLEMENTARY FILL.                  
003290******************************************************************        
00330001  WS-RECIPE.                                                            
003310    05  WS-RECIPE-COUNT             PIC S9(4) COMP.                       
003320*        NUMBER OF LINES CURRENTLY IN WS-RECIPE-LINE, INCLUDING           
003330*        ANY LATER MARKED DROPPED BY THE INCOMPATIBILITY CHECK -          
003340*        A DROPPED LINE STAYS IN THE TABLE, IT IS JUST SKIPPED BY         
003350*        EVERY PARAGRAPH THAT WRITES OR SUMMARIZES OUTPUT.                
003360    05  WS-RECIPE-TOTAL-PCT         PIC 9(5)V99 COMP-3.                   
003370*        RUNNING SUM OF EVERY LINE'S CONCENTRATION, MAINTAINED BY         
003380*        970-ADD-RECIPE-LINE AS EACH LINE IS ADDED - THIS IS WHAT         
003390*        400-COMPLEMENTARY-FILL AND 500-NORMALIZE-RECIPE BOTH             
003400*        WATCH TO KNOW HOW MUCH ROOM IS LEFT IN THE RECIPE.               
003410    05  WS-ING-AVAIL-SW OCCURS 50 TIMES INDEXED BY WS-AVL-IDX             
003420                                    PIC X(01).                            
003430    05  WS-RECIPE-LINE OCCURS 20 TIMES INDEXED BY WS-REC-IDX.             
003440        10  WS-REC-ING-ID           PIC X(20).                            
003450*        SET FROM EITHER THE TEMPLATE BASE, A REQUIRED INGREDIENT,        
003460*        OR THE COMPLEMENTARY FILL - THE SOURCE IS NOT RECORDED           
003470*        ANYWHERE ON THE LINE ITSELF ONCE IT IS ADDED.                    
003480        10  WS-REC-ING-NAME         PIC X(30).                            
003490        10  WS-REC-ING-INCI         PIC X(30).                            
003500        10  WS-REC-ING-FUNCTION     PIC X(12).                            
003510        10  WS-REC-CONCENTRATION    PIC 9(3)V99.                          
003520        10  WS-REC-DROP-SW          PIC X(01).                            
003530*        SET BY 675-CHECK-ONE-OTHER-LINE WHEN AN INCOMPATIBLE             
003540*        PARTNER IS FOUND ELSEWHERE IN THE SAME RECIPE - A DROPPED        
003550*        LINE STAYS IN THE TABLE BUT IS SKIPPED BY EVERY DOWNSTREAM       
003560*        PARAGRAPH, SEE THE 88-LEVEL BELOW.                               
003570            88  WS-REC-LINE-DROPPED   VALUE "Y".                          
003580*        TESTED BY 660-CHECK-ONE-LINE, 710-COPY-ONE-LINE-TO-PARM,         
003590*        AND 810-WRITE-ONE-LINE - THREE INDEPENDENT PLACES THAT           
003600*        ALL NEED TO IGNORE A DROPPED LINE.                               
003610*                                                                         
003620**   EDITED VIEW OF THE RECIPE TABLE FOR THE SYSOUT TRACE DISPLAY.        
00363001  WS-RECIPE-LINE-EDIT REDEFINES WS-RECIPE-LINE OCCURS 20 TIMES.         
003640    05  FILLER                      PIC X(92).                            
003650    05  WS-REC-CONC-EDIT            PIC Z9.99.                            
003660    05  FILLER                      PIC X(01).                            
003670*                                                                         
00368001  WS-SUB1                           PIC S9(4) COMP.                     
003690*        GENERAL-PURPOSE SUBSCRIPT, RE-USED ACROSS MANY UNRELATED         
003700*        LOOPS - ITS MEANING AT ANY GIVEN MOMENT IS WHATEVER THE          
003710*        ENCLOSING PARAGRAPH'S PERFORM VARYING SAYS IT IS.                
00372001  WS-SUB2                           PIC S9(4) COMP.                     
003730*        SECOND GENERAL-PURPOSE SUBSCRIPT, USED WHEN A PARAGRAPH          
003740*        NEEDS TWO INDEPENDENT LOOP COUNTERS AT ONCE (FOR EXAMPLE         
003750*        675-CHECK-ONE-OTHER-LINE COMPARING ONE RECIPE LINE               
003760*        AGAINST ANOTHER).                                                
00377001  WS-BEST-SUB                       PIC S9(4) COMP.                     
003780*        SUBSCRIPT OF THE HIGHEST-SCORING CANDIDATE FOUND SO FAR          
003790*        BY 425-FIND-BEST-CANDIDATE - ZERO MEANS NO CANDIDATE HAS         
003800*        BEATEN THE INITIAL WS-BEST-SCORE OF ZERO YET.                    
00381001  WS-BEST-SCORE                     PIC S9(5)V99 COMP-3.                
003820*        HIGHEST SCORCALC SCORE SEEN SO FAR IN THE CURRENT PASS -         
003830*        RESET TO ZERO AT THE TOP OF EVERY CALL TO                        
003840*        425-FIND-BEST-CANDIDATE.                                         
00385001  WS-REMAINING-PCT                  PIC S9(5)V99 COMP-3.                
003860*        HOW MUCH OF THE 99-PERCENT FILL TARGET IS STILL                  
003870*        UNCLAIMED - DECREMENTED EACH TIME 420-FILL-ONE-SLOT              
003880*        SUCCESSFULLY ADDS A CANDIDATE.                                   
00389001  WS-SCALE-FACTOR                   PIC S9(3)V9999 COMP-3.              
003900*        COMPUTED ONCE BY 500-NORMALIZE-RECIPE AND APPLIED TO             
003910*        EVERY RECIPE LINE BY 510-SCALE-ONE-LINE - FOUR DECIMAL           
003920*        PLACES OF PRECISION KEEP THE ROUNDING ERROR ACROSS A             
003930*        20-LINE RECIPE WELL UNDER A HUNDREDTH OF A PERCENT.              
00394001  WS-CAT-IDX                        PIC S9(4) COMP.                     
003950*        SET BY 950-LOOKUP-INGREDIENT-BY-ID TO THE MATCHING               
003960*        CATALOG ROW - CALLERS READ THIS IMMEDIATELY AFTER THE            
003970*        LOOKUP RETURNS, BEFORE ANY OTHER LOOKUP CAN OVERWRITE IT.        
00398001  WS-LOOKUP-ID                      PIC X(20).                          
003990*        LOADED WITH WHATEVER INGREDIENT ID THE CALLER WANTS              
004000*        FOUND, IMMEDIATELY BEFORE PERFORMING                             
004010*        950-LOOKUP-INGREDIENT-BY-ID.                                     
00402001  WS-ADD-CONC                       PIC 9(3)V99.                        
004030*        CONCENTRATION TO GIVE THE NEXT RECIPE LINE, SET BY               
004040*        WHICHEVER CALLER IS ABOUT TO PERFORM 970-ADD-RECIPE-LINE.        
00405001  WS-MATCHED-TPL-ID                 PIC X(20).                          
004060*        THE TEMPLATE GROUP KEY CHOSEN BY 205-SCAN-FOR-TEMPLATE -         
004070*        210-ADD-TEMPLATE-ROW ADDS EVERY ROW SHARING THIS KEY.            
004080*                                                                         
004090**   FOUND/CONTROL SWITCHES USED BY THE TABLE-SEARCH PARAGRAPHS.          
004100*        CARRIED AS 77-LEVEL ITEMS, NOT GROUPED UNDER AN 01 -             
004110*        SAME HABIT AS DALYEDIT'S MORE-PATSORT-SW, SINCE NONE             
004120*        OF THE THREE IS PART OF A LARGER RECORD.                         
00413077  WS-FOUND-SW                       PIC X(01).                          
004140*        SET/TESTED BY THE 88-LEVELS BELOW - USED BY EVERY TABLE-         
004150*        SEARCH PARAGRAPH IN THIS PROGRAM (950, 960) TO REPORT            
004160*        WHETHER THE SEARCH SUCCEEDED.                                    
004170    88  WS-ROW-FOUND       VALUE "Y".                                     
004180    88  WS-ROW-NOT-FOUND   VALUE "N".                                     
00419077  WS-FUNCTION-USED-SW               PIC X(01).                          
004200*        SET BY 429-CHECK-FUNCTION-USED, TESTED BY                        
004210*        427-SCORE-ONE-CANDIDATE BEFORE BUILDING SCORCALC'S PARM          
004220*        AREA - PASSED THROUGH AS ONE OF THE SCORING INPUTS.              
004230    88  WS-FUNCTION-IN-RECIPE  VALUE "Y".                                 
00424077  WS-NO-CANDIDATE-SW                PIC X(01).                          
004250*        SET BY 420-FILL-ONE-SLOT WHEN 425-FIND-BEST-CANDIDATE            
004260*        RETURNS ZERO - THIS IS WHAT LETS THE FILL LOOP IN                
004270*        400-COMPLEMENTARY-FILL STOP EVEN IF THE PERCENTAGE TARGET        
004280*        WAS NEVER FULLY REACHED.                                         
004290    88  WS-NO-CANDIDATE-LEFT  VALUE "Y".                                  
004300*                                                                         
004310**   LINKAGE-STYLE PARM AREAS PASSED TO THE THREE CALLED                  
004320**   SUBPROGRAMS - LAID OUT TO MATCH THEIR OWN LINKAGE SECTIONS.          
00433001  WS-OC-PARM.                                                           
004340    05  WS-OC-ING-FUNCTION          PIC X(12).                            
004350    05  WS-OC-MASTER-MIN            PIC 9(3)V99.                          
004360    05  WS-OC-MASTER-MAX            PIC 9(3)V99.                          
004370    05  WS-OC-CURRENT-TOTAL         PIC 9(3)V99.                          
004380    05  WS-OC-PRODUCT-TYPE          PIC X(10).                            
004390    05  WS-OC-PERF-PRIORITY-SW      PIC X(01).                            
004400    05  WS-OC-RESULT-CONC           PIC 9(3)V99.                          
004410*        A ZERO RETURNED HERE MEANS OPTCONC DECLINED TO SIZE THE          
004420*        CANDIDATE AT ALL - FOR INSTANCE BECAUSE THE MASTER'S MIN         
004430*        CONCENTRATION WOULD NOT FIT IN THE ROOM REMAINING.  BOTH         
004440*        CALLERS OF OPTCONC TREAT A ZERO RESULT AS "DO NOT ADD".          
00445001  WS-OC-RETURN-CD                    PIC S9(4) COMP.                    
004460*                                                                         
00447001  WS-SC-PARM.                                                           
004480    05  WS-SC-ING-ID                PIC X(20).                            
004490    05  WS-SC-ING-NAME              PIC X(30).                            
004500    05  WS-SC-ING-FUNCTION          PIC X(12).                            
004510    05  WS-SC-ING-COST-PER-KG       PIC 9(5)V99.                          
004520    05  WS-SC-ING-NATURAL-SW        PIC X(01).                            
004530    05  WS-SC-FUNCTION-USED-SW      PIC X(01).                            
004540    05  WS-SC-REQ-NATURAL-PREF-SW   PIC X(01).                            
004550    05  WS-SC-REQ-MAX-COST          PIC 9(5)V99.                          
004560    05  WS-SC-REQ-ANTI-AGING-SW     PIC X(01).                            
004570    05  WS-SC-REQ-MOISTURIZING-SW   PIC X(01).                            
004580    05  WS-SC-REQ-BRIGHTENING-SW    PIC X(01).                            
004590    05  WS-SC-RESULT-SCORE          PIC S9(5)V99.                         
004600*        SCORCALC'S SCORE IS COMPARED ONLY AGAINST OTHER SCORES IN        
004610*        THE SAME PASS OF 425-FIND-BEST-CANDIDATE - IT HAS NO             
004620*        MEANING AS AN ABSOLUTE NUMBER AND IS NEVER PRINTED ON ANY        
004630*        REPORT OR CARRIED FORWARD ONTO THE RECIPE LINE ITSELF.           
00464001  WS-SC-RETURN-CD                    PIC S9(4) COMP.                    
004650*                                                                         
00466001  WS-RP-PARM.                                                           
004670    05  WS-RP-PRODUCT-TYPE          PIC X(10).                            
004680    05  WS-RP-ING-COUNT             PIC 9(3).                             
004690*        REBUILT FROM SCRATCH BY 710-COPY-ONE-LINE-TO-PARM EVERY          
004700*        TIME 700-COMPUTE-PROPERTIES RUNS - THIS FIELD DOES NOT           
004710*        CARRY OVER FROM ONE REQUEST TO THE NEXT.                         
004720    05  WS-RP-ING-TAB OCCURS 20 TIMES INDEXED BY WS-RP-IDX.               
004730        10  WS-RP-ING-ID            PIC X(20).                            
004740        10  WS-RP-ING-FUNCTION      PIC X(12).                            
004750        10  WS-RP-ING-COST-PER-KG   PIC 9(5)V99.                          
004760        10  WS-RP-ING-CONCENTRATION PIC 9(3)V99.                          
004770        10  WS-RP-ING-PH-VALUE      PIC 9V9.                              
004780    05  WS-RP-RESULT-COST           PIC 9(5)V99.                          
004790    05  WS-RP-RESULT-PH             PIC 9(2)V9.                           
004800    05  WS-RP-RESULT-STABILITY      PIC 9(2)V9.                           
004810    05  WS-RP-RESULT-SHELF-LIFE     PIC 9(3).                             
004820*        RECPROP RETURNS A SHELF-LIFE FIGURE BUT THIS PROGRAM DOES        
004830*        NOT CURRENTLY PRINT OR FORWARD IT - SUM-SHELF-LIFE ON THE        
004840*        SUMMARY RECORD IS STILL SET TO THE LAB'S FLAT 24-MONTH           
004850*        STANDARD IN 850-WRITE-SUMMARY BELOW.  A FUTURE CHANGE            
004860*        COULD REPLACE THAT FLAT VALUE WITH THIS COMPUTED ONE.            
004870    05  WS-RP-RESULT-INSTR-TAB OCCURS 7 TIMES                             
004880                                    INDEXED BY WS-RP-INSTR-IDX.           
004890        10  WS-RP-RESULT-INSTR-LINE PIC X(70).                            
00490001  WS-RP-RETURN-CD                    PIC S9(4) COMP.                    
004910*                                                                         
00492001  COUNTERS-AND-ACCUMULATORS.                                            
004930    05  REQUESTS-READ               PIC 9(7) COMP.                        
004940    05  RECIPES-WRITTEN             PIC 9(7) COMP.                        
004950    05  RECIPE-LINES-WRITTEN        PIC 9(7) COMP.                        
004960    05  WS-GRAND-TOTAL-COST         PIC S9(9)V99 COMP-3.                  
004970*        ACCUMULATED ACROSS THE WHOLE RUN AND DISPLAYED ON THE            
004980*        JOB LOG AT 900-CLEANUP - THIS IS THE ONE FIGURE THE              
004990*        FORMULARY DESK'S MANAGER ASKS FOR FIRST WHEN A BATCH RUN         
005000*        FINISHES, SO IT IS KEPT AS A DEDICATED ACCUMULATOR RATHER        
005010*        THAN SOMETHING THAT WOULD HAVE TO BE RE-DERIVED FROM THE         
005020*        SUMMARY FILE AFTERWARD.                                          
005030*                                                                         
005040**   EDITED TRACE VIEW OF THE RUN'S GRAND TOTAL COST, FOR THE             
005050**   LAB'S END-OF-JOB SYSOUT DISPLAY.                                     
00506001  WS-COST-TRACE.                                                        
005070    05  WS-TR-GRAND-TOTAL           PIC S9(9)V99.                         
00508001  WS-COST-TRACE-EDIT REDEFINES WS-COST-TRACE.                           
005090    05  WS-TR-GRAND-TOTAL-EDIT      PIC ZZZZZZZZ9.99-.                    
005100*                                                                         
00511001  FLAGS-AND-SWITCHES.                                                   
005120    05  MORE-REQUESTS-SW            PIC X(01) VALUE "Y".                  
005130*        DRIVES THE MAINLINE LOOP IN THE TOP-LEVEL PROCEDURE              
005140*        DIVISION PARAGRAPH - FLIPPED TO "N" ONLY BY AN AT END            
005150*        CLAUSE ON A READ OF REQDATA.                                     
005160        88  NO-MORE-REQUESTS  VALUE "N".                                  
005170*        THE ONLY LOOP-CONTROL SWITCH IN THE PROGRAM - THE REQUEST        
005180*        FILE HAS NO TRAILER RECORD, SO END-OF-FILE ON REQDATA IS         
005190*        THE ONLY WAY THE MAINLINE LOOP KNOWS THE RUN IS OVER.            
00520001  ZERO-VAL                          PIC S9(1) COMP VALUE ZERO.          
005210*        USED ONLY BY 1000-ABEND-RTN TO FORCE A DIVIDE-BY-ZERO -          
005220*        NEVER REFERENCED ANYWHERE ELSE IN THE PROGRAM.                   
00523001  ONE-VAL                           PIC S9(1) COMP VALUE 1.             
005240*        THE DIVIDEND IN THE FORCED DIVIDE-BY-ZERO - PAIRS WITH           
005250*        ZERO-VAL ABOVE.                                                  
005260******************************************************************        
005270*                                                                         
005280PROCEDURE DIVISION.                                                       
005290******************************************************************        
005300    PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                               
005310    PERFORM 100-MAINLINE THRU 100-EXIT                                    
005320            UNTIL NO-MORE-REQUESTS.                                       
005330    PERFORM 900-CLEANUP THRU 900-EXIT.                                    
005340    MOVE +0 TO RETURN-CODE.                                               
005350    GOBACK.                                                               
005360******************************************************************        
005370000-HOUSEKEEPING.                                                         
005380    MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                 
005390    OPEN INPUT  INGMSTR                                                   
005400               TPLDATA                                                    
005410               REQDATA.                                                   
005420    OPEN OUTPUT FORMOUT                                                   
005430                SUMMOUT.                                                  
005440    OPEN OUTPUT SYSOUT.                                                   
005450    MOVE ZERO TO REQUESTS-READ                                            
005460                 RECIPES-WRITTEN                                          
005470                 RECIPE-LINES-WRITTEN.                                    
005480    MOVE ZERO TO WS-GRAND-TOTAL-COST.                                     
005490    PERFORM 050-LOAD-INGREDIENT-TABLE THRU 050-EXIT.                      
005500    PERFORM 060-LOAD-TEMPLATE-TABLE THRU 060-EXIT.                        
005510    READ REQDATA                                                          
005520        AT END MOVE "N" TO MORE-REQUESTS-SW.                              
005530*        EMPTY-FILE CHECK - SAME SHAPE AS DALYEDIT'S OWN CHECK ON         
005540*        PATDATA RIGHT AFTER ITS FIRST READ.  AN EMPTY REQUEST FILE       
005550*        MEANS THE FORMULARY DESK'S EXTRACT JOB DID NOT ACTUALLY RUN,     
005560*        OR RAN AGAINST THE WRONG DD, AND THIS STEP HAS NOTHING TO        
005570*        BUILD - FORCE A REAL ABEND RATHER THAN A QUIET, EMPTY            
005580*        NORMAL-COMPLETION THE OPERATOR MIGHT WAVE THROUGH.               
005590    IF NO-MORE-REQUESTS                                                   
005600        MOVE "EMPTY REQUEST INPUT FILE" TO ABEND-REASON                   
005610        GO TO 1000-ABEND-RTN.                                             
005620000-EXIT.                                                                 
005630    EXIT.                                                                 
005640******************************************************************        
005650**   LOAD THE ENTIRE CATALOG INTO WS-ING-CATALOG - THE CATALOG IS         
005660**   SMALL ENOUGH THAT A TABLE SEARCH IS CHEAPER THAN RE-READING          
005670**   THE FILE FOR EVERY LOOK-UP DURING THE RUN.                           
005680050-LOAD-INGREDIENT-TABLE.                                                
005690*        HIGH-VALUES MARKS END OF FILE HERE INSTEAD OF A SEPARATE         
005700*        SWITCH BECAUSE THE INCOMING RECORD AREA IS COMPARED              
005710*        DIRECTLY IN THE PERFORM ... UNTIL TEST BELOW - ONE FEWER         
005720*        WORKING-STORAGE FLAG TO INITIALIZE AND KEEP IN STEP.             
005730    MOVE "050-LOAD-INGREDIENT-TABLE" TO PARA-NAME.                        
005740    MOVE ZERO TO WS-ING-COUNT.                                            
005750    READ INGMSTR                                                          
005760        AT END MOVE HIGH-VALUES TO INGREDIENT-MASTER-REC.                 
005770    PERFORM 055-LOAD-ONE-INGREDIENT THRU 055-EXIT                         
005780        UNTIL INGREDIENT-MASTER-REC = HIGH-VALUES.                        
005790050-EXIT.                                                                 
005800    EXIT.                                                                 
005810**                                                                        
005820055-LOAD-ONE-INGREDIENT.                                                  
005830*        EVERY FIELD THE REST OF THE PROGRAM NEEDS OFF THE MASTER         
005840*        RECORD IS COPIED INTO THE TABLE ROW HERE, ONCE, AT LOAD          
005850*        TIME - NO PARAGRAPH BELOW EVER RE-READS INGMSTR DIRECTLY.        
005860    ADD 1 TO WS-ING-COUNT.                                                
005870    SET WS-ING-IDX TO WS-ING-COUNT.                                       
005880    MOVE ING-ID           TO WS-ING-ID (WS-ING-IDX).                      
005890    MOVE ING-NAME         TO WS-ING-NAME (WS-ING-IDX).                    
005900    MOVE ING-INCI-NAME    TO WS-ING-INCI-NAME (WS-ING-IDX).               
005910    MOVE ING-FUNCTION     TO WS-ING-FUNCTION (WS-ING-IDX).                
005920    MOVE ING-PROHIBITED   TO WS-ING-PROHIBITED (WS-ING-IDX).              
005930    MOVE ING-RESTRICTED   TO WS-ING-RESTRICTED (WS-ING-IDX).              
005940    MOVE ING-NATURAL      TO WS-ING-NATURAL (WS-ING-IDX).                 
005950    MOVE ING-PH-VALUE     TO WS-ING-PH-VALUE (WS-ING-IDX).                
005960    MOVE ING-COST-PER-KG  TO WS-ING-COST-PER-KG (WS-ING-IDX).             
005970**   UNSET LIMITS DEFAULT TO 5.00 MAX / 0.01 MIN PER LAB STANDARD.        
005980    IF ING-MAX-CONC = ZERO                                                
005990        MOVE 5.00 TO WS-ING-MAX-CONC (WS-ING-IDX)                         
006000    ELSE                                                                  
006010        MOVE ING-MAX-CONC TO WS-ING-MAX-CONC (WS-ING-IDX).                
006020    IF ING-MIN-CONC = ZERO                                                
006030        MOVE 0.01 TO WS-ING-MIN-CONC (WS-ING-IDX)                         
006040    ELSE                                                                  
006050        MOVE ING-MIN-CONC TO WS-ING-MIN-CONC (WS-ING-IDX).                
006060    READ INGMSTR                                                          
006070        AT END MOVE HIGH-VALUES TO INGREDIENT-MASTER-REC.                 
006080055-EXIT.                                                                 
006090    EXIT.                                                                 
006100******************************************************************        
006110**   TEMPLATE FILE IS FLATTENED, ONE ROW PER BASE INGREDIENT,             
006120**   GROUPED BY TPL-ID.  200-BUILD-TEMPLATE-BASE PICKS THE FIRST          
006130**   MATCHING GROUP AT USE TIME.                                          
006140060-LOAD-TEMPLATE-TABLE.                                                  
006150*        THE TEMPLATE FILE IS KEPT FLAT, ONE PHYSICAL RECORD PER          
006160*        BASE INGREDIENT ROW, RATHER THAN AS A VARIABLE-OCCURS            
006170*        GROUP RECORD - THAT MATCHES HOW THE FORMULARY DESK               
006180*        MAINTAINS IT ON THE SCREEN, ADDING OR DROPPING ONE ROW AT        
006190*        A TIME WITHOUT HAVING TO REWRITE A WHOLE TEMPLATE GROUP.         
006200    MOVE "060-LOAD-TEMPLATE-TABLE" TO PARA-NAME.                          
006210    MOVE ZERO TO WS-TPL-COUNT.                                            
006220    READ TPLDATA                                                          
006230        AT END MOVE HIGH-VALUES TO TEMPLATE-REC.                          
006240    PERFORM 065-LOAD-ONE-TEMPLATE THRU 065-EXIT                           
006250        UNTIL TEMPLATE-REC = HIGH-VALUES.                                 
006260060-EXIT.                                                                 
006270    EXIT.                                                                 
006280**                                                                        
006290065-LOAD-ONE-TEMPLATE.                                                    
006300    ADD 1 TO WS-TPL-COUNT.                                                
006310    SET WS-TPL-IDX TO WS-TPL-COUNT.                                       
006320    MOVE TPL-ID              TO WS-TPL-ID (WS-TPL-IDX).                   
006330    MOVE TPL-PRODUCT-TYPE    TO WS-TPL-PRODUCT-TYPE (WS-TPL-IDX).         
006340    MOVE TPL-ING-ID          TO WS-TPL-ING-ID (WS-TPL-IDX).               
006350    MOVE TPL-CONCENTRATION   TO WS-TPL-CONCENTRATION (WS-TPL-IDX).        
006360    READ TPLDATA                                                          
006370        AT END MOVE HIGH-VALUES TO TEMPLATE-REC.                          
006380065-EXIT.                                                                 
006390    EXIT.                                                                 
006400******************************************************************        
006410100-MAINLINE.                                                             
006420*        NOTE THE FIXED ORDER OF THESE NINE STEPS - EACH ONE              
006430*        DEPENDS ON THE STATE LEFT BEHIND BY THE ONE BEFORE IT.           
006440*        FOR EXAMPLE 500-NORMALIZE-RECIPE MUST RUN BEFORE                 
006450*        600-VALIDATE-RECIPE, BECAUSE NORMALIZING CAN PUSH A LINE         
006460*        BACK OVER ITS CATALOG MAXIMUM, WHICH VALIDATE THEN CLAMPS.       
006470*        RE-ORDERING THIS LIST WITHOUT UNDERSTANDING WHY EACH STEP        
006480*        IS WHERE IT IS WILL PRODUCE A RECIPE THAT LOOKS FINE BUT         
006490*        DOES NOT MATCH WHAT THE BENCH ACTUALLY MEASURES.                 
006500    PERFORM 150-INIT-RECIPE THRU 150-EXIT.                                
006510    ADD 1 TO REQUESTS-READ.                                               
006520    PERFORM 200-BUILD-TEMPLATE-BASE THRU 200-EXIT.                        
006530    PERFORM 300-ADD-REQUIRED-INGREDIENTS THRU 300-EXIT.                   
006540    PERFORM 400-COMPLEMENTARY-FILL THRU 400-EXIT.                         
006550    PERFORM 500-NORMALIZE-RECIPE THRU 500-EXIT.                           
006560    PERFORM 600-VALIDATE-RECIPE THRU 600-EXIT.                            
006570    PERFORM 650-CHECK-INCOMPATIBLE THRU 650-EXIT.                         
006580    PERFORM 700-COMPUTE-PROPERTIES THRU 700-EXIT.                         
006590    PERFORM 800-WRITE-RECIPE-LINES THRU 800-EXIT.                         
006600    PERFORM 850-WRITE-SUMMARY THRU 850-EXIT.                              
006610    ADD 1 TO RECIPES-WRITTEN.                                             
006620    READ REQDATA                                                          
006630        AT END MOVE "N" TO MORE-REQUESTS-SW.                              
006640100-EXIT.                                                                 
006650    EXIT.                                                                 
006660**                                                                        
006670150-INIT-RECIPE.                                                          
006680*        RESETS THE WORK AREA FOR ONE NEW REQUEST - THE AVAILABLE-        
006690*        INGREDIENT SWITCHES ARE ALL SET BACK TO "AVAILABLE" SO A         
006700*        PRIOR REQUEST'S EXCLUSIONS DO NOT CARRY FORWARD.                 
006710    MOVE ZERO TO WS-RECIPE-COUNT.                                         
006720    MOVE ZERO TO WS-RECIPE-TOTAL-PCT.                                     
006730    PERFORM 155-RESET-ONE-AVAIL-SW VARYING WS-SUB1                        
006740        FROM 1 BY 1 UNTIL WS-SUB1 > WS-ING-COUNT.                         
006750150-EXIT.                                                                 
006760    EXIT.                                                                 
006770**                                                                        
006780155-RESET-ONE-AVAIL-SW.                                                   
006790    MOVE "Y" TO WS-ING-AVAIL-SW (WS-SUB1).                                
006800******************************************************************        
006810**   FIND THE FIRST TEMPLATE GROUP WHOSE PRODUCT TYPE MATCHES THE         
006820**   REQUEST AND COPY EVERY ROW OF THAT GROUP INTO THE RECIPE AS          
006830**   THE STARTING POINT.  NO MATCHING TEMPLATE MEANS AN EMPTY             
006840**   BUILD - THE REQUIRED-INGREDIENT AND FILL STEPS STILL RUN.            
006850200-BUILD-TEMPLATE-BASE.                                                  
006860*        A REQUEST FOR A PRODUCT TYPE WITH NO TEMPLATE ON FILE IS         
006870*        NOT TREATED AS AN ERROR HERE - IT SIMPLY STARTS FROM AN          
006880*        EMPTY RECIPE AND RELIES ENTIRELY ON THE REQUIRED-                
006890*        INGREDIENT AND COMPLEMENTARY-FILL STEPS THAT FOLLOW.  THIS       
006900*        LETS THE FORMULARY DESK PROTOTYPE A BRAND-NEW PRODUCT            
006910*        TYPE BEFORE A TEMPLATE HAS BEEN BUILT FOR IT.                    
006920    MOVE "200-BUILD-TEMPLATE-BASE" TO PARA-NAME.                          
006930    MOVE SPACES TO WS-MATCHED-TPL-ID.                                     
006940    MOVE "N" TO WS-FOUND-SW.                                              
006950    PERFORM 205-SCAN-FOR-TEMPLATE VARYING WS-SUB1 FROM 1 BY 1             
006960        UNTIL WS-SUB1 > WS-TPL-COUNT OR WS-ROW-FOUND.                     
006970    IF WS-ROW-FOUND                                                       
006980        PERFORM 210-ADD-TEMPLATE-ROW VARYING WS-SUB1 FROM 1 BY 1          
006990            UNTIL WS-SUB1 > WS-TPL-COUNT.                                 
007000200-EXIT.                                                                 
007010    EXIT.                                                                 
007020**                                                                        
007030205-SCAN-FOR-TEMPLATE.                                                    
007040*        MATCHES ON PRODUCT TYPE ONLY, NOT ON TPL-ID - THE FIRST          
007050*        TEMPLATE GROUP FOUND FOR THE REQUESTED PRODUCT TYPE WINS,        
007060*        SO IF TWO TEMPLATE GROUPS WERE EVER LOADED FOR THE SAME          
007070*        PRODUCT TYPE THE SECOND WOULD BE UNREACHABLE.  THE               
007080*        FORMULARY DESK'S TEMPLATE MAINTENANCE SCREEN ENFORCES            
007090*        ONE GROUP PER PRODUCT TYPE FOR EXACTLY THIS REASON.              
007100    IF WS-TPL-PRODUCT-TYPE (WS-SUB1) = REQ-PRODUCT-TYPE                   
007110        MOVE "Y" TO WS-FOUND-SW                                           
007120        MOVE WS-TPL-ID (WS-SUB1) TO WS-MATCHED-TPL-ID.                    
007130**                                                                        
007140210-ADD-TEMPLATE-ROW.                                                     
007150*        EVERY ROW SHARING WS-MATCHED-TPL-ID IS ADDED IN THE ORDER        
007160*        IT APPEARS ON THE TEMPLATE FILE - A CATALOG ID THAT NO           
007170*        LONGER EXISTS ON THE INGREDIENT MASTER (WS-ROW-NOT-FOUND)        
007180*        IS SIMPLY SKIPPED, WHICH CAN HAPPEN IF AN INGREDIENT WAS         
007190*        RETIRED FROM THE CATALOG AFTER THE TEMPLATE WAS BUILT.           
007200    IF WS-TPL-ID (WS-SUB1) = WS-MATCHED-TPL-ID                            
007210        SET WS-CAT-IDX TO WS-SUB1                                         
007220        MOVE WS-TPL-ING-ID (WS-SUB1) TO WS-LOOKUP-ID                      
007230        PERFORM 950-LOOKUP-INGREDIENT-BY-ID THRU 950-EXIT                 
007240        IF WS-ROW-FOUND                                                   
007250            MOVE WS-TPL-CONCENTRATION (WS-SUB1) TO WS-ADD-CONC            
007260            PERFORM 970-ADD-RECIPE-LINE THRU 970-EXIT.                    
007270******************************************************************        
007280**   FOR EACH REQUIRED-INGREDIENT SLOT NOT ALREADY IN THE RECIPE,         
007290**   LOOK IT UP IN THE CATALOG, SIZE IT WITH OPTCONC AND ADD IT.          
007300**   A REQUIRED ID NOT FOUND IN THE CATALOG IS SILENTLY SKIPPED -         
007310**   THE FORMULARY DESK VALIDATES IDS BEFORE THE REQUEST IS SENT.         
007320300-ADD-REQUIRED-INGREDIENTS.                                             
007330*        REQUIRED INGREDIENTS ARE HONORED BEFORE THE COMPLEMENTARY        
007340*        FILL RUNS SO THAT A CUSTOMER'S MUST-HAVE INGREDIENT NEVER        
007350*        GETS SQUEEZED OUT BY THE FILL LOGIC COMPETING FOR THE            
007360*        SAME PERCENTAGE BUDGET.                                          
007370    MOVE "300-ADD-REQUIRED-INGREDIENTS" TO PARA-NAME.                     
007380    PERFORM 310-ADD-ONE-REQUIRED THRU 310-EXIT VARYING WS-SUB2            
007390        FROM 1 BY 1 UNTIL WS-SUB2 > 3.                                    
007400300-EXIT.                                                                 
007410    EXIT.                                                                 
007420**                                                                        
007430310-ADD-ONE-REQUIRED.                                                     
007440    IF REQ-REQUIRED-ID (WS-SUB2) = SPACES                                 
007450        GO TO 310-EXIT.                                                   
007460    MOVE REQ-REQUIRED-ID (WS-SUB2) TO WS-LOOKUP-ID.                       
007470    PERFORM 960-INGID-IN-RECIPE THRU 960-EXIT.                            
007480    IF WS-ROW-FOUND                                                       
007490        GO TO 310-EXIT.                                                   
007500    PERFORM 950-LOOKUP-INGREDIENT-BY-ID THRU 950-EXIT.                    
007510    IF WS-ROW-NOT-FOUND                                                   
007520        GO TO 310-EXIT.                                                   
007530    MOVE WS-ING-FUNCTION (WS-CAT-IDX)  TO WS-OC-ING-FUNCTION.             
007540    MOVE WS-ING-MIN-CONC (WS-CAT-IDX)  TO WS-OC-MASTER-MIN.               
007550    MOVE WS-ING-MAX-CONC (WS-CAT-IDX)  TO WS-OC-MASTER-MAX.               
007560    MOVE WS-RECIPE-TOTAL-PCT           TO WS-OC-CURRENT-TOTAL.            
007570    MOVE REQ-PRODUCT-TYPE              TO WS-OC-PRODUCT-TYPE.             
007580    MOVE REQ-PERF-PRIORITY             TO WS-OC-PERF-PRIORITY-SW.         
007590    CALL "OPTCONC" USING WS-OC-PARM, WS-OC-RETURN-CD.                     
007600    IF WS-OC-RESULT-CONC > ZERO                                           
007610        MOVE WS-OC-RESULT-CONC TO WS-ADD-CONC                             
007620        PERFORM 970-ADD-RECIPE-LINE THRU 970-EXIT.                        
007630310-EXIT.                                                                 
007640    EXIT.                                                                 
007650******************************************************************        
007660**   FILL ANY ROOM LEFT UNDER 99 PERCENT WITH THE HIGHEST-SCORING         
007670**   COMPLEMENTARY CANDIDATES.  EXCLUDED IDS ARE TAKEN OFF THE            
007680**   TABLE FIRST; THE BEST CANDIDATE IS RE-SCORED EVERY PASS              
007690**   BECAUSE SCORCALC'S "FUNCTION ALREADY USED" BONUS CHANGES AS          
007700**   THE RECIPE FILLS UP.                                         RSK01F  
007710400-COMPLEMENTARY-FILL.                                                   
007720*        99.00, NOT 100.00, IS THE FILL TARGET - THE LAST FRACTION        
007730*        OF A PERCENT IS LEFT FOR 500-NORMALIZE-RECIPE TO CLOSE OUT       
007740*        BY SCALING, RATHER THAN CHASING AN EXACT FILL HERE WITH A        
007750*        LOOP THAT COULD NEVER TERMINATE CLEANLY ON A RECIPE WHOSE        
007760*        REMAINING CANDIDATES ALL COME IN SLIGHTLY OVER OR UNDER.         
007770    MOVE "400-COMPLEMENTARY-FILL" TO PARA-NAME.                           
007780    IF WS-RECIPE-TOTAL-PCT < 99.00                                        
007790        PERFORM 410-MARK-ONE-EXCLUDED VARYING WS-SUB2 FROM 1              
007800            BY 1 UNTIL WS-SUB2 > 3                                        
007810        COMPUTE WS-REMAINING-PCT = 99.00 - WS-RECIPE-TOTAL-PCT            
007820        MOVE "N" TO WS-NO-CANDIDATE-SW                                    
007830        PERFORM 420-FILL-ONE-SLOT THRU 420-EXIT                           
007840            UNTIL WS-REMAINING-PCT NOT > 0.10                             
007850               OR WS-NO-CANDIDATE-LEFT                                    
007860               OR WS-RECIPE-COUNT >= 20.                                  
007870400-EXIT.                                                                 
007880    EXIT.                                                                 
007890**                                                                        
007900410-MARK-ONE-EXCLUDED.                                                    
007910*        AN EXCLUDED INGREDIENT IS TAKEN OUT OF THE AVAILABLE-FOR-        
007920*        FILL POOL BEFORE THE FIRST CANDIDATE IS EVER SCORED - THIS       
007930*        GUARANTEES 425-FIND-BEST-CANDIDATE CAN NEVER PICK SOMETHING      
007940*        THE CUSTOMER EXPLICITLY ASKED TO LEAVE OUT, NO MATTER HOW        
007950*        WELL IT WOULD OTHERWISE SCORE.                                   
007960    IF REQ-EXCLUDED-ID (WS-SUB2) NOT = SPACES                             
007970        MOVE REQ-EXCLUDED-ID (WS-SUB2) TO WS-LOOKUP-ID                    
007980        PERFORM 950-LOOKUP-INGREDIENT-BY-ID THRU 950-EXIT                 
007990        IF WS-ROW-FOUND                                                   
008000            MOVE "N" TO WS-ING-AVAIL-SW (WS-CAT-IDX).                     
008010**                                                                        
008020420-FILL-ONE-SLOT.                                                        
008030*        A CANDIDATE IS MARKED UNAVAILABLE (WS-ING-AVAIL-SW SET TO        
008040*        "N") EVEN WHEN OPTCONC DECLINES TO SIZE IT OR THE SIZED          
008050*        AMOUNT WOULD OVERFLOW THE REMAINING BUDGET - ONCE A              
008060*        CANDIDATE HAS BEEN CONSIDERED AND REJECTED FOR THIS SLOT         
008070*        IT IS NOT RECONSIDERED FOR A LATER SLOT IN THE SAME              
008080*        REQUEST, WHICH KEEPS THE FILL LOOP FROM CYCLING FOREVER          
008090*        ON A CANDIDATE THAT WILL NEVER FIT.                              
008100    PERFORM 425-FIND-BEST-CANDIDATE THRU 425-EXIT.                        
008110    IF WS-BEST-SUB = ZERO                                                 
008120        MOVE "Y" TO WS-NO-CANDIDATE-SW                                    
008130    ELSE                                                                  
008140        MOVE WS-ING-FUNCTION (WS-BEST-SUB) TO WS-OC-ING-FUNCTION          
008150        MOVE WS-ING-MIN-CONC (WS-BEST-SUB) TO WS-OC-MASTER-MIN            
008160        MOVE WS-ING-MAX-CONC (WS-BEST-SUB) TO WS-OC-MASTER-MAX            
008170        COMPUTE WS-OC-CURRENT-TOTAL = 100.00 - WS-REMAINING-PCT           
008180        MOVE REQ-PRODUCT-TYPE TO WS-OC-PRODUCT-TYPE                       
008190        MOVE REQ-PERF-PRIORITY TO WS-OC-PERF-PRIORITY-SW                  
008200        CALL "OPTCONC" USING WS-OC-PARM, WS-OC-RETURN-CD                  
008210        MOVE "N" TO WS-ING-AVAIL-SW (WS-BEST-SUB)                         
008220        IF WS-OC-RESULT-CONC > ZERO                                       
008230            AND WS-OC-RESULT-CONC NOT > WS-REMAINING-PCT                  
008240            SET WS-CAT-IDX TO WS-BEST-SUB                                 
008250            MOVE WS-OC-RESULT-CONC TO WS-ADD-CONC                         
008260            PERFORM 970-ADD-RECIPE-LINE THRU 970-EXIT                     
008270            SUBTRACT WS-OC-RESULT-CONC FROM WS-REMAINING-PCT.             
008280420-EXIT.                                                                 
008290    EXIT.                                                                 
008300**                                                                        
008310425-FIND-BEST-CANDIDATE.                                                  
008320*        EVERY STILL-AVAILABLE CATALOG ROW IS RE-SCORED ON EVERY          
008330*        PASS THROUGH THIS PARAGRAPH, NOT JUST ONCE AT THE START -        
008340*        SCORCALC'S FUNCTION-ALREADY-USED BONUS CHANGES AS THE            
008350*        RECIPE FILLS UP, SO A CANDIDATE THAT SCORED LOW ON PASS 1        
008360*        CAN SCORE HIGHER ON PASS 3 ONCE ITS FUNCTION IS NO LONGER        
008370*        REPRESENTED IN THE RECIPE.                                       
008380    MOVE ZERO TO WS-BEST-SUB.                                             
008390    MOVE ZERO TO WS-BEST-SCORE.                                           
008400    PERFORM 427-SCORE-ONE-CANDIDATE THRU 427-EXIT VARYING WS-SUB1         
008410        FROM 1 BY 1 UNTIL WS-SUB1 > WS-ING-COUNT.                         
008420425-EXIT.                                                                 
008430    EXIT.                                                                 
008440**                                                                        
008450427-SCORE-ONE-CANDIDATE.                                                  
008460    IF WS-ING-AVAIL-SW (WS-SUB1) NOT = "Y"                                
008470        GO TO 427-EXIT.                                                   
008480    PERFORM 429-CHECK-FUNCTION-USED THRU 429-EXIT.                        
008490    MOVE WS-ING-ID (WS-SUB1)          TO WS-SC-ING-ID.                    
008500    MOVE WS-ING-NAME (WS-SUB1)        TO WS-SC-ING-NAME.                  
008510    MOVE WS-ING-FUNCTION (WS-SUB1)    TO WS-SC-ING-FUNCTION.              
008520    MOVE WS-ING-COST-PER-KG (WS-SUB1) TO WS-SC-ING-COST-PER-KG.           
008530    MOVE WS-ING-NATURAL (WS-SUB1)     TO WS-SC-ING-NATURAL-SW.            
008540    MOVE WS-FUNCTION-USED-SW          TO WS-SC-FUNCTION-USED-SW.          
008550    MOVE REQ-NATURAL-PREF     TO WS-SC-REQ-NATURAL-PREF-SW.               
008560    MOVE REQ-MAX-COST         TO WS-SC-REQ-MAX-COST.                      
008570    MOVE REQ-ANTI-AGING       TO WS-SC-REQ-ANTI-AGING-SW.                 
008580    MOVE REQ-MOISTURIZING     TO WS-SC-REQ-MOISTURIZING-SW.               
008590    MOVE REQ-BRIGHTENING      TO WS-SC-REQ-BRIGHTENING-SW.                
008600    CALL "SCORCALC" USING WS-SC-PARM, WS-SC-RETURN-CD.                    
008610    IF WS-SC-RESULT-SCORE > WS-BEST-SCORE                                 
008620        MOVE WS-SC-RESULT-SCORE TO WS-BEST-SCORE                          
008630        SET WS-BEST-SUB TO WS-SUB1.                                       
008640427-EXIT.                                                                 
008650    EXIT.                                                                 
008660**                                                                        
008670429-CHECK-FUNCTION-USED.                                                  
008680*        SCANS THE RECIPE-IN-PROGRESS, NOT THE CATALOG, FOR ANY           
008690*        LINE ALREADY SHARING THE CANDIDATE'S FUNCTION CODE -             
008700*        SCORCALC PENALIZES A DUPLICATE FUNCTION SO THE FILL LOGIC        
008710*        NATURALLY SPREADS ITSELF ACROSS DIFFERENT ROLES (EMULSI-         
008720*        FIER, PRESERVATIVE, HUMECTANT, AND SO ON) RATHER THAN            
008730*        PILING UP SEVERAL INGREDIENTS THAT ALL DO THE SAME JOB.          
008740    MOVE "N" TO WS-FUNCTION-USED-SW.                                      
008750    PERFORM 430-CHECK-ONE-RECIPE-FUNC VARYING WS-REC-IDX FROM 1           
008760        BY 1 UNTIL WS-REC-IDX > WS-RECIPE-COUNT                           
008770            OR WS-FUNCTION-IN-RECIPE.                                     
008780429-EXIT.                                                                 
008790    EXIT.                                                                 
008800**                                                                        
008810430-CHECK-ONE-RECIPE-FUNC.                                                
008820    IF WS-REC-ING-FUNCTION (WS-REC-IDX) =                                 
008830            WS-ING-FUNCTION (WS-SUB1)                                     
008840        MOVE "Y" TO WS-FUNCTION-USED-SW.                                  
008850******************************************************************        
008860**   SCALE EVERY LINE SO THE RECIPE SUMS TO EXACTLY 100 PERCENT.          
008870**   A ZERO TOTAL MEANS NO TEMPLATE MATCHED AND NOTHING WAS ADDED         
008880**   THE RECIPE STAYS EMPTY, WHICH THE OUTPUT STEPS TOLERATE.             
008890500-NORMALIZE-RECIPE.                                                     
008900*        SCALING IS SKIPPED OUTRIGHT WHEN THE TOTAL IS ALREADY            
008910*        EXACTLY 100.00 - THIS AVOIDS AN UNNECESSARY DIVIDE AND           
008920*        KEEPS THE ORIGINAL BENCH-MEASURED CONCENTRATIONS UNTOUCHED       
008930*        ON THE (RARE) RECIPE THAT LANDS EXACTLY ON TARGET.               
008940    MOVE "500-NORMALIZE-RECIPE" TO PARA-NAME.                             
008950    IF WS-RECIPE-TOTAL-PCT NOT = 100.00                                   
008960        AND WS-RECIPE-TOTAL-PCT > ZERO                                    
008970        COMPUTE WS-SCALE-FACTOR ROUNDED =                                 
008980            100.00 / WS-RECIPE-TOTAL-PCT                                  
008990        PERFORM 510-SCALE-ONE-LINE VARYING WS-REC-IDX FROM 1              
009000            BY 1 UNTIL WS-REC-IDX > WS-RECIPE-COUNT                       
009010        MOVE 100.00 TO WS-RECIPE-TOTAL-PCT.                               
009020500-EXIT.                                                                 
009030    EXIT.                                                                 
009040**                                                                        
009050510-SCALE-ONE-LINE.                                                       
009060*        EVERY LINE IS MULTIPLIED BY THE SAME SCALE FACTOR - THIS         
009070*        PRESERVES THE RELATIVE PROPORTIONS THE FILL LOGIC CHOSE          
009080*        WHILE FORCING THE ABSOLUTE TOTAL BACK TO 100 PERCENT.            
009090    COMPUTE WS-REC-CONCENTRATION (WS-REC-IDX) ROUNDED =                   
009100        WS-REC-CONCENTRATION (WS-REC-IDX) * WS-SCALE-FACTOR.              
009110******************************************************************        
009120**   RE-CLAMP EVERY LINE TO THE CATALOG'S MIN/MAX AFTER SCALING.          
009130**   THE RECIPE TOTAL IS NOT RE-SUMMED AFTER CLAMPING - THE LAB'S         
009140**   REVIEW SHEET SHOWS THE 100 PERCENT TARGET, NOT THE CLAMPED           
009150**   ACTUAL, WHICH IS WHY SUM-TOTAL-PCT COMES FROM 850 UNCHANGED.         
009160600-VALIDATE-RECIPE.                                                      
009170*        CLAMPING HAPPENS LINE BY LINE, INDEPENDENTLY - THERE IS NO       
009180*        ATTEMPT TO REDISTRIBUTE A CLAMPED LINE'S SHORTFALL ONTO          
009190*        ANOTHER LINE.  THE FORMULARY DESK REVIEWS THE PRINTED            
009200*        RECIPE BY EYE AND WOULD RATHER SEE AN HONEST SLIGHTLY-           
009210*        OFF-TOTAL RECIPE THAN ONE THAT HAS BEEN SILENTLY                 
009220*        REBALANCED IN A WAY THAT IS HARD TO RECONSTRUCT LATER.           
009230    MOVE "600-VALIDATE-RECIPE" TO PARA-NAME.                              
009240    PERFORM 610-CLAMP-ONE-LINE THRU 610-EXIT VARYING WS-REC-IDX           
009250        FROM 1 BY 1 UNTIL WS-REC-IDX > WS-RECIPE-COUNT.                   
009260600-EXIT.                                                                 
009270    EXIT.                                                                 
009280**                                                                        
009290610-CLAMP-ONE-LINE.                                                       
009300*        A LINE WHOSE INGREDIENT HAS SINCE BEEN DROPPED FROM THE          
009310*        CATALOG (WS-ROW-NOT-FOUND) IS LEFT AS SCALING PRODUCED IT -      
009320*        THERE IS NO MASTER ROW LEFT TO CLAMP AGAINST, AND THE            
009330*        REQUEST WAS BUILT WHEN THE INGREDIENT WAS STILL VALID.           
009340    MOVE WS-REC-ING-ID (WS-REC-IDX) TO WS-LOOKUP-ID.                      
009350    PERFORM 950-LOOKUP-INGREDIENT-BY-ID THRU 950-EXIT.                    
009360    IF WS-ROW-NOT-FOUND                                                   
009370        GO TO 610-EXIT.                                                   
009380    IF WS-REC-CONCENTRATION (WS-REC-IDX) >                                
009390            WS-ING-MAX-CONC (WS-CAT-IDX)                                  
009400        MOVE WS-ING-MAX-CONC (WS-CAT-IDX)                                 
009410            TO WS-REC-CONCENTRATION (WS-REC-IDX).                         
009420    IF WS-REC-CONCENTRATION (WS-REC-IDX) <                                
009430            WS-ING-MIN-CONC (WS-CAT-IDX)                                  
009440        MOVE WS-ING-MIN-CONC (WS-CAT-IDX)                                 
009450            TO WS-REC-CONCENTRATION (WS-REC-IDX).                         
009460610-EXIT.                                                                 
009470    EXIT.                                                                 
009480******************************************************************        
009490**   DROP ANY LINE WHOSE INGREDIENT IS LISTED IN THE LAB SAFETY           
009500**   TABLE AS INCOMPATIBLE WITH ANOTHER INGREDIENT ALREADY IN THE         
009510**   RECIPE.  THE CHECK IS DIRECTIONAL, PER THE TABLE'S OWN DESIGNLMP96B  
009520650-CHECK-INCOMPATIBLE.                                                   
009530*        THE INCOMPATIBILITY TABLE IS SMALL (THREE PAIRS AS OF            
009540*        THIS WRITING) AND KEPT IN A COPYBOOK RATHER THAN A FILE -        
009550*        SEE COPY INCOMPAT ABOVE - SINCE THESE RULES CHANGE ONLY          
009560*        WHEN THE TOXICOLOGY REVIEW BOARD ISSUES A NEW FINDING,           
009570*        WHICH HAPPENS FAR LESS OFTEN THAN THE INGREDIENT MASTER          
009580*        ITSELF CHANGES.                                                  
009590    MOVE "650-CHECK-INCOMPATIBLE" TO PARA-NAME.                           
009600    PERFORM 660-CHECK-ONE-LINE THRU 660-EXIT VARYING WS-REC-IDX           
009610        FROM 1 BY 1 UNTIL WS-REC-IDX > WS-RECIPE-COUNT.                   
009620650-EXIT.                                                                 
009630    EXIT.                                                                 
009640**                                                                        
009650660-CHECK-ONE-LINE.                                                       
009660*        A LINE ALREADY DROPPED BY AN EARLIER INCOMPATIBILITY HIT         
009670*        IS NOT RE-CHECKED - ONCE A LINE IS OUT OF THE RECIPE IT          
009680*        CANNOT TRIGGER A SECOND DROP AGAINST A DIFFERENT PARTNER.        
009690    IF WS-REC-LINE-DROPPED (WS-REC-IDX)                                   
009700        GO TO 660-EXIT.                                                   
009710    PERFORM 665-SCAN-INCOMPAT-TABLE THRU 665-EXIT                         
009720        VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > 3.                    
009730660-EXIT.                                                                 
009740    EXIT.                                                                 
009750**                                                                        
009760665-SCAN-INCOMPAT-TABLE.                                                  
009770*        THE INCOMPATIBILITY TABLE IS OWNER/PARTNER-1/PARTNER-2 -         
009780*        A ROW ONLY APPLIES WHEN THE CURRENT RECIPE LINE'S                
009790*        INGREDIENT IS THE OWNER; THE CHECK IS NOT SYMMETRIC UNLESS       
009800*        THE TABLE ITSELF CARRIES BOTH DIRECTIONS AS SEPARATE ROWS.       
009810    IF WS-INCOMPAT-OWNER (WS-SUB1) NOT =                                  
009820            WS-REC-ING-ID (WS-REC-IDX)                                    
009830        GO TO 665-EXIT.                                                   
009840    PERFORM 670-CHECK-PARTNER-PRESENT THRU 670-EXIT.                      
009850665-EXIT.                                                                 
009860    EXIT.                                                                 
009870**                                                                        
009880670-CHECK-PARTNER-PRESENT.                                                
009890*        STOPS SCANNING AS SOON AS THIS LINE IS DROPPED - ONE             
009900*        MATCHING PARTNER IS ENOUGH TO DROP THE OWNER LINE, THERE         
009910*        IS NO BENEFIT TO FINDING A SECOND ONE.                           
009920    PERFORM 675-CHECK-ONE-OTHER-LINE THRU 675-EXIT                        
009930        VARYING WS-SUB2 FROM 1 BY 1                                       
009940        UNTIL WS-SUB2 > WS-RECIPE-COUNT                                   
009950           OR WS-REC-LINE-DROPPED (WS-REC-IDX).                           
009960670-EXIT.                                                                 
009970    EXIT.                                                                 
009980**                                                                        
009990675-CHECK-ONE-OTHER-LINE.                                                 
010000*        A LINE NEVER CHECKS ITSELF AS ITS OWN PARTNER - THE FIRST        
010010*        IF STATEMENT SKIPS THE CASE WHERE THE OTHER-LINE SUBSCRIPT       
010020*        HAS CAUGHT BACK UP TO THE OWNER LINE'S OWN SUBSCRIPT.            
010030    IF WS-SUB2 = WS-REC-IDX                                               
010040        GO TO 675-EXIT.                                                   
010050    IF WS-REC-ING-ID (WS-SUB2) =                                          
010060            WS-INCOMPAT-PARTNER-1 (WS-SUB1)                               
010070        OR WS-REC-ING-ID (WS-SUB2) =                                      
010080            WS-INCOMPAT-PARTNER-2 (WS-SUB1)                               
010090        MOVE "Y" TO WS-REC-DROP-SW (WS-REC-IDX).                          
010100675-EXIT.                                                                 
010110    EXIT.                                                                 
010120******************************************************************        
010130**   BUILD RECPROP'S PARM TABLE FROM THE SURVIVING RECIPE LINES           
010140**   AND CALL IT FOR COST, PH, STABILITY AND THE INSTRUCTION TEXT.        
010150700-COMPUTE-PROPERTIES.                                                   
010160*        RECPROP IS CALLED EXACTLY ONCE PER REQUEST, AFTER THE            
010170*        RECIPE IS COMPLETELY FROZEN - UNLIKE OPTCONC AND SCORCALC,       
010180*        WHICH ARE CALLED REPEATEDLY WHILE THE RECIPE IS STILL            
010190*        BEING BUILT.  RECPROP NEEDS THE FULL, FINAL INGREDIENT           
010200*        LIST TO COMPUTE A CONCENTRATION-WEIGHTED PH, SO IT COULD         
010210*        NOT GIVE A MEANINGFUL ANSWER ANY EARLIER IN THE FLOW.            
010220    MOVE "700-COMPUTE-PROPERTIES" TO PARA-NAME.                           
010230    MOVE REQ-PRODUCT-TYPE TO WS-RP-PRODUCT-TYPE.                          
010240    MOVE ZERO TO WS-RP-ING-COUNT.                                         
010250    PERFORM 710-COPY-ONE-LINE-TO-PARM VARYING WS-REC-IDX FROM 1           
010260        BY 1 UNTIL WS-REC-IDX > WS-RECIPE-COUNT.                          
010270    CALL "RECPROP" USING WS-RP-PARM, WS-RP-RETURN-CD.                     
010280700-EXIT.                                                                 
010290    EXIT.                                                                 
010300**                                                                        
010310710-COPY-ONE-LINE-TO-PARM.                                                
010320*        A DROPPED LINE IS EXCLUDED FROM RECPROP'S VIEW OF THE            
010330*        RECIPE ENTIRELY - RECPROP HAS NO WAY TO KNOW A LINE WAS          
010340*        EVER CONSIDERED AND DROPPED, WHICH IS CORRECT SINCE ITS          
010350*        JOB IS TO PREDICT PROPERTIES OF WHAT WILL ACTUALLY SHIP.         
010360    IF WS-REC-LINE-DROPPED (WS-REC-IDX)                                   
010370        GO TO 710-EXIT.                                                   
010380    ADD 1 TO WS-RP-ING-COUNT.                                             
010390    SET WS-RP-IDX TO WS-RP-ING-COUNT.                                     
010400    MOVE WS-REC-ING-ID (WS-REC-IDX)                                       
010410               TO WS-RP-ING-ID (WS-RP-IDX).                               
010420    MOVE WS-REC-ING-FUNCTION (WS-REC-IDX)                                 
010430               TO WS-RP-ING-FUNCTION (WS-RP-IDX).                         
010440    MOVE WS-REC-CONCENTRATION (WS-REC-IDX)                                
010450               TO WS-RP-ING-CONCENTRATION (WS-RP-IDX).                    
010460    MOVE WS-REC-ING-ID (WS-REC-IDX) TO WS-LOOKUP-ID.                      
010470    PERFORM 950-LOOKUP-INGREDIENT-BY-ID THRU 950-EXIT.                    
010480    IF WS-ROW-FOUND                                                       
010490        MOVE WS-ING-COST-PER-KG (WS-CAT-IDX)                              
010500                   TO WS-RP-ING-COST-PER-KG (WS-RP-IDX)                   
010510        MOVE WS-ING-PH-VALUE (WS-CAT-IDX)                                 
010520                   TO WS-RP-ING-PH-VALUE (WS-RP-IDX)                      
010530    ELSE                                                                  
010540        MOVE ZERO TO WS-RP-ING-COST-PER-KG (WS-RP-IDX)                    
010550        MOVE ZERO TO WS-RP-ING-PH-VALUE (WS-RP-IDX).                      
010560710-EXIT.                                                                 
010570    EXIT.                                                                 
010580******************************************************************        
010590**   ONE FORMULATION-OUTPUT RECORD PER SURVIVING RECIPE LINE.             
010600800-WRITE-RECIPE-LINES.                                                   
010610*        DROPPED LINES (SEE WS-REC-DROP-SW) ARE SKIPPED HERE THE          
010620*        SAME WAY THEY WERE SKIPPED WHEN BUILDING RECPROP'S PARM          
010630*        TABLE IN 710 ABOVE - A DROPPED LINE NEVER REACHES EITHER         
010640*        THE PRINTED RECIPE OR THE PROPERTY CALCULATIONS.                 
010650    MOVE "800-WRITE-RECIPE-LINES" TO PARA-NAME.                           
010660    PERFORM 810-WRITE-ONE-LINE VARYING WS-REC-IDX FROM 1 BY 1             
010670        UNTIL WS-REC-IDX > WS-RECIPE-COUNT.                               
010680800-EXIT.                                                                 
010690    EXIT.                                                                 
010700**                                                                        
010710810-WRITE-ONE-LINE.                                                       
010720*        ONE FORMULATION-OUTPUT-REC PER SURVIVING LINE - THIS IS          
010730*        THE FILE COMPLCHK LATER RE-READS TO AUDIT THE FINISHED           
010740*        RECIPE, SO THE FIELD LAYOUT HERE MUST STAY IN STEP WITH          
010750*        FMOUTREC'S OWN COPYBOOK DEFINITION.                              
010760    IF WS-REC-LINE-DROPPED (WS-REC-IDX)                                   
010770        GO TO 810-EXIT.                                                   
010780    MOVE SPACES TO FORMULATION-OUTPUT-REC.                                
010790    MOVE REQ-ID                          TO OUT-REQ-ID.                   
010800    MOVE WS-REC-ING-ID (WS-REC-IDX)       TO OUT-ING-ID.                  
010810    MOVE WS-REC-ING-NAME (WS-REC-IDX)     TO OUT-ING-NAME.                
010820    MOVE WS-REC-ING-INCI (WS-REC-IDX)     TO OUT-INCI-NAME.               
010830    MOVE WS-REC-ING-FUNCTION (WS-REC-IDX) TO OUT-FUNCTION.                
010840    MOVE WS-REC-CONCENTRATION (WS-REC-IDX)                                
010850                                          TO OUT-CONCENTRATION.           
010860    WRITE FORMULATION-OUTPUT-REC.                                         
010870    ADD 1 TO RECIPE-LINES-WRITTEN.                                        
010880810-EXIT.                                                                 
010890    EXIT.                                                                 
010900******************************************************************        
010910**   ONE RECIPE-SUMMARY RECORD PER REQUEST.  SHELF LIFE IS A FLAT         
010920**   24 MONTHS AND COMPLIANCE STATUS STARTS COMPLIANT - COMPLCHK          
010930**   MAY DOWNGRADE IT ON THE SEPARATE COMPLIANCE RUN.                     
010940850-WRITE-SUMMARY.                                                        
010950*        SUM-COMPLY-STATUS IS ALWAYS SET TO COMPLIANT HERE - THIS         
010960*        PROGRAM DOES NOT KNOW THE CURRENT STATE OF THE INGREDIENT        
010970*        MASTER'S PROHIBITED/RESTRICTED FLAGS AT THE TIME OF A            
010980*        LATER RE-CHECK.  COMPLCHK IS THE ONLY PROGRAM ALLOWED TO         
010990*        DOWNGRADE THIS FIELD, AND ONLY ON ITS OWN SEPARATE RUN.          
011000*        THE MANUFACTURING-INSTRUCTIONS BANNER BELOW IS WRITTEN TO        
011010*        SYSOUT WITH THE TOP-OF-FORM CHANNEL SO EACH REQUEST'S            
011020*        MIXING STEPS START ON A FRESH PAGE WHEN THE TRACE OUTPUT         
011030*        IS ROUTED TO A PRINTER RATHER THAN A SPOOL DATASET - SEE         
011040*        BC05F BELOW.                                                     
011050    MOVE "850-WRITE-SUMMARY" TO PARA-NAME.                                
011060    MOVE ZERO TO WS-SUB1.                                                 
011070    PERFORM 855-COUNT-ONE-LINE VARYING WS-REC-IDX FROM 1 BY 1             
011080        UNTIL WS-REC-IDX > WS-RECIPE-COUNT.                               
011090    MOVE SPACES TO RECIPE-SUMMARY-REC.                                    
011100    MOVE REQ-ID              TO SUM-REQ-ID.                               
011110    MOVE REQ-PRODUCT-TYPE    TO SUM-PRODUCT-TYPE.                         
011120    MOVE WS-SUB1             TO SUM-ING-COUNT.                            
011130    MOVE WS-RECIPE-TOTAL-PCT TO SUM-TOTAL-PCT.                            
011140    MOVE WS-RP-RESULT-COST   TO SUM-COST-PER-KG.                          
011150    MOVE WS-RP-RESULT-PH     TO SUM-PRED-PH.                              
011160    MOVE WS-RP-RESULT-STABILITY TO SUM-STABILITY.                         
011170    MOVE "COMPLIANT       " TO SUM-COMPLY-STATUS.                         
011180    MOVE 24                  TO SUM-SHELF-LIFE.                           
011190    WRITE RECIPE-SUMMARY-REC.                                             
011200    ADD WS-RP-RESULT-COST TO WS-GRAND-TOTAL-COST.                         
011210    MOVE "* MANUFACTURING INSTRUCTIONS FOLLOW FOR " TO SYSOUT-REC.        
011220    MOVE REQ-ID TO SYSOUT-REC (45:10).                                    
011230    WRITE SYSOUT-REC AFTER ADVANCING TOP-OF-FORM.                         
011240    PERFORM 858-DISPLAY-ONE-INSTR VARYING WS-RP-INSTR-IDX FROM 1          
011250        BY 1 UNTIL WS-RP-INSTR-IDX > 7.                                   
011260850-EXIT.                                                                 
011270    EXIT.                                                                 
011280**                                                                        
011290855-COUNT-ONE-LINE.                                                       
011300*        COUNTS ONLY SURVIVING LINES, NOT THE ORIGINAL WS-RECIPE-         
011310*        COUNT, SO SUM-ING-COUNT ON THE SUMMARY RECORD MATCHES THE        
011320*        NUMBER OF DETAIL LINES ACTUALLY WRITTEN TO FORMOUT.              
011330    IF NOT WS-REC-LINE-DROPPED (WS-REC-IDX)                               
011340        ADD 1 TO WS-SUB1.                                                 
011350**                                                                        
011360858-DISPLAY-ONE-INSTR.                                                    
011370*        A BLANK INSTRUCTION SLOT (RECPROP LEFT IT SPACES BECAUSE         
011380*        THE PRODUCT TYPE DID NOT NEED A SEVENTH STEP) IS SKIPPED         
011390*        RATHER THAN PRINTED AS A BLANK LINE ON THE TRACE OUTPUT.         
011400    IF WS-RP-RESULT-INSTR-LINE (WS-RP-INSTR-IDX) NOT = SPACES             
011410        MOVE WS-RP-RESULT-INSTR-LINE (WS-RP-INSTR-IDX)                    
011420                                       TO SYSOUT-REC (1:70)               
011430        MOVE SPACES TO SYSOUT-REC (71:30)                                 
011440        WRITE SYSOUT-REC.                                                 
011450******************************************************************        
011460900-CLEANUP.                                                              
011470*        THE FOUR DISPLAY LINES BELOW ARE THE ONLY PLACE THE RUN'S        
011480*        HEADLINE COUNTS SHOW UP ON THE JOB LOG - THE FORMULARY           
011490*        DESK CHECKS THESE AGAINST THE REQUEST FILE'S RECORD COUNT        
011500*        TO CONFIRM EVERY SUBMITTED REQUEST ACTUALLY PRODUCED A           
011510*        RECIPE BEFORE THEY MOVE ON TO THE COMPLIANCE STEP.               
011520    MOVE "900-CLEANUP" TO PARA-NAME.                                      
011530    CLOSE INGMSTR                                                         
011540          TPLDATA                                                         
011550          REQDATA                                                         
011560          FORMOUT                                                         
011570          SUMMOUT                                                         
011580          SYSOUT.                                                         
011590    MOVE WS-GRAND-TOTAL-COST TO WS-TR-GRAND-TOTAL.                        
011600    DISPLAY "FORMBLD - FORMULATION GENERATION CONTROL TOTALS".            
011610    DISPLAY "REQUESTS PROCESSED . . . . . " REQUESTS-READ.                
011620    DISPLAY "RECIPES WRITTEN. . . . . . . " RECIPES-WRITTEN.              
011630    DISPLAY "RECIPE LINES WRITTEN . . . . " RECIPE-LINES-WRITTEN.         
011640    DISPLAY "GRAND TOTAL ESTIMATED COST . " WS-GRAND-TOTAL-COST.          
011650900-EXIT.                                                                 
011660    EXIT.                                                                 
011670******************************************************************        
011680**   COMMON UTILITY PARAGRAPHS - CALLED FROM SEVERAL PLACES ABOVE.        
011690******************************************************************        
011700**   SEARCH THE INGREDIENT CATALOG FOR WS-LOOKUP-ID.  RETURNS             
011710**   WS-CAT-IDX AND WS-FOUND-SW.                                          
011720950-LOOKUP-INGREDIENT-BY-ID.                                              
011730*        A STRAIGHT LINEAR SCAN OF THE CATALOG TABLE - AT 50 ROWS         
011740*        A BINARY SEARCH WOULD SAVE VIRTUALLY NO TIME AND WOULD           
011750*        REQUIRE THE TABLE TO BE LOADED IN KEY SEQUENCE, WHICH THE        
011760*        MASTER FILE IS NOT GUARANTEED TO BE IN.                          
011770    MOVE "N" TO WS-FOUND-SW.                                              
011780    MOVE ZERO TO WS-CAT-IDX.                                              
011790    PERFORM 955-LOOKUP-ONE-ROW VARYING WS-SUB1 FROM 1 BY 1                
011800        UNTIL WS-SUB1 > WS-ING-COUNT OR WS-ROW-FOUND.                     
011810950-EXIT.                                                                 
011820    EXIT.                                                                 
011830**                                                                        
011840955-LOOKUP-ONE-ROW.                                                       
011850*        SAME ONE-LINE COMPARE-AND-SET IDIOM USED BY EVERY TABLE          
011860*        SEARCH IN THIS PROGRAM - KEPT AS ITS OWN PARAGRAPH SO THE        
011870*        PERFORM VARYING ABOVE READS AS A SINGLE STATEMENT.               
011880    IF WS-ING-ID (WS-SUB1) = WS-LOOKUP-ID                                 
011890        MOVE "Y" TO WS-FOUND-SW                                           
011900        SET WS-CAT-IDX TO WS-SUB1.                                        
011910**                                                                        
011920**   SEARCH THE RECIPE-IN-PROGRESS FOR WS-LOOKUP-ID.  RETURNS             
011930**   WS-FOUND-SW ONLY - CALLERS THAT NEED THE ROW USE WS-REC-IDX.         
011940960-INGID-IN-RECIPE.                                                      
011950*        USED BEFORE ADDING A REQUIRED INGREDIENT SO THE SAME             
011960*        INGREDIENT IS NEVER ADDED TWICE TO ONE RECIPE - A REQUIRED       
011970*        ID THAT THE TEMPLATE BASE ALREADY SUPPLIED IS LEFT ALONE         
011980*        RATHER THAN RE-SIZED AND RE-ADDED.                               
011990    MOVE "N" TO WS-FOUND-SW.                                              
012000    PERFORM 965-CHECK-ONE-ROW VARYING WS-REC-IDX FROM 1 BY 1              
012010        UNTIL WS-REC-IDX > WS-RECIPE-COUNT OR WS-ROW-FOUND.               
012020960-EXIT.                                                                 
012030    EXIT.                                                                 
012040**                                                                        
012050965-CHECK-ONE-ROW.                                                        
012060*        COMPARES AGAINST THE RECIPE-IN-PROGRESS, NOT THE CATALOG -       
012070*        THIS IS WHAT LETS 310-ADD-ONE-REQUIRED TELL WHETHER A            
012080*        REQUIRED INGREDIENT WAS ALREADY SUPPLIED BY THE TEMPLATE.        
012090    IF WS-REC-ING-ID (WS-REC-IDX) = WS-LOOKUP-ID                          
012100        MOVE "Y" TO WS-FOUND-SW.                                          
012110**                                                                        
012120**   APPEND A NEW LINE TO THE RECIPE TABLE FROM CATALOG ROW               
012130**   WS-CAT-IDX AT CONCENTRATION WS-ADD-CONC, AND ACCUMULATE THE          
012140**   RUNNING TOTAL.  MARKS THE CATALOG ROW UNAVAILABLE FOR FILL.          
012150970-ADD-RECIPE-LINE.                                                      
012160*        THE 20-LINE CEILING CHECKED AT THE TOP OF THIS PARAGRAPH         
012170*        MATCHES WS-RECIPE-LINE'S OCCURS 20 CLAUSE ABOVE - A              
012180*        RECIPE THAT WOULD HAVE GONE PAST 20 LINES SIMPLY STOPS           
012190*        ACCEPTING NEW LINES RATHER THAN OVERFLOWING THE TABLE.           
012200    IF WS-RECIPE-COUNT >= 20                                              
012210        GO TO 970-EXIT.                                                   
012220    ADD 1 TO WS-RECIPE-COUNT.                                             
012230    SET WS-REC-IDX TO WS-RECIPE-COUNT.                                    
012240    MOVE WS-ING-ID (WS-CAT-IDX)                                           
012250               TO WS-REC-ING-ID (WS-REC-IDX).                             
012260    MOVE WS-ING-NAME (WS-CAT-IDX)                                         
012270               TO WS-REC-ING-NAME (WS-REC-IDX).                           
012280    MOVE WS-ING-INCI-NAME (WS-CAT-IDX)                                    
012290               TO WS-REC-ING-INCI (WS-REC-IDX).                           
012300    MOVE WS-ING-FUNCTION (WS-CAT-IDX)                                     
012310               TO WS-REC-ING-FUNCTION (WS-REC-IDX).                       
012320    MOVE WS-ADD-CONC TO WS-REC-CONCENTRATION (WS-REC-IDX).                
012330    MOVE "N" TO WS-REC-DROP-SW (WS-REC-IDX).                              
012340    ADD WS-ADD-CONC TO WS-RECIPE-TOTAL-PCT.                               
012350    MOVE "N" TO WS-ING-AVAIL-SW (WS-CAT-IDX).                             
012360970-EXIT.                                                                 
012370    EXIT.                                                                 
012380******************************************************************        
012390**   ABEND HANDLER - ADAPTED FROM THE PATIENT-BILLING SUITE'S OWN         
012400**   DUMP ROUTINE.  REACHED ONLY FROM 000-HOUSEKEEPING'S EMPTY-FILE       
012410**   CHECK ON REQDATA - THE HOUSE STANDARD IS TO CARRY THE                
012420**   PARA-NAME/ABEND-REC TRAP IN EVERY BATCH PROGRAM EVEN THOUGH THIS     
012430**   RUN HAS NO TRAILER RECORD TO GO OUT OF BALANCE ON.                   
0124401000-ABEND-RTN.                                                           
012450*        THE CALLER HAS ALREADY MOVED ITS OWN REASON TEXT AND             
012460*        PARA-NAME INTO ABEND-REC BEFORE THE GO TO - THIS PARAGRAPH       
012470*        DOES NOT TOUCH ABEND-REASON, OR THE DUMP LINE WOULD SHOW         
012480*        A CANNED MESSAGE INSTEAD OF WHAT ACTUALLY WENT WRONG.            
012490*        THE DIVIDE-BY-ZERO BELOW IS DELIBERATE, NOT A BUG, AND           
012500*        FORCES A REAL SYSTEM ABEND CODE RATHER THAN A QUIET              
012510*        NORMAL-COMPLETION RETURN CODE THE OPERATOR MIGHT MISS.           
012520    MOVE SPACES TO EXPECTED-VAL.                                          
012530    MOVE SPACES TO ACTUAL-VAL.                                            
012540    WRITE SYSOUT-REC FROM ABEND-REC.                                      
012550    DIVIDE ZERO-VAL INTO ONE-VAL.                                         
012560    MOVE +16 TO RETURN-CODE.                                              
012570    GOBACK.                                                               
