000100******************************************************************        
000110**   ABENDREC  --  SYSOUT DUMP RECORD                                     
000120**                                                                        
000130**   WRITTEN TO SYSOUT WHENEVER A RUN HITS AN OUT-OF-BALANCE OR           
000140**   OTHER UNRECOVERABLE CONDITION.  PARA-NAME IS KEPT CURRENT            
000150**   BY EVERY PARAGRAPH SO THE DUMP LINE SHOWS WHERE WE WERE.             
000160**   CARRIED FORWARD FROM THE PATIENT-BILLING SUITE'S OWN                 
000170**   ABENDREC MEMBER - DO NOT CHANGE THE LAYOUT WITHOUT ALSO              
000180**   CHANGING THE SYSOUT PRINT EXIT.                                      
000190******************************************************************        
000200**   CHANGE LOG                                                           
000210**   05/02/95  RSK  ORIGINAL LAYOUT, ADAPTED FROM PATIENT SUITE   RSK95B  
000220**   11/30/98  TGD  Y2K REVIEW - NO DATE FIELDS ON REC, N/C       TGD98Y2K
000230******************************************************************        
000240 01  ABEND-REC.                                                           
000250     05  FILLER                          PIC X(01) VALUE "*".             
000260     05  PARA-NAME                       PIC X(30).                       
000270     05  FILLER                          PIC X(01) VALUE SPACE.           
000280     05  ABEND-REASON                    PIC X(40).                       
000290     05  FILLER                          PIC X(01) VALUE SPACE.           
000300     05  EXPECTED-VAL                    PIC X(10).                       
000310     05  FILLER                          PIC X(01) VALUE SPACE.           
000320     05  ACTUAL-VAL                      PIC X(10).                       
000330     05  FILLER                          PIC X(06) VALUE SPACES.          
000340******************************************************************        
000350**   END OF ABENDREC - 100 BYTE RECORD                                    
000360******************************************************************        
