000100******************************************************************        
000110**   TPLDATA  --  FORMULARY TEMPLATE RECORD                               
000120**                                                                        
000130**   TEMPLATES ARE FLATTENED - ONE RECORD PER (TEMPLATE, BASE             
000140**   INGREDIENT) PAIR.  FILE IS SORTED BY TPL-ID BY THE LAB'S             
000150**   OFF-LINE MAINTENANCE JOB BEFORE IT REACHES US.  LOADED               
000160**   WHOLE INTO TABLE TPL-TAB AT JOB START; FORMBLD USES THE              
000170**   FIRST TEMPLATE ROW GROUP WHOSE PRODUCT TYPE MATCHES THE              
000180**   REQUEST.                                                             
000190******************************************************************        
000200**   CHANGE LOG                                                           
000210**   03/14/94  RSK  ORIGINAL LAYOUT                               RSK94A  
000220**   11/30/98  TGD  Y2K REVIEW - NO DATE FIELDS ON REC, N/C       TGD98Y2K
000230******************************************************************        
000240 01  TEMPLATE-REC.                                                        
000250     05  TPL-ID                          PIC X(20).                       
000260     05  TPL-PRODUCT-TYPE                PIC X(10).                       
000270         88  TPL-IS-CREAM   VALUE "CREAM     ".                           
000280         88  TPL-IS-SERUM   VALUE "SERUM     ".                           
000290         88  TPL-IS-LOTION  VALUE "LOTION    ".                           
000300     05  TPL-ING-ID                      PIC X(20).                       
000310     05  TPL-CONCENTRATION               PIC 9(3)V99.                     
000320     05  FILLER                          PIC X(15).                       
000330**   RESERVED FOR EXPANSION - LAB HAS ASKED FOR A TPL-NOTES               
000340**   FIELD BUT IT HAS NOT BEEN BUDGETED FOR THIS RELEASE                  
000350******************************************************************        
000360**   END OF TPLDATA - 70 BYTE RECORD                                      
000370******************************************************************        
