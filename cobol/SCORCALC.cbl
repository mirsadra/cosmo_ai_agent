000100IDENTIFICATION DIVISION.                                                  
000110******************************************************************        
000120PROGRAM-ID.  SCORCALC.                                                    
000130AUTHOR. R. S. KOWALSKI.                                                   
000140INSTALLATION. FORMULATION LAB - COBOL DEVELOPMENT CENTER.                 
000150DATE-WRITTEN. 05/09/95.                                                   
000160DATE-COMPILED. 05/09/95.                                                  
000170SECURITY. NON-CONFIDENTIAL.                                               
000180******************************************************************        
000190**REMARKS.                                                                
000200**                                                                        
000210**     CALLED BY FORMBLD ONCE PER CANDIDATE INGREDIENT DURING THE         
000220**     COMPLEMENTARY-FILL STEP TO SCORE HOW WELL THE CANDIDATE            
000230**     SUITS THE REQUEST ON HAND.  FORMBLD KEEPS THE HIGHEST-             
000240**     SCORING CANDIDATE OF EACH PASS AND ADDS IT TO THE RECIPE.          
000250**                                                                        
000260**     THE SCORE IS BUILT AS A BASE VALUE BY INGREDIENT FUNCTION,         
000270**     THEN SCALED BY A SERIES OF MULTIPLIERS - SEE THE FORMULATIO        
000280**     LAB'S SCORING STANDARD, BINDER 3, SECTION 2.                       
000290**                                                                        
000300**     NO FILES.  LINKAGE ONLY.                                           
000310**                                                                        
000320**     A HIGHER SCORE MEANS "PICK ME FIRST" - FORMBLD DOES NOT            
000330**     CARE ABOUT THE ABSOLUTE NUMBER, ONLY THE RANKING AMONG             
000340**     THIS PASS'S CANDIDATES, SO WE HAVE NEVER HAD TO NORMALIZE          
000350**     THE SCALE.  IF THAT EVER CHANGES, TALK TO THE COMMITTEE            
000360**     BEFORE TOUCHING THE BASE VALUES BELOW - THEY ARE TUNED             
000370**     RELATIVE TO ONE ANOTHER, NOT ABSOLUTE.                             
000380**                                                                        
000390**   CHANGE LOG                                                           
000400**   ----------                                                           
000410**   05/09/95  RSK  ORIGINAL                                      RSK95D  
000420**   11/30/98  TGD  Y2K REVIEW - NO DATE FIELDS USED, N/C         TGD98Y2K
000430**   06/19/01  RSK  REQ 2290 - ANTI-AGING AND BRIGHTENING MULTIPLIRSK01D  
000440**                  ERS ADDED AFTER MARKETING STARTED SELLING AN          
000450**                  "ANTI-AGING SERUM" LINE THAT KEPT COMING BACK         
000460**                  FROM THE BENCH WITHOUT ANY PEPTIDE OR RETINOL         
000470**                  IN IT - THE OLD SCORING HAD NO WAY TO FAVOR           
000480**                  THOSE INGREDIENTS WHEN THE REQUEST ASKED.             
000490**   02/08/05  BC   REQ 4471 - MOISTURIZING MULTIPLIER ADDED      BC05D   
000500**                  SAME COMPLAINT, DIFFERENT PRODUCT LINE.               
000510**   09/03/08  RSK  REQ 5518 - ANTI-AGING NAME SCAN WAS CASE     RSK08E   
000520**                  SENSITIVE - A CATALOG ENTRY OF "Retinol"              
000530**                  OR "peptide complex" NEVER MATCHED THE                
000540**                  ALL-CAPS TALLYING LITERALS AND LOST THE 1.5X          
000550**                  BONUS.  NOW FOLDS SC-ING-NAME TO UPPER CASE           
000560**                  IN A WORKING COPY BEFORE THE SCAN RUNS.               
000570******************************************************************        
000580ENVIRONMENT DIVISION.                                                     
000590CONFIGURATION SECTION.                                                    
000600SOURCE-COMPUTER. IBM-390.                                                 
000610OBJECT-COMPUTER. IBM-390.                                                 
000620INPUT-OUTPUT SECTION.                                                     
000630*                                                                         
000640DATA DIVISION.                                                            
000650FILE SECTION.                                                             
000660*                                                                         
000670WORKING-STORAGE SECTION.                                                  
000680**   RUNNING SCORE FIGURES AND THE NAME-SCAN COUNTERS USED BY             
000690**   THE ANTI-AGING AND BRIGHTENING MULTIPLIERS BELOW.                    
00070001  WS-BASE-SCORE                     PIC S9(5)V99 COMP-3.                
00071001  WS-WORK-SCORE                     PIC S9(5)V99 COMP-3.                
000720**   HOLDS 10 PCT OF THE REQUEST'S MAX COST - AN INGREDIENT               
000730**   PRICED ABOVE THIS FLOOR TAKES THE BUDGET PENALTY BELOW.              
00074001  WS-BUDGET-FLOOR                   PIC S9(5)V99 COMP-3.                
000750**   INSPECT TALLYING COUNTERS - ZEROED AND REUSED EACH TIME              
000760**   THE ANTI-AGING OR BRIGHTENING CHECK RUNS.                            
00077001  WS-PEPTIDE-CNT                    PIC S9(4) COMP.                     
00078001  WS-RETINOL-CNT                    PIC S9(4) COMP.                     
00079001  WS-VITC-CNT                       PIC S9(4) COMP.                     
000800*                                                                         
000810**   FOLDED-TO-UPPER COPY OF THE CATALOG NAME - THE ANTI-AGING            
000820**   SCAN RUNS AGAINST THIS INSTEAD OF SC-ING-NAME DIRECTLY SO A          
000830**   NAME ENTERED "RETINOL", "Retinol" OR "retinol" ALL HIT THE           
000840**   SAME.  THIS SHOP HAS NO UPPER-CASE FUNCTION AVAILABLE, SO            
000850**   WE FOLD BYTE BY BYTE WITH INSPECT CONVERTING BEFORE THE              
000860**   TALLYING SCAN RUNS.                                    RSK08E        
00087001  WS-ING-NAME-UC                    PIC X(30).                          
000880*   FOLDED-TO-UPPER COPY OF THE CATALOG ID - THE BRIGHTENING SCAN         
000890*   BELOW RUNS AGAINST THIS FOR THE SAME REASON THE ANTI-AGING            
000900*   SCAN ABOVE RUNS AGAINST WS-ING-NAME-UC - THE CATALOG'S OWN ID         
000910*   VALUES ARE LOWER CASE (SEE INCOMPAT.CPY'S REFERENCE TABLE),           
000920*   AND "VITAMIN_C" WOULD NEVER MATCH "vitamin_c" OTHERWISE.              
00093001  WS-ING-ID-UC                      PIC X(20).                          
000940*                                                                         
000950**  EDITED TRACE VIEW OF THE RUNNING SCORE, REDEFINED OVER THE            
000960**  WORKING FIGURES FOR THE LAB'S DIAGNOSTIC DISPLAY.  NEVER              
000970**  WRITTEN ANYWHERE - JUST A CONVENIENT SPOT TO SNAPSHOT THE             
000980**  ARITHMETIC WHEN A CANDIDATE'S RANKING LOOKS SUSPICIOUS.               
00099001  WS-SCORE-TRACE.                                                       
001000    05  WS-TR-BASE-SCORE            PIC S9(5)V99.                         
001010    05  WS-TR-WORK-SCORE            PIC S9(5)V99.                         
00102001  WS-SCORE-TRACE-EDIT REDEFINES WS-SCORE-TRACE.                         
001030    05  WS-TR-BASE-SCORE-EDIT       PIC ZZZZ9.99-.                        
001040    05  WS-TR-WORK-SCORE-EDIT       PIC ZZZZ9.99-.                        
001050*                                                                         
001060LINKAGE SECTION.                                                          
001070**   ONE CANDIDATE INGREDIENT'S PROFILE, FOLLOWED BY THE                  
001080**   REQUEST'S PREFERENCE SWITCHES THAT DRIVE THE MULTIPLIERS.            
00109001  SC-PARM-REC.                                                          
001100    05  SC-ING-ID                   PIC X(20).                            
001110    05  SC-ING-NAME                 PIC X(30).                            
001120    05  SC-ING-FUNCTION             PIC X(12).                            
001130    05  SC-ING-COST-PER-KG          PIC 9(5)V99.                          
001140    05  SC-ING-NATURAL-SW           PIC X(01).                            
001150        88  SC-ING-IS-NATURAL  VALUE "Y".                                 
001160    05  SC-FUNCTION-USED-SW         PIC X(01).                            
001170**       SET BY FORMBLD WHEN THIS INGREDIENT'S FUNCTION IS                
001180**       ALREADY COVERED SOMEWHERE ELSE IN THE RECIPE - WE                
001190**       FAVOR VARIETY OF FUNCTION OVER A SECOND HELPING OF               
001200**       THE SAME ONE.                                                    
001210        88  SC-FUNCTION-ALREADY-IN-RECIPE  VALUE "Y".                     
001220    05  SC-REQ-NATURAL-PREF-SW      PIC X(01).                            
001230        88  SC-REQ-WANTS-NATURAL  VALUE "Y".                              
001240    05  SC-REQ-MAX-COST             PIC 9(5)V99.                          
001250    05  SC-REQ-ANTI-AGING-SW        PIC X(01).                            
001260        88  SC-REQ-WANTS-ANTI-AGING  VALUE "Y".                           
001270    05  SC-REQ-MOISTURIZING-SW      PIC X(01).                            
001280        88  SC-REQ-WANTS-MOISTURIZING  VALUE "Y".                         
001290    05  SC-REQ-BRIGHTENING-SW       PIC X(01).                            
001300        88  SC-REQ-WANTS-BRIGHTENING  VALUE "Y".                          
001310    05  SC-RESULT-SCORE             PIC S9(5)V99.                         
001320**   RETURN CODE IS ALWAYS ZERO TODAY - CARRIED FORWARD FROM THE          
001330**   SHOP'S STANDARD CALL CONVENTION, SAME AS OPTCONC.                    
00134001  SC-RETURN-CD                     PIC S9(4) COMP.                      
001350******************************************************************        
001360**   EDITED VIEW OF THE PARM RECORD, SAME HABIT AS OPTCONC, USED          
001370**   ONLY WHEN THE LAB'S DIAGNOSTIC TRACE SWITCH (UPSI-0) IS ON.          
00138001  SC-PARM-REC-EDIT REDEFINES SC-PARM-REC.                               
001390    05  FILLER                      PIC X(62).                            
001400    05  SC-ING-COST-EDIT            PIC ZZZ9.99.                          
001410    05  FILLER                      PIC X(20).                            
001420*                                                                         
001430**   SECOND REDEFINITION - EDITED VIEW OF THE REQUEST'S MAX-COST          
001440**   CEILING, SAME REASON AS ABOVE.                                       
00145001  SC-PARM-REC-EDIT2 REDEFINES SC-PARM-REC.                              
001460    05  FILLER                      PIC X(72).                            
001470    05  SC-REQ-MAX-COST-EDIT        PIC ZZZ9.99.                          
001480    05  FILLER                      PIC X(10).                            
001490******************************************************************        
001500PROCEDURE DIVISION USING SC-PARM-REC, SC-RETURN-CD.                       
001510**                                                                        
001520**   STEP 1 - BASE SCORE BY FUNCTION.  THE ORDER BELOW IS THE             
001530**   LAB'S OWN RANKING OF HOW MUCH EACH FUNCTION CONTRIBUTES TO           
001540**   A FINISHED PRODUCT - ACTIVES MATTER MOST, FRAGRANCE LEAST.           
001550**   THIS TABLE HAS NOT CHANGED SINCE THE ORIGINAL WRITE-UP; ONLY         
001560**   THE MULTIPLIERS IN STEP 2 HAVE GROWN OVER THE YEARS.                 
001570**                                                                        
001580    EVALUATE TRUE                                                         
001590        WHEN SC-ING-FUNCTION = "ACTIVE      "                             
001600            MOVE 10.00 TO WS-BASE-SCORE                                   
001610        WHEN SC-ING-FUNCTION = "MOISTURISER "                             
001620            MOVE 8.00 TO WS-BASE-SCORE                                    
001630        WHEN SC-ING-FUNCTION = "ANTIOXIDANT "                             
001640            MOVE 6.00 TO WS-BASE-SCORE                                    
001650        WHEN SC-ING-FUNCTION = "THICKENER   "                             
001660            MOVE 4.00 TO WS-BASE-SCORE                                    
001670        WHEN SC-ING-FUNCTION = "FRAGRANCE   "                             
001680            MOVE 2.00 TO WS-BASE-SCORE                                    
001690        WHEN OTHER                                                        
001700            MOVE 1.00 TO WS-BASE-SCORE                                    
001710    END-EVALUATE.                                                         
001720    MOVE WS-BASE-SCORE TO WS-WORK-SCORE.                                  
001730*                                                                         
001740**                                                                        
001750**   STEP 2 - APPLY THE MULTIPLIERS, ONE CONDITION AT A TIME.             
001760**   EACH ONE STANDS ALONE ON PURPOSE - RSK'S ORIGINAL NOTE SAYS          
001770**   "DO NOT COLLAPSE THESE INTO ONE EVALUATE, THE COMMITTEE              
001780**   ADDS AND REMOVES THEM ONE AT A TIME AND WANTS TO SEE THAT."          
001790**                                                                        
001800**   VARIETY BONUS - A FUNCTION NOT YET USED ANYWHERE ELSE IN             
001810**   THE RECIPE GETS A 50 PCT LIFT, SO THE FILL STEP SPREADS              
001820**   ITSELF ACROSS FUNCTIONS INSTEAD OF PILING UP ANTIOXIDANTS.           
001830    IF NOT SC-FUNCTION-ALREADY-IN-RECIPE                          RSK95D  
001840        COMPUTE WS-WORK-SCORE ROUNDED = WS-WORK-SCORE * 1.5.              
001850*                                                                         
001860**   NATURAL-SOURCING PREFERENCE - ONLY APPLIES WHEN BOTH THE             
001870**   REQUEST ASKED FOR IT AND THE CATALOG MARKS THIS INGREDIENT           
001880**   AS NATURALLY DERIVED.                                                
001890    IF SC-REQ-WANTS-NATURAL AND SC-ING-IS-NATURAL                 RSK95D  
001900        COMPUTE WS-WORK-SCORE ROUNDED = WS-WORK-SCORE * 1.3.              
001910*                                                                         
001920**   BUDGET PENALTY - IF THE REQUEST SET A MAX COST AND THIS              
001930**   INGREDIENT RUNS ABOVE ONE-TENTH OF THAT CEILING PER                  
001940**   KILOGRAM, KNOCK 30 PCT OFF THE SCORE SO A CHEAPER                    
001950**   SUBSTITUTE OF THE SAME FUNCTION CAN WIN THE PASS INSTEAD.            
001960    IF SC-REQ-MAX-COST > ZERO AND SC-ING-COST-PER-KG > ZERO       RSK95D  
001970        COMPUTE WS-BUDGET-FLOOR ROUNDED = SC-REQ-MAX-COST * 0.1           
001980        IF SC-ING-COST-PER-KG > WS-BUDGET-FLOOR                           
001990            COMPUTE WS-WORK-SCORE ROUNDED = WS-WORK-SCORE * 0.7           
002000        END-IF                                                            
002010    END-IF.                                                               
002020*                                                                         
002030**   ANTI-AGING BONUS (REQ 2290) - ONLY ACTIVES QUALIFY, AND              
002040**   ONLY IF THE INGREDIENT'S NAME MENTIONS A PEPTIDE OR                  
002050**   RETINOL, REGARDLESS OF CASE.  THE INSPECT TALLYING SCAN IS           
002060**   A CRUDE KEYWORD MATCH ON THE CATALOG NAME - THERE IS NO              
002070**   SEPARATE "ACTIVE SUB-TYPE" FIELD IN THE CATALOG, SO THIS IS          
002080**   WHAT WE HAVE.                                                        
002090    IF SC-REQ-WANTS-ANTI-AGING AND                                RSK01D  
002100       SC-ING-FUNCTION = "ACTIVE      "                                   
002110        MOVE ZERO TO WS-PEPTIDE-CNT WS-RETINOL-CNT                        
002120        MOVE SC-ING-NAME TO WS-ING-NAME-UC                                
002130        INSPECT WS-ING-NAME-UC CONVERTING                                 
002140            "abcdefghijklmnopqrstuvwxyz" TO                               
002150            "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                  
002160        INSPECT WS-ING-NAME-UC TALLYING WS-PEPTIDE-CNT                    
002170            FOR ALL "PEPTIDE"                                             
002180        INSPECT WS-ING-NAME-UC TALLYING WS-RETINOL-CNT                    
002190            FOR ALL "RETINOL"                                             
002200        IF WS-PEPTIDE-CNT > ZERO OR WS-RETINOL-CNT > ZERO                 
002210            COMPUTE WS-WORK-SCORE ROUNDED =                               
002220                WS-WORK-SCORE * 1.5                                       
002230        END-IF                                                            
002240    END-IF.                                                               
002250*                                                                         
002260**   MOISTURIZING BONUS (REQ 4471) - SIMPLER THAN THE ANTI-AGING          
002270**   CHECK BECAUSE THE CATALOG'S OWN FUNCTION CODE IS ENOUGH;             
002280**   NO NAME SCAN NEEDED.                                                 
002290    IF SC-REQ-WANTS-MOISTURIZING AND                              BC05D   
002300       SC-ING-FUNCTION = "MOISTURISER "                                   
002310        COMPUTE WS-WORK-SCORE ROUNDED = WS-WORK-SCORE * 1.4.              
002320*                                                                         
002330**   BRIGHTENING BONUS (REQ 2290) - THE ONLY BRIGHTENING                  
002340**   INGREDIENT ON FILE AT THE TIME THIS WAS WRITTEN WAS VITAMIN          
002350**   C, SO THE SCAN LOOKS FOR THAT MARKER IN THE INGREDIENT ID            
002360**   RATHER THAN THE DISPLAY NAME - THE ID IS THE ONE FIELD               
002370**   GUARANTEED NOT TO HAVE BEEN RETYPED BY A NEW CATALOG CLERK.          
002380**   FOLDED TO UPPER CASE FIRST, SAME AS THE ANTI-AGING SCAN ABOVE,       
002390**   SINCE THE CATALOG'S OWN ID VALUES RUN LOWER CASE.                    
002400    IF SC-REQ-WANTS-BRIGHTENING                                   RSK01D  
002410        MOVE ZERO TO WS-VITC-CNT                                          
002420        MOVE SC-ING-ID TO WS-ING-ID-UC                                    
002430        INSPECT WS-ING-ID-UC CONVERTING                                   
002440            "abcdefghijklmnopqrstuvwxyz" TO                               
002450            "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                  
002460        INSPECT WS-ING-ID-UC TALLYING WS-VITC-CNT                         
002470            FOR ALL "VITAMIN_C"                                           
002480        IF WS-VITC-CNT > ZERO                                             
002490            COMPUTE WS-WORK-SCORE ROUNDED =                               
002500                WS-WORK-SCORE * 1.4                                       
002510        END-IF                                                            
002520    END-IF.                                                               
002530*                                                                         
002540**   SNAPSHOT THE FINAL FIGURES FOR THE TRACE OVERLAY, THEN HAND          
002550**   THE SCORE BACK TO FORMBLD.                                           
002560    MOVE WS-BASE-SCORE TO WS-TR-BASE-SCORE.                               
002570    MOVE WS-WORK-SCORE TO WS-TR-WORK-SCORE.                               
002580    MOVE WS-WORK-SCORE TO SC-RESULT-SCORE.                                
002590    MOVE ZERO TO SC-RETURN-CD.                                            
002600    GOBACK.                                                               
