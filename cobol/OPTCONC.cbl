000100IDENTIFICATION DIVISION.                                                  
000110******************************************************************        
000120PROGRAM-ID.  OPTCONC.                                                     
000130AUTHOR. R. S. KOWALSKI.                                                   
000140INSTALLATION. FORMULATION LAB - COBOL DEVELOPMENT CENTER.                 
000150DATE-WRITTEN. 05/02/95.                                                   
000160DATE-COMPILED. 05/02/95.                                                  
000170SECURITY. NON-CONFIDENTIAL.                                               
000180******************************************************************        
000190**REMARKS.                                                                
000200**                                                                        
000210**     CALLED BY FORMBLD TO COMPUTE THE OPTIMAL ADD-CONCENTRATION         
000220**     FOR ONE INGREDIENT BEING PLACED INTO A RECIPE - EITHER A           
000230**     REQUIRED INGREDIENT OR A COMPLEMENTARY-FILL CANDIDATE.             
000240**                                                                        
000250**     NO FILES.  LINKAGE ONLY.  RETURNS THE CONCENTRATION IN             
000260**     OC-RESULT-CONC; DOES NOT TOUCH THE CALLER'S RECIPE TABLE.          
000270**                                                                        
000280**     THE RULES BELOW CAME OUT OF THE LAB'S FORMULATION STANDARDS        
000290**     COMMITTEE, NOT OUT OF ANY REGULATION - THEY ARE THIS SHOP'S        
000300**     OWN HOUSE RECIPE FOR "HOW MUCH OF THIS GOES IN," TUNED OVER        
000310**     THE YEARS AS COMPLAINTS AND BENCH RESULTS CAME BACK.  DO           
000320**     NOT ASSUME THE NUMBERS BELOW ARE INDUSTRY STANDARD - THEY          
000330**     ARE OURS.                                                          
000340**                                                                        
000350**   CHANGE LOG                                                           
000360**   ----------                                                           
000370**   05/02/95  RSK  ORIGINAL - ACTIVE/PRESERVATIVE/EMULSIFIER     RSK95C  
000380**   11/30/98  TGD  Y2K REVIEW - NO DATE FIELDS USED, N/C         TGD98Y2K
000390**   02/08/05  BC   REQ 4471 - CAP MAX AT 80 PCT OF REMAINING     BC05C   
000400**                  PCT.  A LOTION CAME BACK FROM STABILITY               
000410**                  TESTING WITH AN ACTIVE INGREDIENT CROWDING            
000420**                  OUT THE BASE TO THE POINT THE EMULSION BROKE          
000430**                  ON THE SHELF.  THIS CAP KEEPS ONE INGREDIENT          
000440**                  FROM EVER TAKING MORE THAN FOUR-FIFTHS OF             
000450**                  WHATEVER ROOM IS LEFT IN THE FORMULA.                 
000460******************************************************************        
000470ENVIRONMENT DIVISION.                                                     
000480CONFIGURATION SECTION.                                                    
000490SOURCE-COMPUTER. IBM-390.                                                 
000500OBJECT-COMPUTER. IBM-390.                                                 
000510INPUT-OUTPUT SECTION.                                                     
000520*                                                                         
000530DATA DIVISION.                                                            
000540FILE SECTION.                                                             
000550*                                                                         
000560WORKING-STORAGE SECTION.                                                  
000570**   THE STABILITY-DRIVEN CEILING FROM REQ 4471, AND A SCRATCH            
000580**   FIELD FOR THE DEFAULT-FUNCTION MIDPOINT CALCULATION.                 
00059001  WS-CAPPED-MAX                     PIC S9(5)V99 COMP-3.                
00060001  WS-MIDPOINT                       PIC S9(5)V99 COMP-3.                
000610*                                                                         
000620**  EDITED TRACE VIEW OF THE FINAL RESULT CONCENTRATION FOR THE           
000630**  LAB'S DIAGNOSTIC DISPLAY.  NOT WRITTEN TO ANY FILE - JUST             
000640**  SOMETHING TO POINT A DEBUGGER OR A SYSOUT DUMP AT WHEN A              
000650**  CALLER COMPLAINS THE NUMBER LOOKS WRONG.                              
00066001  WS-CONC-TRACE.                                                        
000670    05  WS-TR-RESULT-CONC           PIC S9(3)V99.                         
00068001  WS-CONC-TRACE-EDIT REDEFINES WS-CONC-TRACE.                           
000690    05  WS-TR-RESULT-CONC-EDIT      PIC ZZ9.99-.                          
000700*                                                                         
000710LINKAGE SECTION.                                                          
000720**   ONE INGREDIENT'S CALL PARAMETERS.  MASTER-MIN/MASTER-MAX ARE         
000730**   THE INGREDIENT'S ALLOWED RANGE FROM THE CATALOG; CURRENT-            
000740**   TOTAL IS HOW MUCH OF THE RECIPE IS ALREADY SPOKEN FOR BEFORE         
000750**   THIS INGREDIENT GOES IN.                                             
00076001  OC-PARM-REC.                                                          
000770    05  OC-ING-FUNCTION             PIC X(12).                            
000780    05  OC-MASTER-MIN               PIC 9(3)V99.                          
000790    05  OC-MASTER-MAX               PIC 9(3)V99.                          
000800    05  OC-CURRENT-TOTAL            PIC 9(3)V99.                          
000810    05  OC-PRODUCT-TYPE             PIC X(10).                            
000820    05  OC-PERF-PRIORITY-SW         PIC X(01).                            
000830**       SET BY FORMBLD WHEN THE REQUEST'S PRIORITY LIST NAMES            
000840**       PERFORMANCE AHEAD OF COST OR NATURAL SOURCING - PUSHES           
000850**       AN ACTIVE INGREDIENT TO THE TOP OF ITS RANGE INSTEAD OF          
000860**       THE MIDPOINT.                                                    
000870        88  OC-PERF-PRIORITY  VALUE "Y".                                  
000880    05  OC-RESULT-CONC              PIC 9(3)V99.                          
000890**   RETURN CODE IS ALWAYS ZERO TODAY - CARRIED FORWARD FROM THE          
000900**   SHOP'S STANDARD CALL CONVENTION IN CASE A FUTURE RULE NEEDS          
000910**   TO SIGNAL "COULD NOT PLACE THIS INGREDIENT" BACK TO FORMBLD.         
00092001  OC-RETURN-CD                     PIC S9(4) COMP.                      
000930******************************************************************        
000940**   THE FIRST TWO GROUP-LEVEL EDITED VIEWS ARE FOR DISPLAY               
000950**   DIAGNOSTICS ONLY WHEN THE LAB ASKS US TO TRACE A RUN.                
00096001  OC-PARM-REC-EDIT REDEFINES OC-PARM-REC.                               
000970    05  FILLER                      PIC X(12).                            
000980    05  OC-MASTER-MIN-EDIT          PIC ZZ9.99.                           
000990    05  OC-MASTER-MAX-EDIT          PIC ZZ9.99.                           
001000    05  OC-CURRENT-TOTAL-EDIT       PIC ZZ9.99.                           
001010    05  FILLER                      PIC X(13).                            
001020*                                                                         
001030**   SECOND EDITED VIEW - THE RESULT CONCENTRATION, SAME REASON.          
00104001  OC-PARM-REC-EDIT2 REDEFINES OC-PARM-REC.                              
001050    05  FILLER                      PIC X(38).                            
001060    05  OC-RESULT-CONC-EDIT         PIC Z9.99.                            
001070******************************************************************        
001080PROCEDURE DIVISION USING OC-PARM-REC, OC-RETURN-CD.                       
001090**                                                                        
001100**   STEP 1 - REQ 4471'S STABILITY CAP.  NO MATTER WHAT FUNCTION          
001110**   TABLE BELOW SAYS, NOTHING GOING INTO THIS RECIPE MAY EAT             
001120**   MORE THAN 80 PCT OF WHATEVER PERCENTAGE ROOM IS STILL                
001130**   UNCLAIMED.  THIS RUNS FIRST SO EVERY FUNCTION BRANCH BELOW           
001140**   INHERITS THE SAME SAFETY NET.                                        
001150    MOVE ZERO TO OC-RESULT-CONC.                                          
001160**   MASTER-MAX AND MASTER-MIN ARRIVE ALREADY DEFAULTED BY                
001170**   FORMBLD (0.01 / 5.00) BEFORE THIS PROGRAM IS CALLED.                 
001180    COMPUTE WS-CAPPED-MAX ROUNDED =                                       
001190        ( 100.00 - OC-CURRENT-TOTAL ) * 0.8.                              
001200    IF OC-MASTER-MAX > WS-CAPPED-MAX                                      
001210        MOVE WS-CAPPED-MAX TO OC-MASTER-MAX.                              
001220*                                                                         
001230**   STEP 2 - DISPATCH BY THE INGREDIENT'S CATALOG FUNCTION.  ONLY        
001240**   THE THREE FUNCTIONS BELOW HAVE A SPECIAL RULE; EVERYTHING            
001250**   ELSE (THICKENERS, FRAGRANCE, ETC.) FALLS THROUGH TO THE              
001260**   PLAIN MIDPOINT-OF-RANGE DEFAULT IN 400-CALC-DEFAULT-CONC.            
001270    EVALUATE TRUE                                                         
001280        WHEN OC-ING-FUNCTION = "ACTIVE      "                             
001290            PERFORM 100-CALC-ACTIVE-CONC                                  
001300        WHEN OC-ING-FUNCTION = "PRESERVATIVE"                             
001310            PERFORM 200-CALC-PRESERVATIVE-CONC                            
001320        WHEN OC-ING-FUNCTION = "EMULSIFIER  "                             
001330            PERFORM 300-CALC-EMULSIFIER-CONC                              
001340        WHEN OTHER                                                        
001350            PERFORM 400-CALC-DEFAULT-CONC                                 
001360    END-EVALUATE.                                                         
001370*                                                                         
001380**   BELT AND SUSPENDERS - NONE OF THE FOUR PARAGRAPHS ABOVE              
001390**   SHOULD EVER HAND BACK A NEGATIVE NUMBER, BUT THIS SHOP HAS           
001400**   BEEN BURNED BEFORE BY A DOWNSTREAM SUBTRACTION GOING SOUR.           
001410    IF OC-RESULT-CONC < 0                                                 
001420        MOVE ZERO TO OC-RESULT-CONC.                                      
001430*                                                                         
001440    MOVE OC-RESULT-CONC TO WS-TR-RESULT-CONC.                             
001450    MOVE ZERO TO OC-RETURN-CD.                                            
001460    GOBACK.                                                               
001470*                                                                         
001480**   ACTIVE INGREDIENTS - AN "ACTIVE" IS THE INGREDIENT THE               
001490**   PRODUCT IS BUILT AROUND (RETINOL, NIACINAMIDE, THE LIKE),            
001500**   SO WE GIVE IT MORE ROOM THAN ANYTHING ELSE IN THE FORMULA.           
001510**   REQ 4471 ADDED THE PERFORMANCE-PRIORITY BRANCH - WHEN THE            
001520**   REQUEST ASKS FOR MAXIMUM EFFICACY THE ACTIVE GOES TO 80 PCT          
001530**   OF ITS CATALOG MAXIMUM INSTEAD OF THE USUAL HALFWAY POINT.           
001540100-CALC-ACTIVE-CONC.                                                     
001550    IF OC-PERF-PRIORITY                                           BC05C   
001560        COMPUTE OC-RESULT-CONC ROUNDED = OC-MASTER-MAX * 0.8              
001570    ELSE                                                                  
001580        COMPUTE OC-RESULT-CONC ROUNDED = OC-MASTER-MAX * 0.5.             
001590*                                                                         
001600**   PRESERVATIVES - THE LAB'S STANDING RULE IS A FLAT 0.50 PCT,          
001610**   THE INDUSTRY RULE OF THUMB FOR A BROAD-SPECTRUM SYSTEM, THEN         
001620**   CLAMPED INTO WHATEVER RANGE THE CATALOG ACTUALLY ALLOWS FOR          
001630**   THIS PARTICULAR PRESERVATIVE (SOME ARE EFFECTIVE MUCH LOWER,         
001640**   SOME NEED MORE).                                                     
001650200-CALC-PRESERVATIVE-CONC.                                               
001660    MOVE 0.50 TO OC-RESULT-CONC.                                          
001670    IF OC-RESULT-CONC > OC-MASTER-MAX                                     
001680        MOVE OC-MASTER-MAX TO OC-RESULT-CONC.                             
001690    IF OC-RESULT-CONC < OC-MASTER-MIN                                     
001700        MOVE OC-MASTER-MIN TO OC-RESULT-CONC.                             
001710*                                                                         
001720**   EMULSIFIERS - HOW MUCH IS NEEDED TO HOLD OIL AND WATER               
001730**   TOGETHER DEPENDS ON HOW HEAVY THE BASE IS.  A CREAM CARRIES          
001740**   FAR MORE OIL PHASE THAN A LOTION, SO IT NEEDS MORE                   
001750**   EMULSIFIER; ANYTHING ELSE (SERUM, GEL) IS TREATED AS LIGHT           
001760**   ENOUGH TO GET BY ON THE ONE-PERCENT FLOOR.                           
001770300-CALC-EMULSIFIER-CONC.                                                 
001780    EVALUATE TRUE                                                         
001790        WHEN OC-PRODUCT-TYPE = "CREAM     "                               
001800            MOVE 3.00 TO OC-RESULT-CONC                                   
001810        WHEN OC-PRODUCT-TYPE = "LOTION    "                               
001820            MOVE 2.00 TO OC-RESULT-CONC                                   
001830        WHEN OTHER                                                        
001840            MOVE 1.00 TO OC-RESULT-CONC                                   
001850    END-EVALUATE.                                                         
001860    IF OC-RESULT-CONC > OC-MASTER-MAX                                     
001870        MOVE OC-MASTER-MAX TO OC-RESULT-CONC.                             
001880*                                                                         
001890**   DEFAULT - EVERYTHING NOT COVERED ABOVE (THICKENERS,                  
001900**   ANTIOXIDANTS, FRAGRANCE, HUMECTANTS, ETC.) JUST SPLITS THE           
001910**   DIFFERENCE BETWEEN THE CATALOG'S MIN AND MAX.  NO COMMITTEE          
001920**   RULING WAS EVER NEEDED FOR THESE - THE MIDPOINT HAS WORKED           
001930**   FINE SINCE DAY ONE.                                                  
001940400-CALC-DEFAULT-CONC.                                                    
001950    COMPUTE WS-MIDPOINT ROUNDED =                                         
001960        ( OC-MASTER-MIN + OC-MASTER-MAX ) / 2.                            
001970    MOVE WS-MIDPOINT TO OC-RESULT-CONC.                                   
001980    IF OC-RESULT-CONC > OC-MASTER-MAX                                     
001990        MOVE OC-MASTER-MAX TO OC-RESULT-CONC.                             
