000100IDENTIFICATION DIVISION.                                                  
000110******************************************************************        
000120PROGRAM-ID.  COMPLCHK.                                                    
000130AUTHOR. R. S. KOWALSKI.                                                   
000140INSTALLATION. FORMULATION LAB - COBOL DEVELOPMENT CENTER.                 
000150DATE-WRITTEN. 06/14/95.                                                   
000160DATE-COMPILED. 06/14/95.                                                  
000170SECURITY. NON-CONFIDENTIAL.                                               
000180******************************************************************        
000190**REMARKS.                                                                
000200*                                                                         
000210*    A NOTE ON HOW THIS PROGRAM DIFFERS FROM FORMBLD: FORMBLD BUILDS      
000220*    A RECIPE FORWARD FROM A REQUEST, ONE INGREDIENT AT A TIME, AND       
000230*    HAS TO WORRY ABOUT WHETHER A CANDIDATE INGREDIENT WILL FIT.          
000240*    COMPLCHK LOOKS BACKWARD AT A RECIPE THAT IS ALREADY FINISHED         
000250*    AND ONLY HAS TO ANSWER YES-OR-NO QUESTIONS ABOUT IT - IS THIS        
000260*    INGREDIENT STILL ALLOWED, IS THIS CONCENTRATION STILL UNDER          
000270*    THE CURRENT LIMIT.  THAT IS WHY THIS PROGRAM HAS NO BUILD-UP         
000280*    LOGIC AND NO PERCENTAGE-BUDGET TRACKING OF ITS OWN - IT IS A         
000290*    PURE AUDIT, NOT A GENERATOR.                                         
000300*                                                                         
000310*                                                                         
000320*   THIS PROGRAM RE-AUDITS EVERY RECIPE FORMBLD WROTE TO                  
000330*   FORMOUT/SUMMOUT AGAINST THE CURRENT INGREDIENT MASTER AND             
000340*   PRINTS THE COMPLIANCE REPORT THE FORMULARY DESK SIGNS OFF             
000350*   ON BEFORE A BATCH IS RELEASED TO PRODUCTION.  IT IS RUN AS            
000360*   A SEPARATE STEP FROM FORMBLD SO THAT A MASTER CHANGE (A NEW           
000370*   PROHIBITED FLAG, A TIGHTER CONCENTRATION LIMIT) CAN BE                
000380*   RE-CHECKED AGAINST AN OLD RECIPE WITHOUT RE-RUNNING THE               
000390*   WHOLE GENERATION JOB.                                                 
000400*                                                                         
000410*   THE FORMULARY DESK RUNS THIS STEP EVERY TIME A NEW BATCH OF           
000420*   INGREDIENT MASTER RECORDS COMES DOWN FROM THE VENDOR SIDE -           
000430*   A SUPPLIER CAN LOSE A REGULATORY APPROVAL, OR THE LAB'S OWN           
000440*   TOXICOLOGY REVIEW CAN TIGHTEN A LIMIT, WITHOUT ANY CHANGE TO          
000450*   A RECIPE THAT WAS ALREADY GENERATED WEEKS EARLIER.  RUNNING           
000460*   COMPLCHK AGAIN ON THE OLD FORMOUT/SUMMOUT PAIR TELLS THE              
000470*   DESK WHETHER ANY PREVIOUSLY-CLEARED BATCH NOW NEEDS A SECOND          
000480*   LOOK, WITHOUT MAKING FORMBLD RE-DERIVE THE WHOLE RECIPE.              
000490*                                                                         
000500*   SUMMOUT CARRIES ONE ROW PER REQUEST (GIVES US PRODUCT TYPE)           
000510*   AND FORMOUT CARRIES THE RECIPE LINES FOR THAT REQUEST -               
000520*   THE TWO FILES ARE MATCHED BY REQ-ID THE SAME WAY THE DAILY            
000530*   CENSUS SUITE MATCHES A PATIENT TO ITS TREATMENT RECORDS.              
000540*                                                                         
000550*   BOTH FILES ARE WRITTEN BY FORMBLD IN REQ-ID ORDER (FORMBLD            
000560*   PROCESSES ITS REQUEST-FILE SEQUENTIALLY AND NEVER RE-SORTS),          
000570*   SO THIS PROGRAM CAN DO A STRAIGHT SEQUENTIAL MATCH RATHER             
000580*   THAN A SORT-MERGE OR A KEYED RE-READ.  IF THAT EVER CHANGES           
000590*   - FOR INSTANCE IF FORMBLD IS EVER SPLIT INTO PARALLEL JOB             
000600*   STEPS THAT WRITE OUT OF ORDER - THIS PROGRAM WOULD NEED A             
000610*   SORT STEP IN FRONT OF IT.  IT DOES NOT HAVE ONE TODAY.                
000620**   CHANGE LOG                                                           
000630**   ----------                                                           
000640*   06/14/95  RSK  ORIGINAL                                       RSK95G  
000650*   11/30/98  TGD  Y2K REVIEW - NO DATE FIELDS ON ANY REC,        TGD98Y2K
000660*                  N/C                                            TGD98Y2K
000670*                  CHECKED EVERY RECORD LAYOUT COPIED IN HERE             
000680*                  FOR A TWO-DIGIT YEAR FIELD.  NONE OF THE FOUR          
000690*                  FILES IN THIS STEP CARRY A DATE AT ALL - THE           
000700*                  ONLY DATE-BEARING FIELD IN THE WHOLE SUITE IS          
000710*                  ON THE REQUEST FILE, WHICH THIS PROGRAM NEVER          
000720*                  SEES.  NO CODE CHANGE MADE, LOGGED FOR THE             
000730*                  AUDIT FILE ONLY.                                       
000740*   06/19/01  RSK  REQ 2290 - PH/STABILITY COLUMNS ADDED TO       RSK01G  
000750*                  SUMMOUT, NO CHANGE NEEDED HERE                 RSK01G  
000760*                  SUMMREC.CPY PICKED UP TWO NEW FIELDS FOR THE           
000770*                  RSK01E CONCENTRATION-WEIGHTED PH WORK OVER IN          
000780*                  RECPROP.  THIS PROGRAM ONLY READS SUM-REQ-ID           
000790*                  AND SUM-PRODUCT-TYPE OFF THAT RECORD SO THE            
000800*                  WIDER LAYOUT DID NOT TOUCH ANY LOGIC HERE -            
000810*                  RECOMPILED AGAINST THE NEW COPYBOOK AND MOVED          
000820*                  ON, PER THE USUAL "COPYBOOK GREW, PROGRAM              
000830*                  DID NOT CARE" SITUATION.                               
000840*   02/08/05  BC   REQ 4471 - RESTRICTED-FLAG WARNING LINE        BC05G   
000850*                  ADDED, DOES NOT AFFECT OVERALL STATUS          BC05G   
000860*                  THE FORMULARY DESK ASKED FOR RESTRICTED                
000870*                  INGREDIENTS TO SHOW UP ON THE REPORT SO A              
000880*                  REVIEWER DOES NOT HAVE TO CROSS-CHECK THE              
000890*                  RECIPE AGAINST THE MASTER BY HAND, BUT THEY            
000900*                  WERE CLEAR THAT A RESTRICTED FLAG BY ITSELF            
000910*                  SHOULD NOT FAIL A BATCH THE WAY A PROHIBITED           
000920*                  FLAG DOES - RESTRICTED MEANS "NEEDS A REGION-          
000930*                  SPECIFIC LABEL DISCLOSURE," NOT "CANNOT SHIP."         
000940*                  SEE 330-ADD-RESTRICTED-WARNING AND ITS SEPARATE        
000950*                  WS-WARN-COUNT TABLE, KEPT APART FROM THE               
000960*                  ISSUE TABLE FOR EXACTLY THIS REASON.                   
000970******************************************************************        
000980*                                                                         
000990*          INPUT FILE   1        -   DDS0001.INGMSTR                      
001000*                                                                         
001010*          INPUT FILE   2        -   DDS0001.SUMMOUT                      
001020*                                                                         
001030*          INPUT FILE   3        -   DDS0001.FORMOUT                      
001040*                                                                         
001050*          OUTPUT FILE  1        -   DDS0001.COMPLRPT                     
001060*                                                                         
001070*          DUMP FILE             -   SYSOUT                               
001080*                                                                         
001090******************************************************************        
001100ENVIRONMENT DIVISION.                                                     
001110CONFIGURATION SECTION.                                                    
001120SOURCE-COMPUTER. IBM-390.                                                 
001130OBJECT-COMPUTER. IBM-390.                                                 
001140SPECIAL-NAMES.                                                            
001150*                                                                         
001160*    C01 IS THE FORM CONTROL CHANNEL PUNCHED FOR THE TOP OF A             
001170*    NEW REPORT PAGE ON THE PRINT CARRIAGE TAPE - MNEMONIC-NAMED          
001180*    NEXT-PAGE HERE AND WIRED INTO THE PAGE-HEADING WRITE IN              
001190*    700-WRITE-PAGE-HDR BELOW.  DO NOT CONFUSE THIS WITH THE              
001200*    "AFTER ADVANCING 1" SINGLE-LINE-FEED CLAUSES USED ELSEWHERE          
001210*    IN THIS PROGRAM - THOSE ADVANCE ONE LINE ON THE SAME PAGE,           
001220*    THIS ONE STARTS A BRAND NEW PAGE REGARDLESS OF POSITION.             
001230    C01 IS NEXT-PAGE.                                                     
001240INPUT-OUTPUT SECTION.                                                     
001250FILE-CONTROL.                                                             
001260*                                                                         
001270*    SYSOUT IS THE DUMP/TRACE STREAM, NOT THE PRINTED REPORT -            
001280*    SEE COMPLRPT BELOW FOR THE ACTUAL COMPLIANCE REPORT DEVICE.          
001290    SELECT SYSOUT                                                         
001300    ASSIGN TO UT-S-SYSOUT                                                 
001310        ORGANIZATION IS SEQUENTIAL.                                       
001320*                                                                         
001330*    RE-READ INDEPENDENTLY OF FORMBLD - SEE THE REMARKS ABOVE             
001340*    FOR WHY THIS STEP CANNOT SHARE FORMBLD'S IN-MEMORY TABLE.            
001350    SELECT INGMSTR                                                        
001360    ASSIGN TO UT-S-INGMSTR                                                
001370        ACCESS MODE IS SEQUENTIAL                                         
001380        FILE STATUS IS WS-INGMSTR-STATUS.                                 
001390*                                                                         
001400*    OUTER-LOOP DRIVER - ONE ROW PER REQUEST, CARRIES PRODUCT             
001410*    TYPE, WHICH FORMOUT DOES NOT.                                        
001420    SELECT SUMMOUT                                                        
001430    ASSIGN TO UT-S-SUMMOUT                                                
001440        ACCESS MODE IS SEQUENTIAL                                         
001450        FILE STATUS IS WS-SUMMOUT-STATUS.                                 
001460*                                                                         
001470*    MATCHED TO SUMMOUT BY REQ-ID - MAY HAVE ZERO, ONE, OR MANY           
001480*    ROWS FOR A GIVEN REQUEST DEPENDING ON HOW MANY RECIPE LINES          
001490*    SURVIVED FORMBLD'S NORMALIZE/VALIDATE STEPS.                         
001500    SELECT FORMOUT                                                        
001510    ASSIGN TO UT-S-FORMOUT                                                
001520        ACCESS MODE IS SEQUENTIAL                                         
001530        FILE STATUS IS WS-FORMOUT-STATUS.                                 
001540*                                                                         
001550*    THE PRINTED COMPLIANCE REPORT ITSELF - WHAT THE FORMULARY            
001560*    DESK ACTUALLY SIGNS.                                                 
001570    SELECT COMPLRPT                                                       
001580    ASSIGN TO UT-S-COMPLRPT                                               
001590        ORGANIZATION IS SEQUENTIAL                                        
001600        FILE STATUS IS WS-COMPLRPT-STATUS.                                
001610*                                                                         
001620DATA DIVISION.                                                            
001630FILE SECTION.                                                             
001640*                                                                         
001650*    DUMP/TRACE OUTPUT.  A FLAT 100-BYTE RECORD, NO SUB-FIELDS -          
001660*    ANYTHING WRITTEN HERE IS A DIAGNOSTIC LINE, NEVER A REPORT           
001670*    LINE, SO IT DOES NOT NEED A STRUCTURED LAYOUT.                       
001680FD  SYSOUT                                                                
001690    RECORDING MODE IS F                                                   
001700    LABEL RECORDS ARE STANDARD                                            
001710    RECORD CONTAINS 100 CHARACTERS                                        
001720    BLOCK CONTAINS 0 RECORDS                                              
001730    DATA RECORD IS SYSOUT-REC.                                            
00174001  SYSOUT-REC                        PIC X(100).                         
001750*                                                                         
001760****** RE-LOADED HERE INDEPENDENTLY OF FORMBLD - THIS IS A                
001770****** SEPARATE JOB STEP AND MAY RUN AGAINST A NEWER MASTER               
001780FD  INGMSTR                                                               
001790    RECORDING MODE IS F                                                   
001800    LABEL RECORDS ARE STANDARD                                            
001810    RECORD CONTAINS 180 CHARACTERS                                        
001820    BLOCK CONTAINS 0 RECORDS                                              
001830    DATA RECORD IS INGREDIENT-MASTER-REC.                                 
001840COPY INGMSTR.                                                             
001850*                                                                         
001860****** ONE ROW PER REQUEST - GIVES US PRODUCT TYPE, WHICH                 
001870****** FORMOUT DOES NOT CARRY                                             
001880FD  SUMMOUT                                                               
001890    RECORDING MODE IS F                                                   
001900    LABEL RECORDS ARE STANDARD                                            
001910    RECORD CONTAINS 66 CHARACTERS                                         
001920    BLOCK CONTAINS 0 RECORDS                                              
001930    DATA RECORD IS RECIPE-SUMMARY-REC.                                    
001940COPY SUMMREC.                                                             
001950*                                                                         
001960****** ONE ROW PER SURVIVING RECIPE LINE, GROUPED BY REQ-ID               
001970FD  FORMOUT                                                               
001980    RECORDING MODE IS F                                                   
001990    LABEL RECORDS ARE STANDARD                                            
002000    RECORD CONTAINS 117 CHARACTERS                                        
002010    BLOCK CONTAINS 0 RECORDS                                              
002020    DATA RECORD IS FORMULATION-OUTPUT-REC.                                
002030COPY FMOUTREC.                                                            
002040*                                                                         
002050*    132-COLUMN PRINT LINE, ONE FLAT PIC X - EVERY REPORT LINE            
002060*    LAYOUT BELOW (WS-HDR-REC, WS-REQ-HDR-LINE, ETC.) IS BUILT            
002070*    IN WORKING-STORAGE AND MOVED INTO THIS FIELD BEFORE WRITE,           
002080*    THE SAME "BUILD ELSEWHERE, WRITE FROM" HABIT THE SHOP USES           
002090*    ON EVERY PRINT PROGRAM IN THE SUITE.                                 
002100FD  COMPLRPT                                                              
002110    RECORDING MODE IS F                                                   
002120    LABEL RECORDS ARE STANDARD                                            
002130    RECORD CONTAINS 132 CHARACTERS                                        
002140    BLOCK CONTAINS 0 RECORDS                                              
002150    DATA RECORD IS RPT-REC.                                               
00216001  RPT-REC                           PIC X(132).                         
002170*                                                                         
002180WORKING-STORAGE SECTION.                                                  
002190*                                                                         
002200*    FILE STATUS SAVE AREA - CHECKED INFORMALLY DURING BENCH              
002210*    TESTING, NOT TESTED IN LINE BY THE MAINLINE LOGIC BELOW,             
002220*    BUT KEPT ON DISPLAY IN THE ABEND DUMP RECORD SHOULD ONE OF           
002230*    THE FOUR FILES GO BAD MID-RUN.                                       
00224001  FILE-STATUS-CODES.                                                    
002250    05  WS-INGMSTR-STATUS       PIC X(2).                                 
002260    05  WS-SUMMOUT-STATUS       PIC X(2).                                 
002270    05  WS-FORMOUT-STATUS       PIC X(2).                                 
002280    05  WS-COMPLRPT-STATUS      PIC X(2).                                 
002290*                                                                         
002300COPY ABENDREC.                                                            
002310*                                                                         
002320******************************************************************        
002330**   INGREDIENT CATALOG, RE-LOADED FROM THE CURRENT MASTER AT             
002340**   STARTUP - SEE 050-LOAD-INGREDIENT-TABLE.                             
002350******************************************************************        
00236001  WS-ING-CATALOG.                                                       
002370    05  WS-ING-COUNT                PIC S9(4) COMP.                       
002380*        50 ROWS IS THE SAME CEILING FORMBLD USES FOR ITS OWN             
002390*        COPY OF THE CATALOG - THE TWO PROGRAMS ARE NOT SHARING           
002400*        STORAGE, BUT THEY SHARE THE SAME ASSUMPTION ABOUT HOW            
002410*        BIG THE CATALOG IS EXPECTED TO GET.  IF THE CATALOG ROW          
002420*        COUNT EVER PASSES 50, RAISE THE LIMIT IN BOTH PLACES.            
002430    05  WS-ING-ENTRY OCCURS 50 TIMES INDEXED BY WS-ING-IDX.               
002440        10  WS-ING-ID               PIC X(20).                            
002450        10  WS-ING-NAME             PIC X(30).                            
002460        10  WS-ING-INCI-NAME        PIC X(30).                            
002470        10  WS-ING-FUNCTION         PIC X(12).                            
002480        10  WS-ING-MAX-CONC         PIC 9(3)V99.                          
002490        10  WS-ING-MIN-CONC         PIC 9(3)V99.                          
002500        10  WS-ING-PROHIBITED       PIC X(01).                            
002510        10  WS-ING-RESTRICTED       PIC X(01).                            
002520**   EDITED VIEW OF THE CATALOG ROW FOR THE SYSOUT TRACE DISPLAY.         
002530    05  WS-ING-ENTRY-EDIT REDEFINES WS-ING-ENTRY                          
002540                          OCCURS 50 TIMES.                                
002550        10  FILLER                  PIC X(92).                            
002560        10  WS-ING-MAX-CONC-EDIT    PIC ZZ9.99.                           
002570        10  WS-ING-MIN-CONC-EDIT    PIC ZZ9.99.                           
002580        10  FILLER                  PIC X(02).                            
002590*                                                                         
002600*    OUTER-LOOP AND CATALOG-SEARCH SUBSCRIPTS.  KEPT COMP FOR             
002610*    THE SAME REASON EVERY SUBSCRIPT IN THE SUITE IS COMP -               
002620*    A SEARCH LOOP THAT INCREMENTS AN AVERAGE-BINARY FIELD                
002630*    FIFTY TIMES A REQUEST ADDS UP OVER A FULL PRODUCTION RUN.            
00264001  WS-SUB1                          PIC S9(4) COMP.                      
00265001  WS-CAT-IDX                       PIC S9(4) COMP.                      
002660*        HOLDS THE INGREDIENT ID BEING SEARCHED FOR IN                    
002670*        950-LOOKUP-INGREDIENT-BY-ID - LOADED FROM THE CURRENT            
002680*        FORMOUT DETAIL LINE JUST BEFORE THE SEARCH IS PERFORMED.         
00269001  WS-LOOKUP-ID                     PIC X(20).                           
002700*        REQ-ID OF THE REQUEST CURRENTLY BEING AUDITED, CARRIED           
002710*        ACROSS THE WHOLE 150-CONTROL-BREAK LOOP SO EVERY DETAIL          
002720*        LINE CAN BE COMPARED BACK AGAINST IT.                            
00273001  WS-BREAK-REQ-ID                  PIC X(10).                           
00274001  WS-REQ-PRODUCT-TYPE              PIC X(10).                           
00275001  WS-REQ-STATUS                    PIC X(16).                           
002760    88  WS-REQ-IS-COMPLIANT     VALUE "COMPLIANT       ".                 
002770    88  WS-REQ-NON-COMPLIANT    VALUE "NON-COMPLIANT   ".                 
002780    88  WS-REQ-NEEDS-REVIEW    VALUE "REQUIRES-REVIEW ".                  
002790*                                                                         
002800**   FOUND/CONTROL SWITCHES USED BY THE TABLE-SEARCH PARAGRAPHS.          
00281001  WS-FOUND-SW                      PIC X(01).                           
002820    88  WS-ROW-FOUND       VALUE "Y".                                     
002830    88  WS-ROW-NOT-FOUND   VALUE "N".                                     
002840*        SET THE FIRST TIME A PROHIBITED HIT IS FOUND ON THE              
002850*        CURRENT REQUEST AND CHECKED ONCE, AT THE CONTROL BREAK,          
002860*        BY 400-SET-REQUEST-STATUS - A PROHIBITED INGREDIENT              
002870*        FAILS THE WHOLE REQUEST NO MATTER HOW MANY OTHER LINES           
002880*        ARE CLEAN.                                                       
00289001  WS-CRITICAL-SW                   PIC X(01).                           
002900    88  WS-CRITICAL-FOUND  VALUE "Y".                                     
002910*        THE NEXT TWO END-OF-FILE SWITCHES ARE CARRIED AS                 
002920*        77-LEVEL ITEMS, NOT GROUPED UNDER AN 01, THE SAME WAY            
002930*        DALYEDIT CARRIES MORE-PATSORT-SW - THEY STAND ALONE,             
002940*        THEY ARE NOT PART OF ANY LARGER RECORD.                          
00295077  MORE-SUMMARY-SW                  PIC X(01) VALUE "Y".                 
002960    88  NO-MORE-SUMMARY    VALUE "N".                                     
00297077  MORE-DETAIL-SW                   PIC X(01) VALUE "Y".                 
002980    88  NO-MORE-DETAIL     VALUE "N".                                     
002990*                                                                         
003000******************************************************************        
003010**   PER-REQUEST ISSUE/WARNING TABLES.  RESET BY 200-NEW-REQUEST,         
003020**   FILLED BY 300-AUDIT-LINE, PRINTED BY 500-PRINT-REQ-DETAIL.           
003030**   20 RECIPE LINES, UP TO 2 ISSUES EACH (PROHIBITED AND                 
003040**   CONCENTRATION), SO THE ISSUE TABLE IS SIZED FOR 40.                  
003050******************************************************************        
00306001  WS-ISSUE-COUNT                   PIC S9(4) COMP.                      
00307001  WS-ISSUE-LINE OCCURS 40 TIMES INDEXED BY WS-ISS-IDX.                  
003080    05  WS-ISS-SEVERITY             PIC X(08).                            
003090    05  WS-ISS-TYPE                 PIC X(20).                            
003100    05  WS-ISS-ING-NAME             PIC X(30).                            
003110    05  WS-ISS-DESCRIPTION          PIC X(50).                            
003120    05  WS-ISS-CONC                 PIC 9(3)V99.                          
003130**   EDITED VIEW OF THE ISSUE CONCENTRATION FOR REPORT TEXT.              
00314001  WS-ISSUE-LINE-EDIT REDEFINES WS-ISSUE-LINE OCCURS 40 TIMES.           
003150    05  FILLER                      PIC X(108).                           
003160    05  WS-ISS-CONC-EDIT            PIC ZZ9.99.                           
003170*                                                                         
003180*        RESTRICTED WARNINGS GET THEIR OWN TABLE, SEPARATE FROM           
003190*        THE ISSUE TABLE ABOVE - SEE THE BC05G CHANGE-LOG ENTRY           
003200*        FOR WHY THEY MUST NOT BE COUNTED TOWARD WS-ISSUE-COUNT.          
00321001  WS-WARN-COUNT                    PIC S9(4) COMP.                      
00322001  WS-WARN-LINE OCCURS 20 TIMES INDEXED BY WS-WRN-IDX.                   
003230    05  WS-WRN-ING-NAME             PIC X(30).                            
003240    05  WS-WRN-MESSAGE              PIC X(50).                            
003250*                                                                         
003260******************************************************************        
003270**   REPORT PAGING - PAGE-NBR HELD AS PLAIN NUMERIC, EDITED               
003280**   VIEW REDEFINED OVER IT FOR THE PAGE HEADING LINE.                    
003290******************************************************************        
00330001  WS-PAGE-CTL-AREA.                                                     
003310    05  WS-PAGE-NBR                 PIC 9(4).                             
003320*        RUN-DATE HOLDING AREA - ACCEPTED FROM THE SYSTEM CLOCK IN        
003330*        000-HOUSEKEEPING, RE-EDITED TO MM/DD/YY, AND MOVED TO THE        
003340*        PAGE HEADING BY 700-WRITE-PAGE-HDR.                              
00335001  WS-CURRENT-DATE.                                                      
003360    05  WS-CD-YY                    PIC 9(2).                             
003370    05  WS-CD-MM                    PIC 9(2).                             
003380    05  WS-CD-DD                    PIC 9(2).                             
00339001  WS-CURRENT-DATE-EDIT.                                                 
003400    05  WS-CDE-MM                   PIC 9(2).                             
003410    05  FILLER                      PIC X(1) VALUE "/".                   
003420    05  WS-CDE-DD                   PIC 9(2).                             
003430    05  FILLER                      PIC X(1) VALUE "/".                   
003440    05  WS-CDE-YY                   PIC 9(2).                             
00345001  WS-PAGE-NBR-EDIT REDEFINES WS-PAGE-CTL-AREA.                          
003460    05  WS-PAGE-NBR-O               PIC ZZZ9.                             
003470*        LINE COUNTER FOR THE CURRENT PAGE - COMPARED AGAINST A           
003480*        THRESHOLD BEFORE EVERY DETAIL/ISSUE/WARNING LINE SO A            
003490*        REQUEST'S ISSUES NEVER SPLIT ACROSS A PAGE BREAK MID-            
003500*        LIST WITHOUT A FRESH COLUMN HEADING ABOVE THEM.                  
00351077  WS-LINES                        PIC S9(4) COMP.                       
003520*                                                                         
003530******************************************************************        
003540**   REPORT LINE IMAGES - MOVED TO RPT-REC AND WRITTEN.                   
003550******************************************************************        
003560*        REPORT TITLE LINE.  PAGE NUMBER IS THE ONLY VARIABLE             
003570*        FIELD - EVERYTHING ELSE IS A FIXED VALUE CLAUSE, BUILT           
003580*        ONCE AND NEVER RE-MOVED EXCEPT FOR WS-HDR-PAGE-O.                
00359001  WS-HDR-REC.                                                           
003600    05  FILLER                      PIC X(1) VALUE SPACE.                 
003610    05  FILLER                      PIC X(10) VALUE SPACES.               
003620    05  FILLER                      PIC X(45) VALUE                       
003630        "COSMETIC FORMULATION COMPLIANCE REPORT".                         
003640    05  FILLER                      PIC X(20)                             
003650                      VALUE "PAGE:" JUSTIFIED RIGHT.                      
003660    05  WS-HDR-PAGE-O               PIC ZZZ9.                             
003670*        RUN DATE, MOVED IN BY 000-HOUSEKEEPING FROM THE SYSTEM           
003680*        CLOCK - MM/DD/YY, SAME EDIT AS THE FORMULARY DESK'S OTHER        
003690*        BATCH REPORTS.  ADDED SO A REVIEWER PULLING AN OLD REPORT        
003700*        OFF THE SHELF CAN TELL WHICH RUN IT CAME FROM.                   
003710    05  FILLER                      PIC X(14)                             
003720                      VALUE "RUN DATE:" JUSTIFIED RIGHT.                  
003730    05  WS-HDR-DATE-O               PIC X(8).                             
003740    05  FILLER                      PIC X(30) VALUE SPACES.               
003750*                                                                         
003760*        COLUMN HEADING LINE, RE-PRINTED AT THE TOP OF EVERY              
003770*        NEW PAGE (SEE 600-PAGE-BREAK) SO A REVIEWER FLIPPING             
003780*        MID-REPORT DOES NOT LOSE TRACK OF WHICH COLUMN IS WHICH.         
00379001  WS-COLM-HDR-REC.                                                      
003800    05  FILLER            PIC X(12) VALUE "REQ-ID".                       
003810    05  FILLER            PIC X(12) VALUE "PRODUCT".                      
003820    05  FILLER            PIC X(18) VALUE "STATUS".                       
003830    05  FILLER            PIC X(10) VALUE "SEVERITY".                     
003840    05  FILLER            PIC X(22) VALUE "TYPE".                         
003850    05  FILLER            PIC X(32) VALUE "INGRED/DESCRIPTION".           
003860    05  FILLER            PIC X(26) VALUE SPACES.                         
003870*                                                                         
003880*        ONE PER REQUEST - THE REQUEST'S OVERALL STATUS LINE,             
003890*        PRINTED BEFORE ANY OF ITS ISSUE/WARNING DETAIL LINES.            
00390001  WS-REQ-HDR-LINE.                                                      
003910    05  FILLER                      PIC X(1) VALUE SPACE.                 
003920    05  RPT-REQ-ID-O                PIC X(10).                            
003930    05  FILLER                      PIC X(1) VALUE SPACE.                 
003940    05  RPT-PRODUCT-TYPE-O          PIC X(10).                            
003950    05  FILLER                      PIC X(1) VALUE SPACE.                 
003960    05  RPT-STATUS-O                PIC X(16).                            
003970    05  FILLER                      PIC X(93) VALUE SPACES.               
003980*                                                                         
003990**       ONE PER ISSUE OR WARNING - SHARED LAYOUT, SINCE BOTH             
004000**       CARRY THE SAME FOUR PRINTABLE FIELDS.                            
00401001  WS-ISSUE-RPT-LINE.                                                    
004020    05  FILLER                      PIC X(4) VALUE SPACES.                
004030    05  RPT-SEVERITY-O              PIC X(10).                            
004040    05  RPT-TYPE-O                  PIC X(22).                            
004050    05  RPT-ING-NAME-O              PIC X(32).                            
004060    05  RPT-DESCRIPTION-O           PIC X(50).                            
004070    05  FILLER                      PIC X(14) VALUE SPACES.               
004080*                                                                         
004090**       LABELING-CHECKLIST LINE - SEE 960-PRINT-LABELING-BLOCK.          
00410001  WS-LABEL-RPT-LINE.                                                    
004110    05  FILLER                      PIC X(4) VALUE SPACES.                
004120    05  RPT-LABEL-TEXT-O            PIC X(120).                           
004130    05  FILLER                      PIC X(08) VALUE SPACES.               
004140*                                                                         
004150**       END-OF-RUN TOTALS LINE - SEE 900-CLEANUP.                        
00416001  WS-TOTALS-RPT-LINE.                                                   
004170    05  FILLER                      PIC X(4) VALUE SPACES.                
004180    05  RPT-TOTALS-TEXT-O           PIC X(40).                            
004190    05  RPT-TOTALS-COUNT-O          PIC ZZ,ZZZ,ZZ9.                       
004200    05  FILLER                      PIC X(78) VALUE SPACES.               
004210*                                                                         
00422001  WS-BLANK-LINE.                                                        
004230    05  FILLER                      PIC X(132) VALUE SPACES.              
004240*                                                                         
004250*        RUN-CONTROL TOTALS - SUMMARIZED ON THE REPORT'S LAST             
004260*        PAGE BY 900-CLEANUP AND ALSO SENT TO SYSOUT VIA DISPLAY          
004270*        SO THE JOB LOG SHOWS THE HEADLINE COUNTS WITHOUT ANYONE          
004280*        HAVING TO OPEN THE PRINTED REPORT.                               
00429001  COUNTERS-AND-ACCUMULATORS.                                            
004300    05  REQUESTS-CHECKED            PIC 9(7) COMP.                        
004310    05  REQUESTS-COMPLIANT          PIC 9(7) COMP.                        
004320    05  REQUESTS-REVIEW             PIC 9(7) COMP.                        
004330    05  REQUESTS-NON-COMPLIANT      PIC 9(7) COMP.                        
004340    05  TOTAL-PROHIBITED-HITS       PIC 9(7) COMP.                        
004350    05  TOTAL-CONC-VIOLATIONS       PIC 9(7) COMP.                        
004360*                                                                         
004370*        USED ONLY BY THE ABEND ROUTINE TO FORCE A DIVIDE-BY-             
004380*        ZERO CONDITION SO THE OPERATOR GETS A SYSTEM DUMP WITH           
004390*        A REAL PROGRAM CHECK, NOT JUST A DISPLAY LINE THAT CAN           
004400*        SCROLL OFF THE CONSOLE UNNOTICED.                                
00441001  ZERO-VAL                          PIC S9(1) COMP VALUE ZERO.          
00442001  ONE-VAL                           PIC S9(1) COMP VALUE 1.             
004430******************************************************************        
004440*                                                                         
004450PROCEDURE DIVISION.                                                       
004460******************************************************************        
004470*                                                                         
004480*    MAINLINE.  HOUSEKEEPING ONCE, THEN ONE PASS OF 100-MAINLINE          
004490*    PER REQUEST ON SUMMOUT UNTIL THAT FILE IS EXHAUSTED, THEN            
004500*    CLEANUP.  ALL THE INTERESTING WORK - THE MATCH AGAINST               
004510*    FORMOUT AND THE PER-LINE AUDIT - HAPPENS INSIDE THAT LOOP.           
004520    PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                               
004530    PERFORM 100-MAINLINE THRU 100-EXIT                                    
004540            UNTIL NO-MORE-SUMMARY.                                        
004550    PERFORM 900-CLEANUP THRU 900-EXIT.                                    
004560    MOVE +0 TO RETURN-CODE.                                               
004570    GOBACK.                                                               
004580******************************************************************        
004590000-HOUSEKEEPING.                                                         
004600*        THIS STEP MUST NOT SHARE A JOB WITH FORMBLD - IF BOTH RAN        
004610*        IN THE SAME STEP THE INGREDIENT TABLE COULD BE LOADED ONCE       
004620*        AND SHARED, BUT THE SHOP RUNS THEM AS TWO SEPARATE STEPS         
004630*        SO THE FORMULARY DESK CAN RE-RUN THE AUDIT ALONE WITHOUT         
004640*        REGENERATING THE RECIPE, WHICH IS WHY THE TABLE IS BUILT         
004650*        FRESH HERE INSTEAD OF BEING PASSED FORWARD ON A WORK FILE.       
004660*                                                                         
004670*    OPEN ALL FOUR FILES, ZERO THE RUN TOTALS, PRIME BOTH THE             
004680*    SUMMOUT AND FORMOUT READ-AHEAD BUFFERS, AND ABEND OUTRIGHT           
004690*    IF EITHER INPUT FILE IS EMPTY - AN EMPTY SUMMOUT OR FORMOUT          
004700*    MEANS FORMBLD DID NOT ACTUALLY RUN, OR RAN AGAINST THE               
004710*    WRONG DD, AND THERE IS NOTHING FOR THIS STEP TO AUDIT.               
004720    MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                 
004730    OPEN INPUT  INGMSTR                                                   
004740               SUMMOUT                                                    
004750               FORMOUT.                                                   
004760    OPEN OUTPUT COMPLRPT.                                                 
004770    OPEN OUTPUT SYSOUT.                                                   
004780    MOVE ZERO TO REQUESTS-CHECKED                                         
004790                 REQUESTS-COMPLIANT                                       
004800                 REQUESTS-REVIEW                                          
004810                 REQUESTS-NON-COMPLIANT                                   
004820                 TOTAL-PROHIBITED-HITS                                    
004830                 TOTAL-CONC-VIOLATIONS.                                   
004840    MOVE ZERO TO WS-PAGE-NBR.                                             
004850*        ACCEPT THE RUN DATE ONCE, AT STARTUP, SO EVERY PAGE OF THE       
004860*        REPORT CARRIES THE SAME DATE EVEN IF THE STEP RUNS PAST          
004870*        MIDNIGHT.                                                        
004880    ACCEPT WS-CURRENT-DATE FROM DATE.                                     
004890    MOVE WS-CD-MM TO WS-CDE-MM.                                           
004900    MOVE WS-CD-DD TO WS-CDE-DD.                                           
004910    MOVE WS-CD-YY TO WS-CDE-YY.                                           
004920*        99 FORCES A PAGE BREAK BEFORE THE VERY FIRST DETAIL              
004930*        LINE - SAME TRICK 700-WRITE-PAGE-HDR'S CALLERS RELY ON           
004940*        THROUGHOUT THE PROGRAM SO PAGE 1 GETS ITS HEADING TOO.           
004950    MOVE 99 TO WS-LINES.                                                  
004960    PERFORM 050-LOAD-INGREDIENT-TABLE THRU 050-EXIT.                      
004970    PERFORM 900-READ-SUMMOUT THRU 900-EXIT.                               
004980    IF NO-MORE-SUMMARY                                                    
004990        MOVE "EMPTY SUMMARY INPUT FILE" TO ABEND-REASON                   
005000        GO TO 1000-ABEND-RTN.                                             
005010    PERFORM 920-READ-FORMOUT THRU 920-EXIT.                               
005020    IF NO-MORE-DETAIL                                                     
005030        MOVE "EMPTY FORMULATION OUTPUT FILE" TO ABEND-REASON              
005040        GO TO 1000-ABEND-RTN.                                             
005050000-EXIT.                                                                 
005060    EXIT.                                                                 
005070******************************************************************        
005080*   SAME LOAD IDIOM AS FORMBLD - RE-READ INDEPENDENTLY SINCE THIS         
005090*   IS A SEPARATE JOB STEP THAT MAY RUN AGAINST A REVISED MASTER.         
005100050-LOAD-INGREDIENT-TABLE.                                                
005110*        HIGH-VALUES IS USED AS THE END-OF-FILE SENTINEL RATHER           
005120*        THAN A SEPARATE SWITCH, THE SAME TRICK FORMBLD USES FOR          
005130*        ITS OWN CATALOG LOAD - IT COMPARES CLEANLY REGARDLESS OF         
005140*        WHETHER ING-ID IS ALPHA OR NUMERIC-LOOKING TEXT.                 
005150    MOVE "050-LOAD-INGREDIENT-TABLE" TO PARA-NAME.                        
005160    MOVE ZERO TO WS-ING-COUNT.                                            
005170    READ INGMSTR                                                          
005180        AT END MOVE HIGH-VALUES TO INGREDIENT-MASTER-REC.                 
005190    PERFORM 055-LOAD-ONE-INGREDIENT THRU 055-EXIT                         
005200        UNTIL INGREDIENT-MASTER-REC = HIGH-VALUES.                        
005210050-EXIT.                                                                 
005220    EXIT.                                                                 
005230**                                                                        
005240055-LOAD-ONE-INGREDIENT.                                                  
005250*        COPY EVERY FIELD THE AUDIT PARAGRAPHS BELOW NEED OFF             
005260*        THE CURRENT MASTER RECORD INTO THE NEXT TABLE ROW, THEN          
005270*        READ AHEAD FOR THE NEXT ONE - CLASSIC PRIMING-READ               
005280*        SEQUENTIAL LOAD, SAME SHAPE AS THE DAILY CENSUS SUITE'S          
005290*        OWN MASTER-TABLE BUILD.                                          
005300    ADD 1 TO WS-ING-COUNT.                                                
005310    SET WS-ING-IDX TO WS-ING-COUNT.                                       
005320    MOVE ING-ID           TO WS-ING-ID (WS-ING-IDX).                      
005330    MOVE ING-NAME         TO WS-ING-NAME (WS-ING-IDX).                    
005340    MOVE ING-INCI-NAME    TO WS-ING-INCI-NAME (WS-ING-IDX).               
005350    MOVE ING-FUNCTION     TO WS-ING-FUNCTION (WS-ING-IDX).                
005360    MOVE ING-MAX-CONC     TO WS-ING-MAX-CONC (WS-ING-IDX).                
005370    MOVE ING-MIN-CONC     TO WS-ING-MIN-CONC (WS-ING-IDX).                
005380    MOVE ING-PROHIBITED   TO WS-ING-PROHIBITED (WS-ING-IDX).              
005390    MOVE ING-RESTRICTED   TO WS-ING-RESTRICTED (WS-ING-IDX).              
005400    READ INGMSTR                                                          
005410        AT END MOVE HIGH-VALUES TO INGREDIENT-MASTER-REC.                 
005420055-EXIT.                                                                 
005430    EXIT.                                                                 
005440******************************************************************        
005450*   SUMMOUT DRIVES THE OUTER LOOP - ONE PASS PER REQUEST.  FORMOUT        
005460*   IS MATCHED TO IT BY REQ-ID, THE SAME WAY THE DAILY CENSUS             
005470*   SUITE MATCHES A PATIENT RECORD TO ITS TREATMENT RECORDS.              
005480100-MAINLINE.                                                             
005490*        A REQUEST WITH ZERO SURVIVING RECIPE LINES (FOR EXAMPLE          
005500*        EVERY LINE WAS DROPPED BY FORMBLD'S OWN VALIDATION) STILL        
005510*        COUNTS AS CHECKED AND STILL GETS A STATUS LINE - IT WILL         
005520*        COME OUT COMPLIANT BY DEFAULT SINCE THERE IS NOTHING TO          
005530*        FLAG, WHICH IS THE CORRECT OUTCOME FOR AN EMPTY RECIPE.          
005540*                                                                         
005550*    ONE FULL REQUEST'S WORTH OF WORK - MATCH, AUDIT EVERY LINE,          
005560*    SET THE OVERALL STATUS, PRINT THE DETAIL BLOCK, ADVANCE THE          
005570*    RUN COUNTER, THEN PRIME THE NEXT SUMMOUT ROW FOR THE LOOP            
005580*    TEST IN THE MAINLINE PARAGRAPH ABOVE.                                
005590    MOVE "100-MAINLINE" TO PARA-NAME.                                     
005600    PERFORM 200-NEW-REQUEST THRU 200-EXIT.                                
005610    PERFORM 400-SET-REQUEST-STATUS THRU 400-EXIT.                         
005620    PERFORM 500-PRINT-REQUEST-DETAIL THRU 500-EXIT.                       
005630    ADD 1 TO REQUESTS-CHECKED.                                            
005640    PERFORM 900-READ-SUMMOUT THRU 900-EXIT.                               
005650100-EXIT.                                                                 
005660    EXIT.                                                                 
005670**                                                                        
005680200-NEW-REQUEST.                                                          
005690*        THREE POSSIBLE RELATIONSHIPS BETWEEN THE CURRENT FORMOUT         
005700*        KEY AND THE SUMMOUT KEY: EQUAL (NORMAL CASE, DRIVE THE           
005710*        AUDIT LOOP), FORMOUT AHEAD (SUMMOUT HAS NO DETAIL LINES),        
005720*        OR FORMOUT BEHIND (FILES OUT OF STEP, LOGGED AND SKIPPED).       
005730*                                                                         
005740*    ESTABLISH THE CONTROL-BREAK KEY AND PRODUCT TYPE FOR THIS            
005750*    REQUEST, CLEAR THE PER-REQUEST ISSUE/WARNING TABLES, AND             
005760*    EITHER SKIP THE REQUEST (NO SURVIVING RECIPE LINES) OR               
005770*    FLAG AN OUT-OF-STEP CONDITION BEFORE DRIVING THE ACTUAL              
005780*    LINE-BY-LINE AUDIT LOOP IN 150-CONTROL-BREAK.                        
005790    MOVE SUM-REQ-ID TO WS-BREAK-REQ-ID.                                   
005800    MOVE SUM-PRODUCT-TYPE TO WS-REQ-PRODUCT-TYPE.                         
005810    MOVE ZERO TO WS-ISSUE-COUNT.                                          
005820    MOVE ZERO TO WS-WARN-COUNT.                                           
005830    MOVE "N" TO WS-CRITICAL-SW.                                           
005840    IF NO-MORE-DETAIL                                                     
005850        GO TO 200-EXIT.                                                   
005860    IF OUT-REQ-ID > WS-BREAK-REQ-ID                                       
005870*   SUMMARY WITH NO SURVIVING RECIPE LINES - NOTHING TO AUDIT             
005880        GO TO 200-EXIT.                                                   
005890    IF OUT-REQ-ID < WS-BREAK-REQ-ID                                       
005900*   SHOULD NEVER HAPPEN IF FORMBLD WROTE BOTH FILES IN THE SAME           
005910*   RUN, IN REQ-ID ORDER - LOGGED TO SYSOUT RATHER THAN ABENDING          
005920*   SO THE REST OF THE RUN CAN STILL COMPLETE AND THE FORMULARY           
005930*   DESK CAN INVESTIGATE THE MISMATCHED FILE PAIR AFTERWARD.              
005940        MOVE "** FORMOUT/SUMMOUT REQ-ID OUT OF STEP" TO                   
005950            SYSOUT-REC                                                    
005960        WRITE SYSOUT-REC                                                  
005970        GO TO 200-EXIT.                                                   
005980    PERFORM 150-CONTROL-BREAK THRU 150-EXIT                               
005990        UNTIL OUT-REQ-ID NOT = WS-BREAK-REQ-ID                            
006000           OR NO-MORE-DETAIL.                                             
006010200-EXIT.                                                                 
006020    EXIT.                                                                 
006030**                                                                        
006040150-CONTROL-BREAK.                                                        
006050*        AUDIT THE CURRENT FORMOUT LINE, THEN READ THE NEXT ONE -         
006060*        THE LOOP CONDITION IN 200-NEW-REQUEST STOPS THIS AS              
006070*        SOON AS THE REQ-ID CHANGES OR FORMOUT RUNS OUT.                  
006080    PERFORM 300-AUDIT-LINE THRU 300-EXIT.                                 
006090    PERFORM 920-READ-FORMOUT THRU 920-EXIT.                               
006100150-EXIT.                                                                 
006110    EXIT.                                                                 
006120******************************************************************        
006130*   AUDIT ONE SURVIVING RECIPE LINE AGAINST THE CURRENT MASTER.           
006140*   AN ID NOT FOUND ON THE MASTER IS SILENTLY SKIPPED - IT WAS            
006150*   VALID WHEN FORMBLD RAN, AND A DELETED CATALOG ENTRY IS A LAB          
006160*   DATA ISSUE, NOT A COMPLIANCE FINDING.                                 
006170300-AUDIT-LINE.                                                           
006180*        NOTE THAT AN INGREDIENT CAN BE BOTH OVER ITS MAXIMUM AND         
006190*        FLAGGED RESTRICTED AT THE SAME TIME - THE THREE IFs BELOW        
006200*        ARE DELIBERATELY INDEPENDENT RATHER THAN CHAINED SO ALL          
006210*        APPLICABLE FINDINGS ARE RECORDED, NOT JUST THE FIRST ONE         
006220*        THAT MATCHES.                                                    
006230*                                                                         
006240*    THREE INDEPENDENT CHECKS AGAINST THE CURRENT MASTER ROW -            
006250*    PROHIBITED, OVER-MAXIMUM CONCENTRATION, AND RESTRICTED.  A           
006260*    SINGLE INGREDIENT CAN TRIP MORE THAN ONE OF THESE AT ONCE            
006270*    (A RESTRICTED INGREDIENT CAN ALSO BE OVER ITS OWN MAX), SO           
006280*    THESE ARE THREE SEPARATE IFs, NOT AN EVALUATE.                       
006290    MOVE "300-AUDIT-LINE" TO PARA-NAME.                                   
006300    MOVE OUT-ING-ID TO WS-LOOKUP-ID.                                      
006310    PERFORM 950-LOOKUP-INGREDIENT-BY-ID THRU 950-EXIT.                    
006320    IF WS-ROW-NOT-FOUND                                                   
006330        GO TO 300-EXIT.                                                   
006340    IF WS-ING-PROHIBITED (WS-CAT-IDX) = "Y"                               
006350        PERFORM 310-ADD-PROHIBITED-ISSUE THRU 310-EXIT.                   
006360    IF WS-ING-MAX-CONC (WS-CAT-IDX) > ZERO                                
006370        AND OUT-CONCENTRATION > WS-ING-MAX-CONC (WS-CAT-IDX)              
006380        PERFORM 320-ADD-CONC-ISSUE THRU 320-EXIT.                         
006390    IF WS-ING-RESTRICTED (WS-CAT-IDX) = "Y"                               
006400        PERFORM 330-ADD-RESTRICTED-WARNING THRU 330-EXIT.                 
006410300-EXIT.                                                                 
006420    EXIT.                                                                 
006430**                                                                        
006440310-ADD-PROHIBITED-ISSUE.                                                 
006450*        THE 40-ROW CEILING CHECK AT THE TOP OF EACH ADD-ISSUE            
006460*        PARAGRAPH IS A SAFETY VALVE, NOT AN EXPECTED CONDITION -         
006470*        A RECIPE IS CAPPED AT 20 LINES BY FORMBLD AND EACH LINE          
006480*        CAN TRIP AT MOST TWO ISSUE TYPES, SO 40 IS THE THEORETICAL       
006490*        MAXIMUM AND SHOULD NEVER ACTUALLY OVERFLOW IN PRACTICE.          
006500*        A PROHIBITED HIT IS CRITICAL - IT SETS WS-CRITICAL-SW,           
006510*        WHICH 400-SET-REQUEST-STATUS CHECKS FIRST, SO THIS               
006520*        ONE FINDING ALONE FAILS THE WHOLE REQUEST NO MATTER              
006530*        WHAT ELSE IS ON THE RECIPE.                                      
006540    IF WS-ISSUE-COUNT >= 40                                               
006550        GO TO 310-EXIT.                                                   
006560    MOVE "Y" TO WS-CRITICAL-SW.                                           
006570    ADD 1 TO WS-ISSUE-COUNT.                                              
006580    SET WS-ISS-IDX TO WS-ISSUE-COUNT.                                     
006590    MOVE "CRITICAL" TO WS-ISS-SEVERITY (WS-ISS-IDX).                      
006600    MOVE "PROHIBITED" TO WS-ISS-TYPE (WS-ISS-IDX).                        
006610    MOVE OUT-ING-NAME TO WS-ISS-ING-NAME (WS-ISS-IDX).                    
006620    MOVE "REMOVE THIS INGREDIENT"                                         
006630               TO WS-ISS-DESCRIPTION (WS-ISS-IDX).                        
006640    ADD 1 TO TOTAL-PROHIBITED-HITS.                                       
006650310-EXIT.                                                                 
006660    EXIT.                                                                 
006670**                                                                        
006680*   DESCRIPTION TEXT IS BUILT BY REFERENCE MODIFICATION, NOT BY           
006690*   STRING, TO KEEP THE SAME TECHNIQUE FORMBLD USES FOR ITS               
006700*   SYSOUT TRACE LINES.                                                   
006710320-ADD-CONC-ISSUE.                                                       
006720*        HIGH, NOT CRITICAL - AN OVER-LIMIT CONCENTRATION SENDS           
006730*        THE REQUEST TO REVIEW BUT DOES NOT AUTOMATICALLY FAIL            
006740*        IT THE WAY A PROHIBITED INGREDIENT DOES.  THE MAXIMUM            
006750*        VALUE ITSELF IS SPLICED INTO THE DESCRIPTION TEXT BELOW          
006760*        SO THE REVIEWER SEES THE TARGET NUMBER WITHOUT HAVING            
006770*        TO LOOK IT UP ON THE MASTER SEPARATELY.                          
006780    IF WS-ISSUE-COUNT >= 40                                               
006790        GO TO 320-EXIT.                                                   
006800    ADD 1 TO WS-ISSUE-COUNT.                                              
006810    SET WS-ISS-IDX TO WS-ISSUE-COUNT.                                     
006820    MOVE "HIGH" TO WS-ISS-SEVERITY (WS-ISS-IDX).                          
006830    MOVE "CONCENTRATION_LIMIT" TO WS-ISS-TYPE (WS-ISS-IDX).               
006840    MOVE OUT-ING-NAME TO WS-ISS-ING-NAME (WS-ISS-IDX).                    
006850    MOVE WS-ING-MAX-CONC (WS-CAT-IDX) TO WS-ISS-CONC (WS-ISS-IDX).        
006860    MOVE SPACES TO WS-ISS-DESCRIPTION (WS-ISS-IDX).                       
006870    MOVE "REDUCE CONCENTRATION TO MAX "                                   
006880               TO WS-ISS-DESCRIPTION (WS-ISS-IDX).                        
006890    MOVE WS-ISS-CONC-EDIT (WS-ISS-IDX)                                    
006900               TO WS-ISS-DESCRIPTION (WS-ISS-IDX) (30:6).                 
006910    MOVE "%" TO WS-ISS-DESCRIPTION (WS-ISS-IDX) (36:1).                   
006920    ADD 1 TO TOTAL-CONC-VIOLATIONS.                                       
006930320-EXIT.                                                                 
006940    EXIT.                                                                 
006950**                                                                        
006960*   RESTRICTED IS A WARNING ONLY - IT DOES NOT SET WS-CRITICAL-SW         
006970*   AND IS COUNTED SEPARATELY FROM WS-ISSUE-COUNT, SO IT NEVER            
006980*   BY ITSELF PUSHES A REQUEST OUT OF COMPLIANT STATUS.                   
006990330-ADD-RESTRICTED-WARNING.                                               
007000    IF WS-WARN-COUNT >= 20                                                
007010        GO TO 330-EXIT.                                                   
007020    ADD 1 TO WS-WARN-COUNT.                                               
007030    SET WS-WRN-IDX TO WS-WARN-COUNT.                                      
007040    MOVE OUT-ING-NAME TO WS-WRN-ING-NAME (WS-WRN-IDX).                    
007050    MOVE "RESTRICTED - VERIFY COMPLIANCE"                                 
007060               TO WS-WRN-MESSAGE (WS-WRN-IDX).                            
007070330-EXIT.                                                                 
007080    EXIT.                                                                 
007090******************************************************************        
007100*   A CRITICAL ISSUE FAILS THE REQUEST OUTRIGHT.  ANY OTHER ISSUE         
007110*   (NOT COUNTING RESTRICTED WARNINGS) SENDS IT TO REVIEW.                
007120400-SET-REQUEST-STATUS.                                                   
007130*        A REQUEST THAT COMES BACK REQUIRES-REVIEW IS NOT AUTOMATIC-      
007140*        ALLY REJECTED - THE FORMULARY DESK LOOKS AT THE SPECIFIC         
007150*        ISSUE LIST AND DECIDES WHETHER TO APPROVE WITH A NOTE OR         
007160*        SEND THE RECIPE BACK TO REFORMULATION.  ONLY NON-COMPLIANT       
007170*        (A PROHIBITED HIT) IS TREATED AS AN AUTOMATIC STOP.              
007180*                                                                         
007190*    THREE-WAY STATUS DECISION, MOST SEVERE FIRST - EXACTLY THE           
007200*    SAME "WORST FINDING WINS" PATTERN AS THE PATIENT SUITE'S             
007210*    OWN DIAGNOSIS-SEVERITY ROLL-UP.  ONE CRITICAL FINDING BEATS          
007220*    ANY NUMBER OF NON-CRITICAL ONES; OTHERWISE ANY ISSUE AT ALL          
007230*    (RESTRICTED WARNINGS DO NOT COUNT HERE) SENDS THE REQUEST            
007240*    TO REVIEW RATHER THAN LETTING IT PASS SILENTLY.                      
007250    MOVE "400-SET-REQUEST-STATUS" TO PARA-NAME.                           
007260    EVALUATE TRUE                                                         
007270        WHEN WS-CRITICAL-FOUND                                            
007280            MOVE "NON-COMPLIANT   " TO WS-REQ-STATUS                      
007290            ADD 1 TO REQUESTS-NON-COMPLIANT                               
007300        WHEN WS-ISSUE-COUNT > ZERO                                        
007310            MOVE "REQUIRES-REVIEW " TO WS-REQ-STATUS                      
007320            ADD 1 TO REQUESTS-REVIEW                                      
007330        WHEN OTHER                                                        
007340            MOVE "COMPLIANT       " TO WS-REQ-STATUS                      
007350            ADD 1 TO REQUESTS-COMPLIANT                                   
007360    END-EVALUATE.                                                         
007370400-EXIT.                                                                 
007380    EXIT.                                                                 
007390******************************************************************        
007400*   PER-REQUEST HEADER LINE, THEN ONE LINE PER ISSUE, THEN ONE            
007410*   LINE PER RESTRICTED WARNING.                                          
007420500-PRINT-REQUEST-DETAIL.                                                 
007430*        THE PAGE-BREAK THRESHOLD OF 50 LINES LEAVES ROOM FOR A           
007440*        REQUEST HEADER PLUS UP TO SEVERAL ISSUE LINES BEFORE THE         
007450*        NEXT CHECK, SO A SINGLE REQUEST'S BLOCK RARELY SPLITS            
007460*        ACROSS TWO PAGES IN PRACTICE, THOUGH THE PER-LINE CHECKS         
007470*        IN 510 AND 520 WILL CATCH IT IF ONE EVER DOES.                   
007480*                                                                         
007490*    PAGE-BREAK CHECK FIRST, THEN THE REQUEST HEADER LINE, THEN           
007500*    THE ISSUE AND WARNING TABLES EACH DRIVEN BY THEIR OWN                
007510*    PERFORM VARYING - AN EMPTY TABLE (ZERO ISSUES, ZERO                  
007520*    WARNINGS) SIMPLY RUNS ITS LOOP ZERO TIMES AND PRINTS                 
007530*    NOTHING BEYOND THE HEADER LINE, WHICH IS THE NORMAL CASE             
007540*    FOR A CLEAN COMPLIANT REQUEST.                                       
007550    MOVE "500-PRINT-REQUEST-DETAIL" TO PARA-NAME.                         
007560    IF WS-LINES > 50                                                      
007570        PERFORM 600-PAGE-BREAK THRU 600-EXIT.                             
007580    MOVE SPACES TO WS-REQ-HDR-LINE.                                       
007590    MOVE WS-BREAK-REQ-ID TO RPT-REQ-ID-O.                                 
007600    MOVE WS-REQ-PRODUCT-TYPE TO RPT-PRODUCT-TYPE-O.                       
007610    MOVE WS-REQ-STATUS TO RPT-STATUS-O.                                   
007620    WRITE RPT-REC FROM WS-REQ-HDR-LINE.                                   
007630    ADD 1 TO WS-LINES.                                                    
007640    PERFORM 510-PRINT-ONE-ISSUE VARYING WS-ISS-IDX FROM 1 BY 1            
007650        UNTIL WS-ISS-IDX > WS-ISSUE-COUNT.                                
007660    PERFORM 520-PRINT-ONE-WARNING VARYING WS-WRN-IDX FROM 1               
007670        BY 1 UNTIL WS-WRN-IDX > WS-WARN-COUNT.                            
007680500-EXIT.                                                                 
007690    EXIT.                                                                 
007700**                                                                        
007710510-PRINT-ONE-ISSUE.                                                      
007720    IF WS-LINES > 50                                                      
007730        PERFORM 600-PAGE-BREAK THRU 600-EXIT.                             
007740    MOVE SPACES TO WS-ISSUE-RPT-LINE.                                     
007750    MOVE WS-ISS-SEVERITY (WS-ISS-IDX) TO RPT-SEVERITY-O.                  
007760    MOVE WS-ISS-TYPE (WS-ISS-IDX)     TO RPT-TYPE-O.                      
007770    MOVE WS-ISS-ING-NAME (WS-ISS-IDX) TO RPT-ING-NAME-O.                  
007780    MOVE WS-ISS-DESCRIPTION (WS-ISS-IDX) TO RPT-DESCRIPTION-O.            
007790    WRITE RPT-REC FROM WS-ISSUE-RPT-LINE.                                 
007800    ADD 1 TO WS-LINES.                                                    
007810**                                                                        
007820520-PRINT-ONE-WARNING.                                                    
007830*        SAME LINE LAYOUT AS AN ISSUE LINE, BUT SEVERITY AND              
007840*        TYPE ARE FIXED LITERALS RATHER THAN TABLE VALUES - A             
007850*        RESTRICTED WARNING ONLY EVER HAS ONE SEVERITY/TYPE PAIR.         
007860    IF WS-LINES > 50                                                      
007870        PERFORM 600-PAGE-BREAK THRU 600-EXIT.                             
007880    MOVE SPACES TO WS-ISSUE-RPT-LINE.                                     
007890    MOVE "WARNING" TO RPT-SEVERITY-O.                                     
007900    MOVE "RESTRICTED" TO RPT-TYPE-O.                                      
007910    MOVE WS-WRN-ING-NAME (WS-WRN-IDX) TO RPT-ING-NAME-O.                  
007920    MOVE WS-WRN-MESSAGE (WS-WRN-IDX) TO RPT-DESCRIPTION-O.                
007930    WRITE RPT-REC FROM WS-ISSUE-RPT-LINE.                                 
007940    ADD 1 TO WS-LINES.                                                    
007950******************************************************************        
007960*   PAGE-CONTROL PARAGRAPHS - SAME SHAPE AS THE PATIENT-LISTING           
007970*   SUITE'S OWN PAGE-BREAK/PAGE-HEADING/COLUMN-HEADING TRIO.              
007980600-PAGE-BREAK.                                                           
007990*        A BLANK LINE ABOVE AND BELOW THE PAGE TITLE IS THE HOUSE         
008000*        STYLE FOR EVERY PRINTED REPORT IN THIS SUITE - COMPARE           
008010*        FORMBLD'S OWN PAGE-HEADING PARAGRAPH, WHICH FOLLOWS THE          
008020*        SAME BLANK-TITLE-BLANK-COLUMNS SPACING.                          
008030*        BLANK LINE, THEN THE PAGE HEADING (WHICH BUMPS THE PAGE          
008040*        NUMBER AND FORCES THE CARRIAGE TO A NEW PHYSICAL PAGE            
008050*        VIA THE C01/NEXT-PAGE MNEMONIC), THEN THE COLUMN                 
008060*        HEADING - THIS THREE-PARAGRAPH SEQUENCE IS CALLED FROM           
008070*        EVERY PLACE IN THE PROGRAM THAT NEEDS A FRESH PAGE.              
008080    WRITE RPT-REC FROM WS-BLANK-LINE.                                     
008090    PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                             
008100    PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.                             
008110600-EXIT.                                                                 
008120    EXIT.                                                                 
008130**                                                                        
008140700-WRITE-PAGE-HDR.                                                       
008150*        WS-PAGE-NBR IS PLAIN DISPLAY NUMERIC IN STORAGE AND ONLY         
008160*        CONVERTED TO THE ZERO-SUPPRESSED WS-PAGE-NBR-O VIEW HERE,        
008170*        RIGHT BEFORE IT GOES ON THE PRINTED PAGE - THE SAME              
008180*        SEPARATION OF INTERNAL VALUE FROM EDITED DISPLAY VALUE           
008190*        USED THROUGHOUT THIS PROGRAM'S REDEFINES CLAUSES.                
008200*        THE ONLY PLACE IN THE PROGRAM THAT ACTUALLY CONSUMES             
008210*        THE C01/NEXT-PAGE PRINT-CONTROL MNEMONIC DECLARED IN             
008220*        SPECIAL-NAMES ABOVE - THE "AFTER ADVANCING NEXT-PAGE"            
008230*        CLAUSE BELOW IS WHAT PHYSICALLY SLEWS THE PRINTER TO             
008240*        THE TOP OF A NEW PAGE, NOT JUST DOWN ONE LINE.                   
008250    MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.                               
008260    ADD 1 TO WS-PAGE-NBR.                                                 
008270    MOVE WS-PAGE-NBR-O TO WS-HDR-PAGE-O.                                  
008280    MOVE WS-CURRENT-DATE-EDIT TO WS-HDR-DATE-O.                           
008290    WRITE RPT-REC FROM WS-BLANK-LINE                                      
008300        AFTER ADVANCING 1.                                                
008310    WRITE RPT-REC FROM WS-HDR-REC                                         
008320        AFTER ADVANCING NEXT-PAGE.                                        
008330    WRITE RPT-REC FROM WS-BLANK-LINE                                      
008340        AFTER ADVANCING 1.                                                
008350    MOVE ZERO TO WS-LINES.                                                
008360700-EXIT.                                                                 
008370    EXIT.                                                                 
008380**                                                                        
008390720-WRITE-COLM-HDR.                                                       
008400    MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.                               
008410    WRITE RPT-REC FROM WS-COLM-HDR-REC                                    
008420        AFTER ADVANCING 2.                                                
008430    WRITE RPT-REC FROM WS-BLANK-LINE.                                     
008440    ADD 2 TO WS-LINES.                                                    
008450720-EXIT.                                                                 
008460    EXIT.                                                                 
008470******************************************************************        
008480900-READ-SUMMOUT.                                                         
008490    READ SUMMOUT                                                          
008500        AT END MOVE "N" TO MORE-SUMMARY-SW.                               
008510900-EXIT.                                                                 
008520    EXIT.                                                                 
008530**                                                                        
008540920-READ-FORMOUT.                                                         
008550    READ FORMOUT                                                          
008560        AT END MOVE "N" TO MORE-DETAIL-SW.                                
008570920-EXIT.                                                                 
008580    EXIT.                                                                 
008590******************************************************************        
008600*   SEARCH THE INGREDIENT CATALOG FOR WS-LOOKUP-ID.  RETURNS              
008610*   WS-CAT-IDX AND WS-FOUND-SW.  SAME IDIOM AS FORMBLD'S OWN              
008620*   CATALOG LOOK-UP - REPEATED HERE BECAUSE THIS IS A SEPARATE            
008630*   PROGRAM WITH ITS OWN COPY OF THE TABLE.                               
008640950-LOOKUP-INGREDIENT-BY-ID.                                              
008650*        A FIFTY-ROW TABLE SCANNED ONCE PER RECIPE LINE IS CHEAP          
008660*        ENOUGH ON THIS HARDWARE THAT NO ONE HAS EVER ASKED FOR A         
008670*        BINARY SEARCH HERE - IF THE CATALOG EVER GROWS PAST A FEW        
008680*        HUNDRED ROWS THIS SHOULD BE REVISITED, BUT NO ONE EXPECTS        
008690*        THAT TO HAPPEN GIVEN HOW SLOWLY NEW RAW MATERIALS ARE            
008700*        QUALIFIED BY THE LAB.                                            
008710*        A STRAIGHT LINEAR SCAN, NOT A SEARCH VERB - THE CATALOG          
008720*        IS LOADED IN WHATEVER ORDER THE MASTER FILE HAPPENS TO           
008730*        BE IN, NOT NECESSARILY SORTED BY ID, SO A SEARCH ALL             
008740*        WOULD NOT BE SAFE WITHOUT SORTING THE TABLE FIRST.               
008750    MOVE "N" TO WS-FOUND-SW.                                              
008760    MOVE ZERO TO WS-CAT-IDX.                                              
008770    PERFORM 955-LOOKUP-ONE-ROW VARYING WS-SUB1 FROM 1 BY 1                
008780        UNTIL WS-SUB1 > WS-ING-COUNT OR WS-ROW-FOUND.                     
008790950-EXIT.                                                                 
008800    EXIT.                                                                 
008810**                                                                        
008820955-LOOKUP-ONE-ROW.                                                       
008830    IF WS-ING-ID (WS-SUB1) = WS-LOOKUP-ID                                 
008840        MOVE "Y" TO WS-FOUND-SW                                           
008850        SET WS-CAT-IDX TO WS-SUB1.                                        
008860******************************************************************        
008870*   STATIC LABELING-REQUIREMENTS BLOCK.  PRINTED ONCE, AFTER THE          
008880*   LAST REQUEST, PER THE LAB'S STANDING PACKAGING CHECKLIST -            
008890*   NOT DERIVED FROM ANY INPUT RECORD.                                    
008900960-PRINT-LABELING-BLOCK.                                                 
008910*                                                                         
008920*    FIVE FIXED LINES OF REGULATORY LABELING TEXT, PRINTED ONCE           
008930*    AT THE END OF THE REPORT REGARDLESS OF HOW MANY REQUESTS             
008940*    WERE CHECKED - THIS IS A STANDING CHECKLIST THE FORMULARY            
008950*    DESK ATTACHES TO EVERY REPORT, NOT SOMETHING DERIVED FROM            
008960*    ANY PARTICULAR RECIPE, SO IT IS SAFE TO HARD-CODE HERE.              
008970    MOVE "960-PRINT-LABELING-BLOCK" TO PARA-NAME.                         
008980    IF WS-LINES > 45                                                      
008990        PERFORM 600-PAGE-BREAK THRU 600-EXIT.                             
009000    WRITE RPT-REC FROM WS-BLANK-LINE.                                     
009010    MOVE "LABELING REQUIREMENTS - STANDING CHECKLIST" TO                  
009020        RPT-LABEL-TEXT-O.                                                 
009030    WRITE RPT-REC FROM WS-LABEL-RPT-LINE.                                 
009040    MOVE "  1. INCI NAMES, DESCENDING ORDER OF CONCENTRATION"             
009050        TO RPT-LABEL-TEXT-O.                                              
009060    WRITE RPT-REC FROM WS-LABEL-RPT-LINE.                                 
009070    MOVE "  2. WARNINGS AND PRECAUTIONS FOR THIS PRODUCT TYPE"            
009080        TO RPT-LABEL-TEXT-O.                                              
009090    WRITE RPT-REC FROM WS-LABEL-RPT-LINE.                                 
009100    MOVE "  3. BATCH NUMBER AND EXPIRY DATE"                              
009110        TO RPT-LABEL-TEXT-O.                                              
009120    WRITE RPT-REC FROM WS-LABEL-RPT-LINE.                                 
009130    MOVE "  4. NET CONTENT"                                               
009140        TO RPT-LABEL-TEXT-O.                                              
009150    WRITE RPT-REC FROM WS-LABEL-RPT-LINE.                                 
009160    MOVE "  5. FUNCTION OF PRODUCT"                                       
009170        TO RPT-LABEL-TEXT-O.                                              
009180    WRITE RPT-REC FROM WS-LABEL-RPT-LINE.                                 
009190    ADD 6 TO WS-LINES.                                                    
009200960-EXIT.                                                                 
009210    EXIT.                                                                 
009220******************************************************************        
009230*   END OF RUN.  PRINT THE LABELING BLOCK ONCE, ROLL THE TOTALS           
009240*   LINE, CLOSE THE FILE SET.                                             
009250900-CLEANUP.                                                              
009260*        THE TWO DISPLAY STATEMENTS AT THE END PUT THE HEADLINE           
009270*        NUMBERS ON THE JOB LOG ITSELF SO AN OPERATOR SCANNING            
009280*        CONSOLE OUTPUT CAN TELL AT A GLANCE WHETHER ANY BATCH            
009290*        FAILED WITHOUT HAVING TO PULL THE PRINTED REPORT.                
009300*                                                                         
009310*    LABELING BLOCK FIRST, THEN SIX TOTALS LINES COVERING THE             
009320*    WHOLE RUN, THEN A DISPLAY OF THE TWO HEADLINE NUMBERS TO             
009330*    THE JOB LOG, THEN CLOSE EVERY FILE THE STEP OPENED.                  
009340    MOVE "900-CLEANUP" TO PARA-NAME.                                      
009350    PERFORM 960-PRINT-LABELING-BLOCK THRU 960-EXIT.                       
009360    IF WS-LINES > 48                                                      
009370        PERFORM 600-PAGE-BREAK THRU 600-EXIT.                             
009380    WRITE RPT-REC FROM WS-BLANK-LINE.                                     
009390    MOVE "REQUESTS CHECKED" TO RPT-TOTALS-TEXT-O.                         
009400    MOVE REQUESTS-CHECKED TO RPT-TOTALS-COUNT-O.                          
009410    WRITE RPT-REC FROM WS-TOTALS-RPT-LINE.                                
009420    MOVE "REQUESTS COMPLIANT" TO RPT-TOTALS-TEXT-O.                       
009430    MOVE REQUESTS-COMPLIANT TO RPT-TOTALS-COUNT-O.                        
009440    WRITE RPT-REC FROM WS-TOTALS-RPT-LINE.                                
009450    MOVE "REQUESTS REQUIRING REVIEW" TO RPT-TOTALS-TEXT-O.                
009460    MOVE REQUESTS-REVIEW TO RPT-TOTALS-COUNT-O.                           
009470    WRITE RPT-REC FROM WS-TOTALS-RPT-LINE.                                
009480    MOVE "REQUESTS NON-COMPLIANT" TO RPT-TOTALS-TEXT-O.                   
009490    MOVE REQUESTS-NON-COMPLIANT TO RPT-TOTALS-COUNT-O.                    
009500    WRITE RPT-REC FROM WS-TOTALS-RPT-LINE.                                
009510    MOVE "TOTAL PROHIBITED-INGREDIENT HITS" TO RPT-TOTALS-TEXT-O.         
009520    MOVE TOTAL-PROHIBITED-HITS TO RPT-TOTALS-COUNT-O.                     
009530    WRITE RPT-REC FROM WS-TOTALS-RPT-LINE.                                
009540    MOVE "TOTAL CONCENTRATION VIOLATIONS" TO RPT-TOTALS-TEXT-O.           
009550    MOVE TOTAL-CONC-VIOLATIONS TO RPT-TOTALS-COUNT-O.                     
009560    WRITE RPT-REC FROM WS-TOTALS-RPT-LINE.                                
009570    DISPLAY REQUESTS-CHECKED.                                             
009580    DISPLAY REQUESTS-NON-COMPLIANT.                                       
009590    CLOSE SYSOUT INGMSTR SUMMOUT FORMOUT COMPLRPT.                        
009600900-EXIT.                                                                 
009610    EXIT.                                                                 
009620******************************************************************        
009630*   ABEND ROUTINE - DIVIDES BY ZERO SO THE OPERATOR GETS A DUMP           
009640*   WITH PARA-NAME AND FILE-STATUS-CODES VISIBLE IN THE TRACE,            
009650*   SAME CONVENTION AS THE REST OF THE FORMULATION SUITE.                 
009660*        ABEND-REASON IS LEFT ALONE HERE - EVERY CALLER (SEE              
009670*        000-HOUSEKEEPING'S TWO EMPTY-FILE CHECKS) MOVES ITS OWN          
009680*        REASON TEXT BEFORE THE GO TO, AND PARA-NAME IS KEPT CURRENT      
009690*        BY EVERY PARAGRAPH FOR THE SAME REASON - OVERWRITING EITHER      
009700*        ONE HERE WOULD HIDE WHERE AND WHY THE STEP ACTUALLY DIED.        
0097101000-ABEND-RTN.                                                           
009720    MOVE SPACES TO EXPECTED-VAL.                                          
009730    MOVE SPACES TO ACTUAL-VAL.                                            
009740    WRITE SYSOUT-REC FROM ABEND-REC.                                      
009750    DIVIDE ZERO-VAL INTO ONE-VAL.                                         
009760    MOVE +16 TO RETURN-CODE.                                              
009770    GOBACK.                                                               
